000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMCIICOR.                                                    
000300 AUTHOR. R J KOWALSKI.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 02/1994.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  WMCIICOR IS THE IMO CARBON INTENSITY INDICATOR (CII) CORE    *         
001200*  MATH ELEMENT.  ONE OF FOUR FUNCTIONS IS SELECTED BY          *         
001300*  WC-FUNCTION-CODE ON EACH CALL -                               *        
001400*     SR  SINGLE RATING FOR ONE VESSEL-YEAR                     *         
001500*     TR  ONE ROW OF THE REQUIRED-CII THRESHOLDS TABLE          *         
001600*     PS  ONE STEP OF A MULTI-YEAR PROJECTION                   *         
001700*     RS  PERCENT FUEL REDUCTION NEEDED FOR A TARGET RATING     *         
001800*  THE CALLER (WMCIIRPT) IS RESPONSIBLE FOR SUMMING CO2 ACROSS  *         
001900*  A VESSEL-YEARS FUEL ROWS BEFORE CALLING FUNCTION SR - SEE    *         
002000*  THE CONTROL-BREAK NOTE ON COPYBOOK WMFLTREC.                 *         
002100*                                                                *        
002200*P    ENTRY PARAMETERS..                                        *         
002300*     WC-FUNCTION-CODE   SR/TR/PS/RS AS ABOVE                   *         
002400*     WC-VESSEL-TYPE     TANKER, BULK_CARRIER, CONTAINER,       *         
002500*                        GENERAL_CARGO, CRUISE_PASSENGER,       *         
002600*                        RO_RO_PASSENGER                        *         
002700*     WC-DWT / WC-GT     DEADWEIGHT AND GROSS TONNAGE - THIS    *         
002800*                        ELEMENT PICKS THE ONE THE TYPE USES    *         
002900*     WC-YEAR            CALENDAR YEAR (SR/TR/PS)               *         
003000*     WC-CO2-MT          TOTAL CO2 EMITTED IN THE YEAR (SR)     *         
003100*     WC-DISTANCE-NM     TOTAL DISTANCE SAILED IN THE YEAR      *         
003200*     WC-PROJECTION-AREA BASE YEAR AND IMPROVEMENT PCT (PS)     *         
003300*     WC-REDUCTION-AREA  TARGET RATING AND TARGET YEAR (RS)     *         
003400*     CII-RESULT         RETURNED RATING/REQUIRED/BOUNDARIES    *         
003500*     WC-REQUIRED-REDUCTION-PCT  RETURNED PERCENT (RS ONLY)     *         
003600*     WC-RETURN-CODE     '0' OK, '4' UNKNOWN VESSEL TYPE         *        
003700*                                                                *        
003800*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
003900*     WC-RETURN-CODE '4' - WC-VESSEL-TYPE NOT IN CII-TYPE-TABLE.*         
004000*                                                                *        
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
004200*     MKLOG10   - NOT USED DIRECTLY - CAPACITY**(-C) IS DONE     *        
004300*                 WITH THE ** OPERATOR, NO LOG NEEDED.           *        
004400*                                                                *        
004500*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
004600*     WMCONFAC  - CII-TYPE-TABLE AND REDUCTION-FACTOR-TABLE     *         
004700*                                                                *        
004800*****************************************************************         
004900*                    C H A N G E   L O G                        *         
005000*****************************************************************         
005100*    DATE     BY    TICKET   DESCRIPTION                        *         
005200*  --------  ----  --------  ---------------------------------- *         
005300*  02/18/94  RJK   INIT-050  ORIGINAL CODING - FUNCTION SR AND   *        
005400*                            TR ONLY, TANKER TYPE ONLY.          *        
005500*  09/01/94  RJK   MNT-0080  ADDED REMAINING FIVE VESSEL TYPES   *        
005600*                            AND THE GENERAL_CARGO DWT-BREAK     *        
005700*                            REFERENCE-LINE LOGIC.               *        
005800*  11/15/95  DMH   MNT-0148  ADDED FUNCTION PS - PROJECTION      *        
005900*                            STEP - FOR THE FLEET PLANNING       *        
006000*                            STUDY REQUESTED BY OPERATIONS.      *        
006100*  04/22/96  DMH   MNT-0161  ADDED FUNCTION RS - REDUCTION       *        
006200*                            SOLVER - PER CHARTERER ENQUIRY ON   *        
006300*                            WHAT SPEED CUT WOULD HOLD A C.      *        
006400*  02/14/96  DMH   MNT-0159  CONVERTED WORK FIELDS TO COMP-3 AND *        
006500*                            SUBSCRIPTS TO COMP PER SHOP STD.    *        
006600*  12/01/98  LTS   Y2K-0059  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
006700*                            FIELDS PRESENT.  REDUCTION-FACTOR-  *        
006800*                            TABLE ALREADY CARRIES 4-DIGIT YEARS.*        
006900*                            CERTIFIED Y2K COMPLIANT.            *        
007000*  03/03/03  RJK   MNT-0399  EXTENDED REDUCTION-FACTOR-TABLE TO  *        
007100*                            2035 PER MEPC.338(76) REVISION.     *        
007200*  08/09/05  RJK   MNT-0432  MINOR - YEARS PAST THE LAST TABLE   *        
007300*                            ROW NOW HOLD AT THE 2035 PERCENT    *        
007400*                            RATHER THAN FAILING THE SEARCH.     *        
007450*  06/12/07  RJK   MNT-0458  TYP-CODE AND CO2-FUEL-CODE TABLE    *        
007460*                            LITERALS WERE UPPERCASE BUT FLEETIN *        
007470*                            CARRIES LOWERCASE TYPE/FUEL CODES - *        
007480*                            EVERY VESSEL-YEAR WAS FALLING OUT   *        
007490*                            ON RETURN CODE 4.  RECASED BOTH     *        
007495*                            TABLES TO MATCH THE INPUT.          *        
007497*  06/12/07  RJK   MNT-0460  MOVED WC-YEARS-ELAPSED OUT TO A     *        
007498*                            77-LEVEL ITEM PER SHOP STANDARDS    *        
007499*                            SWEEP.                              *        
007500*****************************************************************         
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800 SOURCE-COMPUTER. IBM-370.                                                
007900 OBJECT-COMPUTER. IBM-370.                                                
008000 SPECIAL-NAMES.                                                           
008100     C01 IS TOP-OF-FORM                                                   
008200     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
008300     UPSI-0 ON WC-TRACE-SWITCH-ON.                                        
008400 DATA DIVISION.                                                           
008500 WORKING-STORAGE SECTION.                                                 
008510 77  WC-YEARS-ELAPSED        PIC S9(04)   COMP.                           
008600 01  FILLER PIC X(32)                                                     
008700     VALUE 'WMCIICOR WORKING STORAGE BEGINS'.                             
008800*****************************************************************         
008900*    CII CONSTANT TABLES (LOADED ONCE - SEE 1-INIT-TABLES)                
009000*****************************************************************         
009100     COPY WMCONFAC.                                                       
009200 01  WC-TABLES-LOADED-SW     PIC X(01) VALUE 'N'.                         
009300     88  WC-TABLES-LOADED    VALUE 'Y'.                                   
009400*****************************************************************         
009500*    RATING WORK AREA                                                     
009600*****************************************************************         
009700 01  WC-RATING-WORK.                                                      
009800     05  WC-CAPACITY-USED    PIC S9(07)       COMP-3.                     
009900     05  WC-CIIREF           PIC S9(04)V9(06) COMP-3.                     
010000     05  WC-CAP-EXP-ARG      PIC S9(07)V9(02) COMP-3.                     
010100     05  WC-CAP-EXP-RESULT   PIC S9(04)V9(06) COMP-3.                     
010200     05  WC-REDUCTION-PCT    PIC S9(02)V9(02) COMP-3.                     
010300     05  WC-ATTAINED         PIC S9(04)V9(04) COMP-3.                     
010400     05  WC-REQUIRED         PIC S9(04)V9(04) COMP-3.                     
010500     05  WC-A-VAL            PIC S9(06)V9(03) COMP-3.                     
010600     05  WC-C-VAL            PIC S9(01)V9(04) COMP-3.                     
010700     05  WC-TRACE-SWITCH-ON  PIC X(01) VALUE 'N'.                         
010800     05  FILLER              PIC X(10).                                   
010900 01  WC-RATING-DEBUG-AREA.                                                
011000     05  WC-RATING-DEBUG-CPY PIC S9(04)V9(04) COMP-3.                     
011100 01  WC-RATING-DEBUG-BYTES REDEFINES WC-RATING-DEBUG-AREA                 
011200                           PIC X(04).                                     
011300*****************************************************************         
011400*    PROJECTION WORK AREA                                                 
011500*****************************************************************         
011600 01  WC-PROJ-WORK.                                                        
011800     05  WC-IMPROVE-FACTOR   PIC S9(01)V9(06) COMP-3.                     
011900     05  WC-PROJ-CO2-MT      PIC S9(07)V9(02) COMP-3.                     
012000     05  FILLER              PIC X(10).                                   
012100 01  WC-PROJ-DEBUG-AREA REDEFINES WC-PROJ-WORK.                           
012200     05  WC-PROJ-DEBUG-BYTES PIC X(25).                                   
012300*****************************************************************         
012400*    REDUCTION SOLVER WORK AREA                                           
012500*****************************************************************         
012600 01  WC-SOLVE-WORK.                                                       
012700     05  WC-TARGET-UPPER     PIC S9(04)V9(04) COMP-3.                     
012800     05  FILLER              PIC X(10).                                   
012900 01  WC-SOLVE-DEBUG-AREA.                                                 
013000     05  WC-SOLVE-DEBUG-CPY  PIC S9(04)V9(04) COMP-3.                     
013100 01  WC-SOLVE-DEBUG-BYTES REDEFINES WC-SOLVE-DEBUG-AREA                   
013200                          PIC X(04).                                      
013300 01  FILLER PIC X(32)                                                     
013400     VALUE 'WMCIICOR WORKING STORAGE ENDS  '.                             
013500 LINKAGE SECTION.                                                         
013600 01  WC-FUNCTION-CODE             PIC X(02).                              
013700     88  WC-FN-SINGLE-RATING      VALUE 'SR'.                             
013800     88  WC-FN-THRESHOLDS-ROW     VALUE 'TR'.                             
013900     88  WC-FN-PROJECTION-STEP    VALUE 'PS'.                             
014000     88  WC-FN-REDUCTION-SOLVER   VALUE 'RS'.                             
014100 01  WC-VESSEL-TYPE               PIC X(16).                              
014200 01  WC-DWT                       PIC 9(06).                              
014300 01  WC-GT                        PIC 9(06).                              
014400 01  WC-YEAR                      PIC 9(04).                              
014500 01  WC-CO2-MT                    PIC 9(07)V9(02) COMP-3.                 
014600 01  WC-DISTANCE-NM               PIC 9(08)V9(01) COMP-3.                 
014700 01  WC-PROJECTION-AREA.                                                  
014800     05  WC-BASE-YEAR             PIC 9(04).                              
014900     05  WC-IMPROVEMENT-PCT       PIC 9(02)V9(02) COMP-3.                 
015000     05  FILLER                   PIC X(04).                              
015100 01  WC-REDUCTION-AREA.                                                   
015200     05  WC-TARGET-RATING         PIC X(01).                              
015300     05  WC-TARGET-YEAR           PIC 9(04).                              
015400     05  FILLER                   PIC X(04).                              
015500 01  WC-REQUIRED-REDUCTION-PCT    PIC S9(03)V9(02) COMP-3.                
015600 01  WC-RETURN-CODE               PIC X(01).                              
015700     COPY WMCIIRES.                                                       
015800*****************************************************************         
015900*                        MAINLINE LOGIC                          *        
016000*****************************************************************         
016100 PROCEDURE DIVISION USING WC-FUNCTION-CODE                                
016200                           WC-VESSEL-TYPE                                 
016300                           WC-DWT                                         
016400                           WC-GT                                          
016500                           WC-YEAR                                        
016600                           WC-CO2-MT                                      
016700                           WC-DISTANCE-NM                                 
016800                           WC-PROJECTION-AREA                             
016900                           WC-REDUCTION-AREA                              
017000                           WC-REQUIRED-REDUCTION-PCT                      
017100                           WC-RETURN-CODE                                 
017200                           CII-RESULT.                                    
017300 0-CONTROL-PROCESS.                                                       
017400     MOVE '0' TO WC-RETURN-CODE.                                          
017500     PERFORM 1-INIT-TABLES                                                
017600         THRU 199-INIT-TABLES-EXIT.                                       
017700     PERFORM 8-FIND-TYPE-ROW                                              
017800         THRU 899-FIND-TYPE-ROW-EXIT.                                     
017900     IF WC-RETURN-CODE = '4'                                              
018000         GOBACK                                                           
018100     END-IF.                                                              
018200     PERFORM 8100-SELECT-CAPACITY                                         
018300         THRU 8199-SELECT-CAPACITY-EXIT.                                  
018400     PERFORM 8200-REFERENCE-LINE                                          
018500         THRU 8299-REFERENCE-LINE-EXIT.                                   
018600     EVALUATE TRUE                                                        
018700         WHEN WC-FN-SINGLE-RATING                                         
018800             PERFORM 9100-SINGLE-RATING                                   
018900                 THRU 9199-SINGLE-RATING-EXIT                             
019000         WHEN WC-FN-THRESHOLDS-ROW                                        
019100             PERFORM 9200-THRESHOLDS-ROW                                  
019200                 THRU 9299-THRESHOLDS-ROW-EXIT                            
019300         WHEN WC-FN-PROJECTION-STEP                                       
019400             PERFORM 9300-PROJECTION-STEP                                 
019500                 THRU 9399-PROJECTION-STEP-EXIT                           
019600         WHEN WC-FN-REDUCTION-SOLVER                                      
019700             PERFORM 9400-REDUCTION-SOLVER                                
019800                 THRU 9499-REDUCTION-SOLVER-EXIT                          
019900     END-EVALUATE.                                                        
020000     GOBACK.                                                              
020100*****************************************************************         
020200*    LOAD THE CII CONSTANT TABLES ONE TIME ONLY                  *        
020300*****************************************************************         
020400 1-INIT-TABLES.                                                           
020500     IF WC-TABLES-LOADED                                                  
020600         GO TO 199-INIT-TABLES-EXIT                                       
020700     END-IF.                                                              
020800     PERFORM 15-LOAD-CO2-FACTORS                                          
020900         THRU 1599-LOAD-CO2-FACTORS-EXIT.                                 
021000     PERFORM 16-LOAD-TYPE-TABLE                                           
021100         THRU 1699-LOAD-TYPE-TABLE-EXIT.                                  
021200     PERFORM 17-LOAD-REDUCTION-TABLE                                      
021300         THRU 1799-LOAD-REDUCTION-TABLE-EXIT.                             
021400     MOVE 'Y' TO WC-TABLES-LOADED-SW.                                     
021500 199-INIT-TABLES-EXIT.                                                    
021600     EXIT.                                                                
021700*****************************************************************         
021800*    FUEL CO2 FACTORS - NOT USED BY THIS ELEMENT DIRECTLY BUT    *        
021900*    LOADED HERE SO WMCIIRPT CAN COPY WC-CIICOR-LINK... NO, SO   *        
022000*    A SINGLE CALL TO 1-INIT-TABLES PRIMES ALL OF WMCONFAC.      *        
022100*****************************************************************         
022200 15-LOAD-CO2-FACTORS.                                                     
022300     MOVE 'hfo'          TO CO2-FUEL-CODE (1).                            
022400     MOVE 3.114          TO CO2-FACTOR-VAL (1).                           
022500     MOVE 'lfo'          TO CO2-FUEL-CODE (2).                            
022600     MOVE 3.151          TO CO2-FACTOR-VAL (2).                           
022700     MOVE 'vlsfo'        TO CO2-FUEL-CODE (3).                            
022800     MOVE 3.151          TO CO2-FACTOR-VAL (3).                           
022900     MOVE 'mdo'          TO CO2-FUEL-CODE (4).                            
023000     MOVE 3.206          TO CO2-FACTOR-VAL (4).                           
023100     MOVE 'mgo'          TO CO2-FUEL-CODE (5).                            
023200     MOVE 3.206          TO CO2-FACTOR-VAL (5).                           
023300     MOVE 'lng'          TO CO2-FUEL-CODE (6).                            
023400     MOVE 2.750          TO CO2-FACTOR-VAL (6).                           
023500     MOVE 'lpg-propane'  TO CO2-FUEL-CODE (7).                            
023600     MOVE 3.000          TO CO2-FACTOR-VAL (7).                           
023700     MOVE 'lpg-butane'   TO CO2-FUEL-CODE (8).                            
023800     MOVE 3.030          TO CO2-FACTOR-VAL (8).                           
023900     MOVE 'methanol'     TO CO2-FUEL-CODE (9).                            
024000     MOVE 1.375          TO CO2-FACTOR-VAL (9).                           
024100     MOVE 'ethanol'      TO CO2-FUEL-CODE (10).                           
024200     MOVE 1.913          TO CO2-FACTOR-VAL (10).                          
024300 1599-LOAD-CO2-FACTORS-EXIT.                                              
024400     EXIT.                                                                
024500*****************************************************************         
024600*    REFERENCE-LINE / RATING-BAND CONSTANTS BY VESSEL TYPE       *        
024700*****************************************************************         
024800 16-LOAD-TYPE-TABLE.                                                      
024900     MOVE 'tanker'           TO TYP-CODE (1).                             
025000     MOVE 'DWT'              TO TYP-CAPACITY-BASIS (1).                   
025100     MOVE 999999             TO TYP-CAP-LIMIT (1).                        
025200     MOVE 5247.000           TO TYP-A-LOW (1).                            
025300     MOVE 5247.000           TO TYP-A-HIGH (1).                           
025400     MOVE 0                  TO TYP-DWT-BREAK (1).                        
025500     MOVE 0.6100             TO TYP-C-LOW (1).                            
025600     MOVE 0.6100             TO TYP-C-HIGH (1).                           
025700     MOVE 0.820              TO TYP-D1-AB (1).                            
025800     MOVE 0.930               TO TYP-D2-BC (1).                           
025900     MOVE 1.080               TO TYP-D3-CD (1).                           
026000     MOVE 1.280               TO TYP-D4-DE (1).                           
026100     MOVE 'bulk_carrier'     TO TYP-CODE (2).                             
026200     MOVE 'DWT'              TO TYP-CAPACITY-BASIS (2).                   
026300     MOVE 279000             TO TYP-CAP-LIMIT (2).                        
026400     MOVE 4745.000           TO TYP-A-LOW (2).                            
026500     MOVE 4745.000           TO TYP-A-HIGH (2).                           
026600     MOVE 0                  TO TYP-DWT-BREAK (2).                        
026700     MOVE 0.6220             TO TYP-C-LOW (2).                            
026800     MOVE 0.6220             TO TYP-C-HIGH (2).                           
026900     MOVE 0.860              TO TYP-D1-AB (2).                            
027000     MOVE 0.940               TO TYP-D2-BC (2).                           
027100     MOVE 1.060               TO TYP-D3-CD (2).                           
027200     MOVE 1.180               TO TYP-D4-DE (2).                           
027300     MOVE 'container'        TO TYP-CODE (3).                             
027400     MOVE 'DWT'              TO TYP-CAPACITY-BASIS (3).                   
027500     MOVE 999999             TO TYP-CAP-LIMIT (3).                        
027600     MOVE 1984.000           TO TYP-A-LOW (3).                            
027700     MOVE 1984.000           TO TYP-A-HIGH (3).                           
027800     MOVE 0                  TO TYP-DWT-BREAK (3).                        
027900     MOVE 0.4890             TO TYP-C-LOW (3).                            
028000     MOVE 0.4890             TO TYP-C-HIGH (3).                           
028100     MOVE 0.830              TO TYP-D1-AB (3).                            
028200     MOVE 0.940               TO TYP-D2-BC (3).                           
028300     MOVE 1.070               TO TYP-D3-CD (3).                           
028400     MOVE 1.190               TO TYP-D4-DE (3).                           
028500     MOVE 'general_cargo'    TO TYP-CODE (4).                             
028600     MOVE 'DWT'              TO TYP-CAPACITY-BASIS (4).                   
028700     MOVE 999999             TO TYP-CAP-LIMIT (4).                        
028800     MOVE 0588.000           TO TYP-A-LOW (4).                            
028900     MOVE 31948.000          TO TYP-A-HIGH (4).                           
029000     MOVE 20000              TO TYP-DWT-BREAK (4).                        
029100     MOVE 0.3885             TO TYP-C-LOW (4).                            
029200     MOVE 0.7920             TO TYP-C-HIGH (4).                           
029300     MOVE 0.830              TO TYP-D1-AB (4).                            
029400     MOVE 0.940               TO TYP-D2-BC (4).                           
029500     MOVE 1.060               TO TYP-D3-CD (4).                           
029600     MOVE 1.190               TO TYP-D4-DE (4).                           
029700     MOVE 'cruise_passenger' TO TYP-CODE (5).                             
029800     MOVE 'GT '              TO TYP-CAPACITY-BASIS (5).                   
029900     MOVE 999999             TO TYP-CAP-LIMIT (5).                        
030000     MOVE 0930.000           TO TYP-A-LOW (5).                            
030100     MOVE 0930.000           TO TYP-A-HIGH (5).                           
030200     MOVE 0                  TO TYP-DWT-BREAK (5).                        
030300     MOVE 0.3830             TO TYP-C-LOW (5).                            
030400     MOVE 0.3830             TO TYP-C-HIGH (5).                           
030500     MOVE 0.870              TO TYP-D1-AB (5).                            
030600     MOVE 0.950               TO TYP-D2-BC (5).                           
030700     MOVE 1.060               TO TYP-D3-CD (5).                           
030800     MOVE 1.160               TO TYP-D4-DE (5).                           
030900     MOVE 'ro_ro_passenger'  TO TYP-CODE (6).                             
031000     MOVE 'GT '              TO TYP-CAPACITY-BASIS (6).                   
031100     MOVE 999999             TO TYP-CAP-LIMIT (6).                        
031200     MOVE 2023.000           TO TYP-A-LOW (6).                            
031300     MOVE 2023.000           TO TYP-A-HIGH (6).                           
031400     MOVE 0                  TO TYP-DWT-BREAK (6).                        
031500     MOVE 0.4600             TO TYP-C-LOW (6).                            
031600     MOVE 0.4600             TO TYP-C-HIGH (6).                           
031700     MOVE 0.760              TO TYP-D1-AB (6).                            
031800     MOVE 0.920               TO TYP-D2-BC (6).                           
031900     MOVE 1.140               TO TYP-D3-CD (6).                           
032000     MOVE 1.300               TO TYP-D4-DE (6).                           
032100 1699-LOAD-TYPE-TABLE-EXIT.                                               
032200     EXIT.                                                                
032300*****************************************************************         
032400*    IMO REDUCTION FACTORS Z% BY YEAR, 2019 THROUGH 2035         *        
032500*****************************************************************         
032600 17-LOAD-REDUCTION-TABLE.                                                 
032700     MOVE 2019 TO RED-YEAR (1).  MOVE 00 TO RED-PERCENT (1).              
032800     MOVE 2020 TO RED-YEAR (2).  MOVE 01 TO RED-PERCENT (2).              
032900     MOVE 2021 TO RED-YEAR (3).  MOVE 02 TO RED-PERCENT (3).              
033000     MOVE 2022 TO RED-YEAR (4).  MOVE 03 TO RED-PERCENT (4).              
033100     MOVE 2023 TO RED-YEAR (5).  MOVE 05 TO RED-PERCENT (5).              
033200     MOVE 2024 TO RED-YEAR (6).  MOVE 07 TO RED-PERCENT (6).              
033300     MOVE 2025 TO RED-YEAR (7).  MOVE 09 TO RED-PERCENT (7).              
033400     MOVE 2026 TO RED-YEAR (8).  MOVE 11 TO RED-PERCENT (8).              
033500     MOVE 2027 TO RED-YEAR (9).  MOVE 13 TO RED-PERCENT (9).              
033600     MOVE 2028 TO RED-YEAR (10). MOVE 15 TO RED-PERCENT (10).             
033700     MOVE 2029 TO RED-YEAR (11). MOVE 17 TO RED-PERCENT (11).             
033800     MOVE 2030 TO RED-YEAR (12). MOVE 19 TO RED-PERCENT (12).             
033900     MOVE 2031 TO RED-YEAR (13). MOVE 21 TO RED-PERCENT (13).             
034000     MOVE 2032 TO RED-YEAR (14). MOVE 23 TO RED-PERCENT (14).             
034100     MOVE 2033 TO RED-YEAR (15). MOVE 25 TO RED-PERCENT (15).             
034200     MOVE 2034 TO RED-YEAR (16). MOVE 27 TO RED-PERCENT (16).             
034300     MOVE 2035 TO RED-YEAR (17). MOVE 29 TO RED-PERCENT (17).             
034400 1799-LOAD-REDUCTION-TABLE-EXIT.                                          
034500     EXIT.                                                                
034600*****************************************************************         
034700*    FIND THE CII-TYPE-TABLE ROW FOR WC-VESSEL-TYPE              *        
034800*****************************************************************         
034900 8-FIND-TYPE-ROW.                                                         
035000     SET TYP-IX TO 1.                                                     
035100 81-FIND-TYPE-LOOP.                                                       
035200     IF TYP-IX > 6                                                        
035300         MOVE '4' TO WC-RETURN-CODE                                       
035400         GO TO 899-FIND-TYPE-ROW-EXIT                                     
035500     END-IF.                                                              
035600     IF TYP-CODE (TYP-IX) = WC-VESSEL-TYPE                                
035700         GO TO 899-FIND-TYPE-ROW-EXIT                                     
035800     END-IF.                                                              
035900     SET TYP-IX UP BY 1.                                                  
036000     GO TO 81-FIND-TYPE-LOOP.                                             
036100 899-FIND-TYPE-ROW-EXIT.                                                  
036200     EXIT.                                                                
036300*****************************************************************         
036400*    SELECT DWT OR GT PER THE TYPE'S CAPACITY BASIS, THEN CAP    *        
036500*    IT AT THE TYPE'S CAPACITY LIMIT (BULK CARRIERS ONLY).       *        
036600*****************************************************************         
036700 8100-SELECT-CAPACITY.                                                    
036800     IF TYP-CAPACITY-BASIS (TYP-IX) = 'DWT'                               
036900         MOVE WC-DWT TO WC-CAPACITY-USED                                  
037000     ELSE                                                                 
037100         MOVE WC-GT TO WC-CAPACITY-USED                                   
037200     END-IF.                                                              
037300     IF WC-CAPACITY-USED > TYP-CAP-LIMIT (TYP-IX)                         
037400         MOVE TYP-CAP-LIMIT (TYP-IX) TO WC-CAPACITY-USED                  
037500     END-IF.                                                              
037600     MOVE WC-CAPACITY-USED TO CII-CAPACITY.                               
037700 8199-SELECT-CAPACITY-EXIT.                                               
037800     EXIT.                                                                
037900*****************************************************************         
038000*    REFERENCE LINE CIIREF = A * CAPACITY ** (-C).  THE DWT      *        
038100*    BREAK PICKS BETWEEN THE LOW AND HIGH A/C PAIR (ONLY THE     *        
038200*    GENERAL_CARGO ROW ACTUALLY HAS TWO DIFFERENT PAIRS).        *        
038300*****************************************************************         
038400 8200-REFERENCE-LINE.                                                     
038500     IF WC-CAPACITY-USED >= TYP-DWT-BREAK (TYP-IX)                        
038600         MOVE TYP-A-HIGH (TYP-IX) TO WC-A-VAL                             
038700         MOVE TYP-C-HIGH (TYP-IX) TO WC-C-VAL                             
038800     ELSE                                                                 
038900         MOVE TYP-A-LOW (TYP-IX) TO WC-A-VAL                              
039000         MOVE TYP-C-LOW (TYP-IX) TO WC-C-VAL                              
039100     END-IF.                                                              
039200     COMPUTE WC-CIIREF ROUNDED =                                          
039300         WC-A-VAL * (WC-CAPACITY-USED ** (WC-C-VAL * -1)).                
039400 8299-REFERENCE-LINE-EXIT.                                                
039500     EXIT.                                                                
039600*****************************************************************         
039700*    FUNCTION SR - RATE ONE VESSEL-YEAR GIVEN ITS SUMMED CO2     *        
039800*****************************************************************         
039900 9100-SINGLE-RATING.                                                      
040000     MOVE WC-YEAR TO CII-YEAR.                                            
040100     MOVE WC-CO2-MT TO CII-CO2-MT.                                        
040200     COMPUTE WC-ATTAINED ROUNDED =                                        
040300         (WC-CO2-MT * 1000000) /                                          
040400             (WC-CAPACITY-USED * WC-DISTANCE-NM).                         
040500     MOVE WC-ATTAINED TO CII-ATTAINED.                                    
040600     PERFORM 92-REQUIRED-AND-BOUNDS                                       
040700         THRU 9299-REQUIRED-AND-BOUNDS-EXIT.                              
040800     PERFORM 93-ASSIGN-RATING                                             
040900         THRU 9399-ASSIGN-RATING-EXIT.                                    
041000 9199-SINGLE-RATING-EXIT.                                                 
041100     EXIT.                                                                
041200*****************************************************************         
041300*    FUNCTION TR - ONE ROW OF THE THRESHOLDS TABLE, NO ATTAINED  *        
041400*****************************************************************         
041500 9200-THRESHOLDS-ROW.                                                     
041600     MOVE WC-YEAR TO CII-YEAR.                                            
041700     MOVE ZERO TO CII-ATTAINED.                                           
041800     MOVE SPACES TO CII-RATING.                                           
041900     MOVE SPACES TO CII-STATUS.                                           
042000     PERFORM 92-REQUIRED-AND-BOUNDS                                       
042100         THRU 9299-REQUIRED-AND-BOUNDS-EXIT.                              
042200 9299-THRESHOLDS-ROW-EXIT.                                                
042300     EXIT.                                                                
042400*****************************************************************         
042500*    FUNCTION PS - APPLY (1 - P/100) ** (YEAR - BASE) TO THE     *        
042600*    BASE-YEAR CO2 AND RATE THE RESULT AGAINST WC-YEAR.          *        
042700*****************************************************************         
042800 9300-PROJECTION-STEP.                                                    
042900     COMPUTE WC-YEARS-ELAPSED =                                           
043000         WC-YEAR - WC-BASE-YEAR.                                          
043100     COMPUTE WC-IMPROVE-FACTOR ROUNDED =                                  
043200         (1 - (WC-IMPROVEMENT-PCT / 100))                                 
043300             ** WC-YEARS-ELAPSED.                                         
043400     COMPUTE WC-PROJ-CO2-MT ROUNDED =                                     
043500         WC-CO2-MT * WC-IMPROVE-FACTOR.                                   
043600     MOVE WC-YEAR TO CII-YEAR.                                            
043700     MOVE WC-PROJ-CO2-MT TO CII-CO2-MT.                                   
043800     COMPUTE WC-ATTAINED ROUNDED =                                        
043900         (WC-PROJ-CO2-MT * 1000000) /                                     
044000             (WC-CAPACITY-USED * WC-DISTANCE-NM).                         
044100     MOVE WC-ATTAINED TO CII-ATTAINED.                                    
044200     PERFORM 92-REQUIRED-AND-BOUNDS                                       
044300         THRU 9299-REQUIRED-AND-BOUNDS-EXIT.                              
044400     PERFORM 93-ASSIGN-RATING                                             
044500         THRU 9399-ASSIGN-RATING-EXIT.                                    
044600 9399-PROJECTION-STEP-EXIT.                                               
044700     EXIT.                                                                
044800*****************************************************************         
044900*    FUNCTION RS - PERCENT FUEL/CO2 REDUCTION TO REACH THE       *        
045000*    TARGET RATING'S UPPER BOUNDARY IN THE TARGET YEAR.          *        
045100*    REDUCTION % = MAX(0, (1 - BOUNDARY/ATTAINED) * 100).        *        
045200*****************************************************************         
045300 9400-REDUCTION-SOLVER.                                                   
045400     MOVE WC-TARGET-YEAR TO WC-YEAR.                                      
045500     MOVE WC-TARGET-YEAR TO CII-YEAR.                                     
045600     COMPUTE WC-ATTAINED ROUNDED =                                        
045700         (WC-CO2-MT * 1000000) /                                          
045800             (WC-CAPACITY-USED * WC-DISTANCE-NM).                         
045900     MOVE WC-ATTAINED TO CII-ATTAINED.                                    
046000     PERFORM 92-REQUIRED-AND-BOUNDS                                       
046100         THRU 9299-REQUIRED-AND-BOUNDS-EXIT.                              
046200     EVALUATE WC-TARGET-RATING                                            
046300         WHEN 'A'                                                         
046400             MOVE CII-A-UPPER TO WC-TARGET-UPPER                          
046500         WHEN 'B'                                                         
046600             MOVE CII-B-UPPER TO WC-TARGET-UPPER                          
046700         WHEN 'C'                                                         
046800             MOVE CII-C-UPPER TO WC-TARGET-UPPER                          
046900         WHEN OTHER                                                       
047000             MOVE CII-D-UPPER TO WC-TARGET-UPPER                          
047100     END-EVALUATE.                                                        
047200     IF WC-ATTAINED > 0                                                   
047300         COMPUTE WC-REQUIRED-REDUCTION-PCT ROUNDED =                      
047400             (1 - (WC-TARGET-UPPER / WC-ATTAINED)) * 100                  
047500     ELSE                                                                 
047600         MOVE 0 TO WC-REQUIRED-REDUCTION-PCT                              
047700     END-IF.                                                              
047800     IF WC-REQUIRED-REDUCTION-PCT < 0                                     
047900         MOVE 0 TO WC-REQUIRED-REDUCTION-PCT                              
048000     END-IF.                                                              
048100     PERFORM 93-ASSIGN-RATING                                             
048200         THRU 9399-ASSIGN-RATING-EXIT.                                    
048300 9499-REDUCTION-SOLVER-EXIT.                                              
048400     EXIT.                                                                
048500*****************************************************************         
048600*    REQUIRED CII AND THE FOUR RATING-BAND UPPER BOUNDARIES,     *        
048700*    PLUS THAT YEAR'S REDUCTION FACTOR.  HOLDS AT THE 2035       *        
048800*    PERCENT FOR ANY LATER YEAR AND AT 2019 FOR ANY EARLIER ONE. *        
048900*****************************************************************         
049000 92-REQUIRED-AND-BOUNDS.                                                  
049100     SET RED-IX TO 1.                                                     
049200 921-REDUCTION-SEARCH-LOOP.                                               
049300     IF WC-YEAR <= RED-YEAR (RED-IX)                                      
049400         GO TO 922-REDUCTION-FOUND                                        
049500     END-IF.                                                              
049600     IF RED-IX = 17                                                       
049700         GO TO 922-REDUCTION-FOUND                                        
049800     END-IF.                                                              
049900     SET RED-IX UP BY 1.                                                  
050000     GO TO 921-REDUCTION-SEARCH-LOOP.                                     
050100 922-REDUCTION-FOUND.                                                     
050200     MOVE RED-PERCENT (RED-IX) TO WC-REDUCTION-PCT.                       
050300     MOVE WC-REDUCTION-PCT TO CII-REDUCTION-FCT.                          
050400     COMPUTE WC-REQUIRED ROUNDED =                                        
050500         WC-CIIREF * (1 - (WC-REDUCTION-PCT / 100)).                      
050600     MOVE WC-REQUIRED TO CII-REQUIRED.                                    
050700     COMPUTE CII-A-UPPER ROUNDED =                                        
050800         WC-REQUIRED * TYP-D1-AB (TYP-IX).                                
050900     COMPUTE CII-B-UPPER ROUNDED =                                        
051000         WC-REQUIRED * TYP-D2-BC (TYP-IX).                                
051100     COMPUTE CII-C-UPPER ROUNDED =                                        
051200         WC-REQUIRED * TYP-D3-CD (TYP-IX).                                
051300     COMPUTE CII-D-UPPER ROUNDED =                                        
051400         WC-REQUIRED * TYP-D4-DE (TYP-IX).                                
051500 9299-REQUIRED-AND-BOUNDS-EXIT.                                           
051600     EXIT.                                                                
051700*****************************************************************         
051800*    ASSIGN THE LETTER RATING, STATUS TEXT AND MARGINS FROM      *        
051900*    THE ATTAINED FIGURE AGAINST THE FOUR BOUNDARIES.            *        
052000*****************************************************************         
052100 93-ASSIGN-RATING.                                                        
052200     IF WC-ATTAINED NOT > CII-A-UPPER                                     
052300         MOVE 'A' TO CII-RATING                                           
052400         MOVE 'COMPLIANT' TO CII-STATUS                                   
052500         MOVE 0 TO CII-MARGIN-UP                                          
052600         COMPUTE CII-MARGIN-DOWN ROUNDED =                                
052700             CII-A-UPPER - WC-ATTAINED                                    
052800     ELSE                                                                 
052900         IF WC-ATTAINED NOT > CII-B-UPPER                                 
053000             MOVE 'B' TO CII-RATING                                       
053100             MOVE 'COMPLIANT' TO CII-STATUS                               
053200             COMPUTE CII-MARGIN-UP ROUNDED =                              
053300                 WC-ATTAINED - CII-A-UPPER                                
053400             COMPUTE CII-MARGIN-DOWN ROUNDED =                            
053500                 CII-B-UPPER - WC-ATTAINED                                
053600         ELSE                                                             
053700             IF WC-ATTAINED NOT > CII-C-UPPER                             
053800                 MOVE 'C' TO CII-RATING                                   
053900                 MOVE 'AT RISK' TO CII-STATUS                             
054000                 COMPUTE CII-MARGIN-UP ROUNDED =                          
054100                     WC-ATTAINED - CII-B-UPPER                            
054200                 COMPUTE CII-MARGIN-DOWN ROUNDED =                        
054300                     CII-C-UPPER - WC-ATTAINED                            
054400             ELSE                                                         
054500                 IF WC-ATTAINED NOT > CII-D-UPPER                         
054600                     MOVE 'D' TO CII-RATING                               
054700                     MOVE 'NON-COMPLIANT' TO CII-STATUS                   
054800                     COMPUTE CII-MARGIN-UP ROUNDED =                      
054900                         WC-ATTAINED - CII-C-UPPER                        
055000                     COMPUTE CII-MARGIN-DOWN ROUNDED =                    
055100                         CII-D-UPPER - WC-ATTAINED                        
055200                 ELSE                                                     
055300                     MOVE 'E' TO CII-RATING                               
055400                     MOVE 'NON-COMPLIANT' TO CII-STATUS                   
055500                     COMPUTE CII-MARGIN-UP ROUNDED =                      
055600                         WC-ATTAINED - CII-D-UPPER                        
055700                     MOVE 0 TO CII-MARGIN-DOWN                            
055800                 END-IF                                                   
055900             END-IF                                                       
056000         END-IF                                                           
056100     END-IF.                                                              
056200 9399-ASSIGN-RATING-EXIT.                                                 
056300     EXIT.                                                                
