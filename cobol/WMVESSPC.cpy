000100*****************************************************************         
000200*    WMVESSPC  -  VESSEL SPECIFICATION PARAMETER BLOCK                    
000300*    COMPILE-TIME DEFAULTS FOR THE FLEET REFERENCE HULL, A                
000400*    49,000 DWT MR PRODUCT TANKER.  CARRIED IN WORKING-STORAGE            
000500*    OF WMVESSEL AND OF EACH REPORT DRIVER THAT NEEDS A                   
000600*    REFERENCE-VESSEL DEMONSTRATION RUN (WMCIIRPT, WMCALRPT).             
000700*****************************************************************         
000800 01  VESSEL-SPECS.                                                        
000900     05  VS-LOA                   PIC 9(03)V9(01) VALUE 183.0.            
001000     05  VS-LPP                   PIC 9(03)V9(01) VALUE 176.0.            
001100     05  VS-BEAM                  PIC 9(02)V9(01) VALUE 032.0.            
001200     05  VS-DRAFT-LADEN           PIC 9(02)V9(02) VALUE 11.80.            
001300     05  VS-DRAFT-BALLAST         PIC 9(02)V9(02) VALUE 06.50.            
001400     05  VS-DWT                   PIC 9(06)       VALUE 049000.           
001500     05  VS-DISP-LADEN            PIC 9(06)       VALUE 065000.           
001600     05  VS-DISP-BALLAST          PIC 9(06)       VALUE 020000.           
001700     05  VS-CB-LADEN              PIC 9V9(03)     VALUE 0.820.            
001800     05  VS-CB-BALLAST            PIC 9V9(03)     VALUE 0.750.            
001900     05  VS-WSA-LADEN             PIC 9(05)       VALUE 07500.            
002000     05  VS-WSA-BALLAST           PIC 9(05)       VALUE 05200.            
002100     05  VS-MCR-KW                PIC 9(06)       VALUE 008840.           
002200     05  VS-SFOC-MCR              PIC 9(03)V9(01) VALUE 171.0.            
002300     05  VS-SVC-SPD-LADEN         PIC 9(02)V9(01) VALUE 14.5.             
002400     05  VS-SVC-SPD-BALLAST       PIC 9(02)V9(01) VALUE 15.0.             
002500     05  VS-FRONT-AREA-L          PIC 9(04)       VALUE 0450.             
002600     05  VS-FRONT-AREA-B          PIC 9(04)       VALUE 0850.             
002700     05  VS-LAT-AREA-L            PIC 9(04)       VALUE 2100.             
002800     05  VS-LAT-AREA-B            PIC 9(04)       VALUE 2800.             
002900     05  FILLER                   PIC X(10).                              
