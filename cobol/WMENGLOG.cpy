000100*****************************************************************         
000200*    WMENGLOG  -  ENGINE LOG INPUT RECORD  (FILE ENGLOG)                  
000300*    CHRONOLOGICAL ENTRIES FROM THE MAIN ENGINE LOGBOOK.                  
000400*    RECORD LENGTH 64.  LINE SEQUENTIAL.  USED BY THE                     
000500*    CHARTER-PARTY OFF-HIRE DETECTION PASS (WMCPRPT).                     
000600*****************************************************************         
000700 01  ENGINE-LOG-RECORD.                                                   
000800     05  EL-TIMESTAMP             PIC 9(12).                              
000900     05  EL-RPM                   PIC 9(03)V9(01).                        
001000     05  EL-STW-KTS               PIC 9(02)V9(02).                        
001100     05  EL-EVENT                 PIC X(20).                              
001200     05  EL-PLACE                 PIC X(20).                              
001300     05  FILLER                   PIC X(04).                              
