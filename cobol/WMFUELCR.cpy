000100*****************************************************************         
000200*    WMFUELCR  -  VESSEL-MODEL RESULT AREA                                
000300*    RETURNED BY WMVESSEL ON EACH CALL FOR ONE SPEED/CONDITION/           
000400*    WEATHER/DISTANCE SEGMENT.  PASSED ON THE CALL USING LIST             
000500*    OF WMCIIRPT, WMCALRPT AND THE SPEED-SWEEP LOGIC.                     
000600*****************************************************************         
000700 01  FUEL-CALC-RESULT.                                                    
000800     05  FC-FUEL-MT               PIC 9(04)V9(04).                        
000900     05  FC-POWER-KW              PIC 9(05)V9(01).                        
001000     05  FC-TIME-HRS              PIC 9(04)V9(02).                        
001100     05  FC-R-CALM-KN             PIC 9(04)V9(02).                        
001200     05  FC-R-WIND-KN             PIC 9(04)V9(02).                        
001300     05  FC-R-WAVE-KN             PIC 9(04)V9(02).                        
001400     05  FC-R-TOTAL-KN            PIC 9(04)V9(02).                        
001500     05  FILLER                   PIC X(08).                              
