000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMCPRPT.                                                     
000300 AUTHOR. D M HOLLOWAY.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 07/1994.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*A    ABSTRACT..                                                 *        
001100*  WMCPRPT IS THE CHARTER-PARTY WEATHER-CLAUSE BATCH.  IT READS *         
001200*  THE VOYAGE-LEG FILE (VOYLEGS) AND CLASSIFIES EACH LEG BY THE *         
001300*  BEAUFORT WIND SCALE TO COUNT GOOD-WEATHER AND BAD-WEATHER    *         
001400*  HOURS/DAYS.  IT THEN VERIFIES WARRANTED SPEED AND FUEL       *         
001500*  CONSUMPTION OVER THE GOOD-WEATHER LEGS ONLY, AND FINALLY     *         
001600*  READS THE ENGINE LOG (ENGLOG) CHRONOLOGICALLY TO DETECT       *        
001700*  OFF-HIRE EVENTS WHERE THE VESSEL IS STOPPED.  REPORT CPRPT.   *        
001800*                                                                *        
001900*J    JCL..                                                      *        
002000*                                                                *        
002100* //WMCPRPT  EXEC PGM=WMCPRPT                                    *        
002200* //STEPLIB  DD DISP=SHR,DSN=WMAR.PROD.LOADLIB                   *        
002300* //VOYLEGS  DD DISP=SHR,DSN=WMAR.PROD.VOYLEGS                   *        
002400* //ENGLOG   DD DISP=SHR,DSN=WMAR.PROD.ENGLOG                    *        
002500* //CPRPT    DD SYSOUT=*                                         *        
002600* //SYSOUT   DD SYSOUT=*                                         *        
002700* //*                                                            *        
002800*                                                                *        
002900*P    ENTRY PARAMETERS..                                         *        
003000*     NONE.                                                      *        
003100*                                                                *        
003200*E    ERRORS DETECTED BY THIS ELEMENT..                          *        
003300*     NO GOOD-WEATHER LEGS FOUND - WARRANTY SECTION PRINTS ALL   *        
003400*     ACHIEVED VALUES AS ZERO AND BOTH CHECKS NON-COMPLIANT.     *        
003500*                                                                *        
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *        
003700*     NONE.                                                      *        
003800*                                                                *        
003900*U    USER CONSTANTS AND TABLES REFERENCED..                     *        
004000*     WMCONFAC ---- BEAUFORT WIND-FORCE SCALE (THIS PROGRAM'S    *        
004100*                   OWN COPY - THE CII TABLES ARE NOT NEEDED)    *        
004200*     WS-CHARTER-TERMS ---- WARRANTED SPEED/CONSUMPTION AND      *        
004300*                   THE OFF-HIRE THRESHOLDS, HARD-CODED PER      *        
004400*                   THE CURRENT CHARTER-PARTY ON FILE WITH OPS   *        
004500*                                                                *        
004600******************************************************************        
004700*                    C H A N G E   L O G                         *        
004800******************************************************************        
004900*    DATE     BY    TICKET   DESCRIPTION                         *        
005000*  --------  ----  --------  --------------------------------    *        
005100*  07/12/94  DMH   INIT-074  ORIGINAL CODING - GOOD-WEATHER DAY  *        
005200*                            COUNT AND WARRANTY SECTIONS.        *        
005300*  02/06/95  DMH   MNT-0103  ADDED OFF-HIRE DETECTION PASS OVER  *        
005400*                            THE ENGINE LOG PER CHARTERER AUDIT. *        
005500*  11/21/96  LTS   MNT-0171  GAP-HOURS RULE ADDED TO OFF-HIRE -  *        
005600*                            A LONG SILENT PERIOD NOW CLOSES AN  *        
005700*                            OPEN EVENT INSTEAD OF EXTENDING IT. *        
005800*  12/01/98  DMH   Y2K-0059  YEAR 2000 REVIEW - ENGINE LOG       *        
005900*                            TIMESTAMP IS A 4-DIGIT YEAR PLUS    *        
006000*                            MONTH/DAY/HOUR/MINUTE.  CERTIFIED   *        
006100*                            Y2K COMPLIANT.                      *        
006200*  08/30/01  RJK   MNT-0287  WARRANTY MARGINS PRINTED EVEN WHEN  *        
006300*                            NOT COMPLIANT PER CHARTERER REQUEST.*        
006400*  04/15/04  RJK   MNT-0411  CURRENT SET CONVERTED TO KNOTS ON   *        
006500*                            THE PER-LEG DETAIL LINE.            *        
006550*  06/12/07  RJK   MNT-0460  MOVED WS-LEG-COUNT AND WS-LEG-      *        
006560*                            SUBSCRIPT OUT TO 77-LEVEL ITEMS PER *        
006570*                            SHOP STANDARDS SWEEP.               *        
006600******************************************************************        
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SOURCE-COMPUTER. IBM-370.                                                
007000 OBJECT-COMPUTER. IBM-370.                                                
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                                
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600     SELECT VOYLEGS-FILE ASSIGN TO VOYLEGS                                
007700         FILE STATUS IS WS-VOYLEGS-STATUS.                                
007800     SELECT ENGLOG-FILE ASSIGN TO ENGLOG                                  
007900         FILE STATUS IS WS-ENGLOG-STATUS.                                 
008000     SELECT CPRPT-FILE ASSIGN TO CPRPT                                    
008100         FILE STATUS IS WS-CPRPT-STATUS.                                  
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400 FD  VOYLEGS-FILE                                                         
008500     RECORDING MODE IS F.                                                 
008600     COPY WMLEGREC.                                                       
008700 FD  ENGLOG-FILE                                                          
008800     RECORDING MODE IS F.                                                 
008900     COPY WMENGLOG.                                                       
009000 FD  CPRPT-FILE                                                           
009100     RECORDING MODE IS F.                                                 
009200 01  CPRPT-LINE                  PIC X(132).                              
009300 WORKING-STORAGE SECTION.                                                 
009310 77  WS-LEG-COUNT                 PIC 9(03)   COMP.                       
009320 77  WS-LEG-SUBSCRIPT             PIC 9(03)   COMP.                       
009400 01  FILLER PIC X(32)                                                     
009500     VALUE 'WMCPRPT WORKING STORAGE BEGINS'.                              
009600******************************************************************        
009700*    FILE STATUS AND CONTROL SWITCHES                                     
009800******************************************************************        
009900 01  WS-FILE-STATUS-AREA.                                                 
010000     05  WS-VOYLEGS-STATUS        PIC X(02).                              
010100     05  WS-ENGLOG-STATUS         PIC X(02).                              
010200     05  WS-CPRPT-STATUS          PIC X(02).                              
010300     05  FILLER                   PIC X(02).                              
010400 01  WS-VOYLEGS-EOF-SWITCH        PIC X(01) VALUE 'N'.                    
010500     88  WS-VOYLEGS-EOF                     VALUE 'Y'.                    
010600 01  WS-ENGLOG-EOF-SWITCH         PIC X(01) VALUE 'N'.                    
010700     88  WS-ENGLOG-EOF                      VALUE 'Y'.                    
010800******************************************************************        
010900*    BEAUFORT WIND-FORCE SCALE - THIS PROGRAM'S OWN COPY OF      *        
011000*    WMCONFAC (THE CII AND REDUCTION TABLES ARE NOT NEEDED HERE  *        
011100*    - THOSE LIVE ONLY IN WMCIICOR).                            *         
011200******************************************************************        
011300     COPY WMCONFAC.                                                       
011400******************************************************************        
011500*    CHARTER-PARTY TERMS - WARRANTED PERFORMANCE, OFF-HIRE       *        
011600*    THRESHOLDS AND ROUNDING TOLERANCES.  MEPC/CP CLAUSE 14 OF   *        
011700*    THE STANDING FLEET CHARTER, KEYED HERE PER OPS INSTRUCTION  *        
011800*    UNTIL A PARAMETER FILE IS BUILT (SEE MNT-0103).             *        
011900******************************************************************        
012000 01  WS-CHARTER-TERMS.                                                    
012100     05  WS-WARR-SPEED-KTS        PIC 9(02)V9(02)  VALUE 14.50.           
012200     05  WS-WARR-CONSUMP-MTDAY    PIC 9(02)V9(02)  VALUE 28.00.           
012300     05  WS-SPEED-TOL-PCT         PIC 9(02)V9(01)  VALUE 0.0.             
012400     05  WS-CONSUMP-TOL-PCT       PIC 9(02)V9(01)  VALUE 0.0.             
012500     05  WS-BF-THRESHOLD          PIC 9(02)        VALUE 04.              
012600     05  WS-RPM-THRESHOLD         PIC 9(03)V9(01)  VALUE 010.0.           
012700     05  WS-SPEED-THRESHOLD       PIC 9(02)V9(02)  VALUE 01.00.           
012800     05  WS-GAP-HOURS             PIC 9(03)V9(02)  VALUE 006.00.          
012900     05  FILLER                   PIC X(06).                              
013000******************************************************************        
013100*    VOYAGE-LEG WORK TABLE - HOLDS EVERY LEG READ FROM VOYLEGS   *        
013200*    SO THE WARRANTY PASS CAN RE-VISIT THE GOOD-WEATHER ONES     *        
013300*    WITHOUT A SECOND OPEN OF THE FILE.                          *        
013400******************************************************************        
013500 01  WS-LEG-TABLE.                                                        
013600     05  WS-LEG-ROW OCCURS 200 TIMES INDEXED BY WS-LEG-IX.                
013700         10  LT-INDEX             PIC 9(03).                              
013800         10  LT-WIND-KTS           PIC 9(03)V9(01).                       
013900         10  LT-WAVE-M             PIC 9(02)V9(02).                       
014000         10  LT-CURR-MS            PIC 9(01)V9(02).                       
014100         10  LT-TIME-HRS           PIC 9(03)V9(02).                       
014200         10  LT-DIST-NM            PIC 9(04)V9(01).                       
014300         10  LT-FUEL-MT            PIC 9(03)V9(02).                       
014400         10  LT-BF-FORCE           PIC 9(02).                             
014500         10  LT-GOOD-SWITCH        PIC X(01).                             
014600             88  LT-GOOD-WEATHER              VALUE 'Y'.                  
014700     05  FILLER                   PIC X(16).                              
015000******************************************************************        
015100*    GOOD-WEATHER TOTALS                                                  
015200******************************************************************        
015300 01  WS-GOODWX-TOTALS.                                                    
015400     05  WS-TOTAL-HRS              PIC S9(05)V9(02) COMP-3.               
015500     05  WS-GOOD-HRS               PIC S9(05)V9(02) COMP-3.               
015600     05  WS-BAD-HRS                PIC S9(05)V9(02) COMP-3.               
015700     05  WS-TOTAL-DAYS             PIC S9(04)V9(02) COMP-3.               
015800     05  WS-GOOD-DAYS              PIC S9(04)V9(02) COMP-3.               
015900     05  WS-BAD-DAYS               PIC S9(04)V9(02) COMP-3.               
016000     05  WS-PCT-GOOD               PIC S9(03)V9(01) COMP-3.               
016100     05  FILLER                    PIC X(08).                             
016200******************************************************************        
016300*    WARRANTY ACCUMULATORS - REDEFINED FOR THE DUMP DISPLAY      *        
016400*    ADDED UNDER MNT-0287.                                       *        
016500******************************************************************        
016600 01  WS-WARRANTY-ACCUM.                                                   
016700     05  WS-WARR-DIST              PIC S9(05)V9(01) COMP-3.               
016800     05  WS-WARR-HRS               PIC S9(05)V9(02) COMP-3.               
016900     05  WS-WARR-FUEL              PIC S9(05)V9(02) COMP-3.               
017000     05  WS-LEGS-ASSESSED          PIC 9(03)   COMP.                      
017100     05  WS-LEGS-GOOD              PIC 9(03)   COMP.                      
017200     05  WS-ACHIEVED-SPEED         PIC S9(03)V9(02) COMP-3.               
017300     05  WS-ACHIEVED-CONSUMP       PIC S9(03)V9(02) COMP-3.               
017400     05  WS-SPEED-MARGIN           PIC S9(03)V9(02) COMP-3.               
017500     05  WS-CONSUMP-MARGIN         PIC S9(03)V9(02) COMP-3.               
017600     05  WS-SPEED-COMPLY-SWITCH    PIC X(01).                             
017700         88  WS-SPEED-COMPLIANT             VALUE 'Y'.                    
017800     05  WS-CONSUMP-COMPLY-SWITCH  PIC X(01).                             
017900         88  WS-CONSUMP-COMPLIANT           VALUE 'Y'.                    
018000     05  FILLER                    PIC X(06).                             
018100 01  WS-WARRANTY-BYTES REDEFINES WS-WARRANTY-ACCUM                        
018200                        PIC X(36).                                        
018300******************************************************************        
018400*    TIMESTAMP BREAKOUT - EL-TIMESTAMP IS CCYYMMDDHHMM (12       *        
018500*    DIGITS).  BROKEN OUT HERE TO DRIVE THE JULIAN DAY-NUMBER    *        
018600*    CONVERSION IN 450-CALC-ELAPSED-HOURS.                       *        
018700******************************************************************        
018800 01  WS-TIMESTAMP-WORK.                                                   
018900     05  WS-TS-DIGITS              PIC 9(12).                             
019000     05  WS-TS-BREAKOUT REDEFINES WS-TS-DIGITS.                           
019100         10  TS-YEAR                PIC 9(04).                            
019200         10  TS-MONTH               PIC 9(02).                            
019300         10  TS-DAY                 PIC 9(02).                            
019400         10  TS-HOUR                PIC 9(02).                            
019500         10  TS-MINUTE              PIC 9(02).                            
019600     05  FILLER                    PIC X(08).                             
019700******************************************************************        
019800*    JULIAN DAY-NUMBER WORK AREA FOR ELAPSED-HOURS CALCULATION   *        
019900******************************************************************        
020000 01  WS-JULIAN-WORK.                                                      
020100     05  WS-JD-A                   PIC S9(04) COMP.                       
020200     05  WS-JD-Y                   PIC S9(05) COMP.                       
020300     05  WS-JD-M                   PIC S9(04) COMP.                       
020400     05  WS-JD-T1                  PIC S9(07) COMP.                       
020500     05  WS-JD-T2                  PIC S9(07) COMP.                       
020600     05  WS-JD-T3                  PIC S9(07) COMP.                       
020700     05  WS-JD-T4                  PIC S9(07) COMP.                       
020800     05  WS-JD-NUMBER              PIC S9(07) COMP.                       
020900     05  WS-ELAPSED-HRS            PIC S9(07)V9(02) COMP-3.               
021000     05  WS-CURR-ELAPSED-HRS       PIC S9(07)V9(02) COMP-3.               
021100     05  WS-PREV-ELAPSED-HRS       PIC S9(07)V9(02) COMP-3.               
021200     05  WS-GAP-HRS-CALC           PIC S9(05)V9(02) COMP-3.               
021300     05  FILLER                    PIC X(06).                             
021400******************************************************************        
021500*    OFF-HIRE EVENT WORK AREA - ONE EVENT IN PROGRESS OR JUST    *        
021600*    CLOSED AT A TIME.  REDEFINED FOR THE DUMP DISPLAY.          *        
021700******************************************************************        
021800 01  WS-OFFHIRE-EVENT.                                                    
021900     05  WS-EVT-START-TS           PIC 9(12).                             
022000     05  WS-EVT-END-TS             PIC 9(12).                             
022100     05  WS-EVT-DURATION-HRS       PIC S9(05)V9(02) COMP-3.               
022200     05  WS-EVT-SPEED-SUM          PIC S9(05)V9(02) COMP-3.               
022300     05  WS-EVT-SPEED-CNT          PIC 9(03)   COMP.                      
022400     05  WS-EVT-AVG-SPEED          PIC S9(02)V9(02) COMP-3.               
022500     05  WS-EVT-REASON             PIC X(20).                             
022600     05  FILLER                    PIC X(04).                             
022700 01  WS-OFFHIRE-EVENT-BYTES REDEFINES WS-OFFHIRE-EVENT                    
022800                        PIC X(61).                                        
022900******************************************************************        
023000*    OFF-HIRE PASS CONTROL FIELDS AND RUNNING TOTALS             *        
023100******************************************************************        
023200 01  WS-ENGLOG-CONTROL.                                                   
023300     05  WS-FIRST-TS               PIC 9(12).                             
023400     05  WS-LAST-TS                PIC 9(12).                             
023500     05  WS-PREV-TS                PIC 9(12).                             
023600     05  WS-IN-EVENT-SWITCH        PIC X(01) VALUE 'N'.                   
023700         88  WS-IN-EVENT                     VALUE 'Y'.                   
023800     05  WS-FIRST-REC-SWITCH       PIC X(01) VALUE 'N'.                   
023900         88  WS-FIRST-REC-READ               VALUE 'Y'.                   
024000     05  WS-STOPPED-SWITCH         PIC X(01) VALUE 'N'.                   
024100         88  WS-ENTRY-STOPPED                VALUE 'Y'.                   
024200     05  FILLER                    PIC X(05).                             
024300 01  WS-OFFHIRE-TOTALS.                                                   
024400     05  WS-TOTAL-ELAPSED-HRS      PIC S9(06)V9(02) COMP-3.               
024500     05  WS-OFFHIRE-HRS            PIC S9(06)V9(02) COMP-3.               
024600     05  WS-ONHIRE-HRS             PIC S9(06)V9(02) COMP-3.               
024700     05  WS-OFFHIRE-PCT            PIC S9(03)V9(01) COMP-3.               
024800     05  WS-EVENT-COUNT            PIC 9(03)   COMP.                      
024900     05  FILLER                    PIC X(08).                             
025000******************************************************************        
025100*    PRINT LINES - GOOD-WEATHER SECTION                                   
025200******************************************************************        
025300 01  WS-GOODWX-HEAD-LINE-1.                                               
025400     05  FILLER PIC X(50) VALUE                                           
025500         'WINDMAR FLEET PERFORMANCE - CHARTER-PARTY REPORT'.              
025600     05  FILLER PIC X(82) VALUE SPACES.                                   
025700 01  WS-GOODWX-HEAD-LINE-2.                                               
025800     05  FILLER PIC X(20) VALUE 'LEG WIND  WAVE CURR '.                   
025900     05  FILLER PIC X(24) VALUE 'BF WEATHER      HOURS  '.                
026000     05  FILLER PIC X(88) VALUE SPACES.                                   
026100 01  WS-GOODWX-DETAIL-LINE.                                               
026200     05  GL-INDEX                  PIC ZZ9.                               
026300     05  FILLER                    PIC X(01) VALUE SPACE.                 
026400     05  GL-WIND                   PIC ZZ9.9.                             
026500     05  FILLER                    PIC X(01) VALUE SPACE.                 
026600     05  GL-WAVE                   PIC Z9.99.                             
026700     05  FILLER                    PIC X(01) VALUE SPACE.                 
026800     05  GL-CURR-KTS               PIC Z9.99.                             
026900     05  FILLER                    PIC X(01) VALUE SPACE.                 
027000     05  GL-BF-FORCE                PIC Z9.                               
027100     05  FILLER                    PIC X(02) VALUE SPACES.                
027200     05  GL-WEATHER-WORD           PIC X(08).                             
027300     05  FILLER                    PIC X(02) VALUE SPACES.                
027400     05  GL-HOURS                  PIC ZZ9.99.                            
027500     05  FILLER                    PIC X(90) VALUE SPACES.                
027600 01  WS-GOODWX-TOTAL-LINE.                                                
027700     05  FILLER PIC X(15) VALUE 'TOTALS -- DAYS'.                         
027800     05  TL-TOTAL-DAYS             PIC ZZZ9.99.                           
027900     05  FILLER PIC X(08) VALUE '  GOOD '.                                
028000     05  TL-GOOD-DAYS              PIC ZZZ9.99.                           
028100     05  FILLER PIC X(08) VALUE '  BAD  '.                                
028200     05  TL-BAD-DAYS               PIC ZZZ9.99.                           
028300     05  FILLER PIC X(11) VALUE '  PCT GOOD'.                             
028400     05  TL-PCT-GOOD               PIC ZZ9.9.                             
028500     05  FILLER PIC X(01) VALUE '%'.                                      
028600     05  FILLER PIC X(63) VALUE SPACES.                                   
028700******************************************************************        
028800*    PRINT LINES - WARRANTY SECTION                                       
028900******************************************************************        
029000 01  WS-WARR-HEAD-LINE.                                                   
029100     05  FILLER PIC X(30) VALUE                                           
029200         'WARRANTY VERIFICATION SECTION'.                                 
029300     05  FILLER PIC X(102) VALUE SPACES.                                  
029400 01  WS-WARR-LEGS-LINE.                                                   
029500     05  FILLER PIC X(16) VALUE 'LEGS ASSESSED - '.                       
029600     05  WL-LEGS-ASSESSED          PIC ZZ9.                               
029700     05  FILLER PIC X(15) VALUE '   LEGS GOOD - '.                        
029800     05  WL-LEGS-GOOD              PIC ZZ9.                               
029900     05  FILLER PIC X(95) VALUE SPACES.                                   
030000 01  WS-WARR-SPEED-LINE.                                                  
030100     05  FILLER PIC X(17) VALUE 'SPEED  ACHIEVED '.                       
030200     05  WS-SPEED-ACHIEVED-OUT     PIC ZZ9.99.                            
030300     05  FILLER PIC X(12) VALUE '  WARRANTED '.                           
030400     05  WS-SPEED-WARR-OUT         PIC ZZ9.99.                            
030500     05  FILLER PIC X(10) VALUE '   MARGIN '.                             
030600     05  WS-SPEED-MARGIN-OUT       PIC -Z9.99.                            
030700     05  FILLER PIC X(11) VALUE '   STATUS  '.                            
030800     05  WS-SPEED-STATUS-OUT       PIC X(13).                             
030900     05  FILLER PIC X(51) VALUE SPACES.                                   
031000 01  WS-WARR-CONSUMP-LINE.                                                
031100     05  FILLER PIC X(17) VALUE 'CONSUMP ACHIEVED '.                      
031200     05  WS-CONSUMP-ACHIEVED-OUT   PIC ZZ9.99.                            
031300     05  FILLER PIC X(12) VALUE '  WARRANTED '.                           
031400     05  WS-CONSUMP-WARR-OUT       PIC ZZ9.99.                            
031500     05  FILLER PIC X(10) VALUE '   MARGIN '.                             
031600     05  WS-CONSUMP-MARGIN-OUT     PIC -Z9.99.                            
031700     05  FILLER PIC X(11) VALUE '   STATUS  '.                            
031800     05  WS-CONSUMP-STATUS-OUT     PIC X(13).                             
031900     05  FILLER PIC X(51) VALUE SPACES.                                   
032000 01  WS-WARR-HOURS-LINE.                                                  
032100     05  FILLER PIC X(20) VALUE 'GOOD-WEATHER HOURS -'.                   
032200     05  WH-GOOD-HRS-OUT           PIC ZZZZ9.99.                          
032300     05  FILLER PIC X(15) VALUE '   TOTAL HOURS-'.                        
032400     05  WH-TOTAL-HRS-OUT          PIC ZZZZ9.99.                          
032500     05  FILLER PIC X(81) VALUE SPACES.                                   
032600******************************************************************        
032700*    PRINT LINES - OFF-HIRE SECTION                                       
032800******************************************************************        
032900 01  WS-OFFHIRE-HEAD-LINE.                                                
033000     05  FILLER PIC X(30) VALUE                                           
033100         'OFF-HIRE DETECTION SECTION   '.                                 
033200     05  FILLER PIC X(102) VALUE SPACES.                                  
033300 01  WS-OFFHIRE-DETAIL-LINE.                                              
033400     05  OL-START-TS                PIC 9(12).                            
033500     05  FILLER                     PIC X(02) VALUE SPACES.               
033600     05  OL-END-TS                  PIC 9(12).                            
033700     05  FILLER                     PIC X(02) VALUE SPACES.               
033800     05  OL-DURATION                PIC ZZZ9.99.                          
033900     05  FILLER                     PIC X(02) VALUE SPACES.               
034000     05  OL-AVG-SPEED               PIC Z9.99.                            
034100     05  FILLER                     PIC X(02) VALUE SPACES.               
034200     05  OL-REASON                  PIC X(20).                            
034300     05  FILLER                     PIC X(68) VALUE SPACES.               
034400 01  WS-OFFHIRE-TOTAL-LINE.                                               
034500     05  FILLER PIC X(16) VALUE 'TOTAL HOURS -- '.                        
034600     05  OT-TOTAL-HRS               PIC ZZZZ9.99.                         
034700     05  FILLER PIC X(14) VALUE '  OFF-HIRE -  '.                         
034800     05  OT-OFFHIRE-HRS             PIC ZZZZ9.99.                         
034900     05  FILLER PIC X(12) VALUE '  ON-HIRE - '.                           
035000     05  OT-ONHIRE-HRS              PIC ZZZZ9.99.                         
035100     05  FILLER PIC X(11) VALUE '  PCT OFF-'.                             
035200     05  OT-OFFHIRE-PCT             PIC ZZ9.9.                            
035300     05  FILLER PIC X(01) VALUE '%'.                                      
035400     05  FILLER PIC X(49) VALUE SPACES.                                   
035500 PROCEDURE DIVISION.                                                      
035600     PERFORM 000-MAINLINE.                                                
035700     GOBACK.                                                              
035800******************************************************************        
035900*                    000-MAINLINE                                         
036000******************************************************************        
036100 000-MAINLINE.                                                            
036200     PERFORM 100-INITIALIZATION                                           
036300         THRU 100-EXIT.                                                   
036400     PERFORM 200-GOOD-WEATHER-PASS                                        
036500         THRU 200-EXIT                                                    
036600         UNTIL WS-VOYLEGS-EOF.                                            
036700     PERFORM 250-WRITE-GOODWX-TOTALS                                      
036800         THRU 250-EXIT.                                                   
036900     PERFORM 300-WARRANTY-VERIFY                                          
037000         THRU 300-EXIT.                                                   
037100     WRITE CPRPT-LINE FROM WS-OFFHIRE-HEAD-LINE.                          
037200     PERFORM 400-OFF-HIRE-PASS                                            
037300         THRU 400-EXIT                                                    
037400         UNTIL WS-ENGLOG-EOF.                                             
037500     PERFORM 470-FINAL-EVENT-CHECK                                        
037600         THRU 470-EXIT.                                                   
037700     PERFORM 490-WRITE-OFFHIRE-TOTALS                                     
037800         THRU 490-EXIT.                                                   
037900     PERFORM 900-TERMINATION                                              
038000         THRU 900-EXIT.                                                   
038100 000-EXIT.                                                                
038200     EXIT.                                                                
038300******************************************************************        
038400*                    100-INITIALIZATION                                   
038500******************************************************************        
038600 100-INITIALIZATION.                                                      
038700     MOVE ZERO TO WS-LEG-COUNT.                                           
038800     MOVE ZERO TO WS-TOTAL-HRS WS-GOOD-HRS WS-BAD-HRS.                    
038900     MOVE ZERO TO WS-TOTAL-ELAPSED-HRS WS-OFFHIRE-HRS.                    
039000     MOVE ZERO TO WS-EVENT-COUNT.                                         
039100     OPEN INPUT VOYLEGS-FILE ENGLOG-FILE.                                 
039200     OPEN OUTPUT CPRPT-FILE.                                              
039300     IF WS-VOYLEGS-STATUS NOT = '00'                                      
039400         DISPLAY 'ERROR OPENING VOYLEGS: ' WS-VOYLEGS-STATUS              
039500         PERFORM 999-ABEND                                                
039600     END-IF.                                                              
039700     IF WS-ENGLOG-STATUS NOT = '00'                                       
039800         DISPLAY 'ERROR OPENING ENGLOG: ' WS-ENGLOG-STATUS                
039900         PERFORM 999-ABEND                                                
040000     END-IF.                                                              
040100     IF WS-CPRPT-STATUS NOT = '00'                                        
040200         DISPLAY 'ERROR OPENING CPRPT: ' WS-CPRPT-STATUS                  
040300         PERFORM 999-ABEND                                                
040400     END-IF.                                                              
040500     PERFORM 110-LOAD-BEAUFORT-TABLE                                      
040600         THRU 110-EXIT.                                                   
040700     WRITE CPRPT-LINE FROM WS-GOODWX-HEAD-LINE-1.                         
040800     WRITE CPRPT-LINE FROM WS-GOODWX-HEAD-LINE-2.                         
040900     PERFORM 210-READ-VOYAGE-LEG                                          
041000         THRU 210-EXIT.                                                   
041100     PERFORM 410-READ-ENGINE-LOG                                          
041200         THRU 410-EXIT.                                                   
041300 100-EXIT.                                                                
041400     EXIT.                                                                
041500 110-LOAD-BEAUFORT-TABLE.                                                 
041600     MOVE 00        TO BF-FORCE (1).                                      
041700     MOVE 00        TO BF-MIN-KTS (1).                                    
041800     MOVE 01        TO BF-MAX-KTS (1).                                    
041900     MOVE 0.0       TO BF-WAVE-M (1).                                     
042000     MOVE 'CALM'             TO BF-DESC (1).                              
042100     MOVE 01        TO BF-FORCE (2).                                      
042200     MOVE 01        TO BF-MIN-KTS (2).                                    
042300     MOVE 03        TO BF-MAX-KTS (2).                                    
042400     MOVE 0.1       TO BF-WAVE-M (2).                                     
042500     MOVE 'LIGHT AIR'        TO BF-DESC (2).                              
042600     MOVE 02        TO BF-FORCE (3).                                      
042700     MOVE 04        TO BF-MIN-KTS (3).                                    
042800     MOVE 06        TO BF-MAX-KTS (3).                                    
042900     MOVE 0.2       TO BF-WAVE-M (3).                                     
043000     MOVE 'LIGHT BREEZE'     TO BF-DESC (3).                              
043100     MOVE 03        TO BF-FORCE (4).                                      
043200     MOVE 07        TO BF-MIN-KTS (4).                                    
043300     MOVE 10        TO BF-MAX-KTS (4).                                    
043400     MOVE 0.6       TO BF-WAVE-M (4).                                     
043500     MOVE 'GENTLE BREEZE'    TO BF-DESC (4).                              
043600     MOVE 04        TO BF-FORCE (5).                                      
043700     MOVE 11        TO BF-MIN-KTS (5).                                    
043800     MOVE 16        TO BF-MAX-KTS (5).                                    
043900     MOVE 1.0       TO BF-WAVE-M (5).                                     
044000     MOVE 'MODERATE BREEZE'  TO BF-DESC (5).                              
044100     MOVE 05        TO BF-FORCE (6).                                      
044200     MOVE 17        TO BF-MIN-KTS (6).                                    
044300     MOVE 21        TO BF-MAX-KTS (6).                                    
044400     MOVE 2.0       TO BF-WAVE-M (6).                                     
044500     MOVE 'FRESH BREEZE'     TO BF-DESC (6).                              
044600     MOVE 06        TO BF-FORCE (7).                                      
044700     MOVE 22        TO BF-MIN-KTS (7).                                    
044800     MOVE 27        TO BF-MAX-KTS (7).                                    
044900     MOVE 3.0       TO BF-WAVE-M (7).                                     
045000     MOVE 'STRONG BREEZE'    TO BF-DESC (7).                              
045100     MOVE 07        TO BF-FORCE (8).                                      
045200     MOVE 28        TO BF-MIN-KTS (8).                                    
045300     MOVE 33        TO BF-MAX-KTS (8).                                    
045400     MOVE 4.0       TO BF-WAVE-M (8).                                     
045500     MOVE 'NEAR GALE'        TO BF-DESC (8).                              
045600     MOVE 08        TO BF-FORCE (9).                                      
045700     MOVE 34        TO BF-MIN-KTS (9).                                    
045800     MOVE 40        TO BF-MAX-KTS (9).                                    
045900     MOVE 5.5       TO BF-WAVE-M (9).                                     
046000     MOVE 'GALE'              TO BF-DESC (9).                             
046100     MOVE 09        TO BF-FORCE (10).                                     
046200     MOVE 41        TO BF-MIN-KTS (10).                                   
046300     MOVE 47        TO BF-MAX-KTS (10).                                   
046400     MOVE 7.0       TO BF-WAVE-M (10).                                    
046500     MOVE 'STRONG GALE'      TO BF-DESC (10).                             
046600     MOVE 10        TO BF-FORCE (11).                                     
046700     MOVE 48        TO BF-MIN-KTS (11).                                   
046800     MOVE 55        TO BF-MAX-KTS (11).                                   
046900     MOVE 9.0       TO BF-WAVE-M (11).                                    
047000     MOVE 'STORM'             TO BF-DESC (11).                            
047100     MOVE 11        TO BF-FORCE (12).                                     
047200     MOVE 56        TO BF-MIN-KTS (12).                                   
047300     MOVE 63        TO BF-MAX-KTS (12).                                   
047400     MOVE 11.5      TO BF-WAVE-M (12).                                    
047500     MOVE 'VIOLENT STORM'    TO BF-DESC (12).                             
047600     MOVE 12        TO BF-FORCE (13).                                     
047700     MOVE 64        TO BF-MIN-KTS (13).                                   
047800     MOVE 99        TO BF-MAX-KTS (13).                                   
047900     MOVE 14.0      TO BF-WAVE-M (13).                                    
048000     MOVE 'HURRICANE'        TO BF-DESC (13).                             
048100 110-EXIT.                                                                
048200     EXIT.                                                                
048300******************************************************************        
048400*                    200-GOOD-WEATHER-PASS                                
048500******************************************************************        
048600 200-GOOD-WEATHER-PASS.                                                   
048700     PERFORM 220-CLASSIFY-LEG                                             
048800         THRU 220-EXIT.                                                   
048900     PERFORM 210-READ-VOYAGE-LEG                                          
049000         THRU 210-EXIT.                                                   
049100 200-EXIT.                                                                
049200     EXIT.                                                                
049300 210-READ-VOYAGE-LEG.                                                     
049400     READ VOYLEGS-FILE                                                    
049500         AT END                                                           
049600             SET WS-VOYLEGS-EOF TO TRUE                                   
049700     END-READ.                                                            
049800 210-EXIT.                                                                
049900     EXIT.                                                                
050000 220-CLASSIFY-LEG.                                                        
050100     ADD 1 TO WS-LEG-COUNT.                                               
050200     SET WS-LEG-IX TO WS-LEG-COUNT.                                       
050300     MOVE LEG-INDEX      TO LT-INDEX (WS-LEG-IX).                         
050400     MOVE LEG-WIND-KTS   TO LT-WIND-KTS (WS-LEG-IX).                      
050500     MOVE LEG-WAVE-M     TO LT-WAVE-M (WS-LEG-IX).                        
050600     MOVE LEG-CURR-MS    TO LT-CURR-MS (WS-LEG-IX).                       
050700     MOVE LEG-TIME-HRS   TO LT-TIME-HRS (WS-LEG-IX).                      
050800     MOVE LEG-DIST-NM    TO LT-DIST-NM (WS-LEG-IX).                       
050900     MOVE LEG-FUEL-MT    TO LT-FUEL-MT (WS-LEG-IX).                       
051000     PERFORM 230-FIND-BEAUFORT-FORCE                                      
051100         THRU 230-EXIT.                                                   
051200     ADD LEG-TIME-HRS TO WS-TOTAL-HRS.                                    
051300     IF LT-BF-FORCE (WS-LEG-IX) <= WS-BF-THRESHOLD                        
051400         SET LT-GOOD-WEATHER (WS-LEG-IX) TO TRUE                          
051500         ADD LEG-TIME-HRS TO WS-GOOD-HRS                                  
051600     ELSE                                                                 
051700         MOVE 'N' TO LT-GOOD-SWITCH (WS-LEG-IX)                           
051800         ADD LEG-TIME-HRS TO WS-BAD-HRS                                   
051900     END-IF.                                                              
052000     PERFORM 240-WRITE-GOODWX-DETAIL                                      
052100         THRU 240-EXIT.                                                   
052200 220-EXIT.                                                                
052300     EXIT.                                                                
052400 230-FIND-BEAUFORT-FORCE.                                                 
052500     SET BF-IX TO 1.                                                      
052600 231-BF-SCAN-LOOP.                                                        
052700     IF BF-IX > 13                                                        
052800         MOVE 12 TO LT-BF-FORCE (WS-LEG-IX)                               
052900         GO TO 230-EXIT                                                   
053000     END-IF.                                                              
053100     IF LEG-WIND-KTS <= BF-MAX-KTS (BF-IX)                                
053200         MOVE BF-FORCE (BF-IX) TO LT-BF-FORCE (WS-LEG-IX)                 
053300         GO TO 230-EXIT                                                   
053400     END-IF.                                                              
053500     SET BF-IX UP BY 1.                                                   
053600     GO TO 231-BF-SCAN-LOOP.                                              
053700 230-EXIT.                                                                
053800     EXIT.                                                                
053900 240-WRITE-GOODWX-DETAIL.                                                 
054000     MOVE LT-INDEX (WS-LEG-IX)    TO GL-INDEX.                            
054100     MOVE LT-WIND-KTS (WS-LEG-IX) TO GL-WIND.                             
054200     MOVE LT-WAVE-M (WS-LEG-IX)   TO GL-WAVE.                             
054300     COMPUTE GL-CURR-KTS ROUNDED =                                        
054400         LT-CURR-MS (WS-LEG-IX) * 1.94384.                                
054500     MOVE LT-BF-FORCE (WS-LEG-IX) TO GL-BF-FORCE.                         
054600     IF LT-GOOD-WEATHER (WS-LEG-IX)                                       
054700         MOVE 'GOOD WX ' TO GL-WEATHER-WORD                               
054800     ELSE                                                                 
054900         MOVE 'BAD WX  ' TO GL-WEATHER-WORD                               
055000     END-IF.                                                              
055100     MOVE LT-TIME-HRS (WS-LEG-IX) TO GL-HOURS.                            
055200     WRITE CPRPT-LINE FROM WS-GOODWX-DETAIL-LINE.                         
055300 240-EXIT.                                                                
055400     EXIT.                                                                
055500 250-WRITE-GOODWX-TOTALS.                                                 
055600     COMPUTE WS-TOTAL-DAYS ROUNDED = WS-TOTAL-HRS / 24.                   
055700     COMPUTE WS-GOOD-DAYS ROUNDED = WS-GOOD-HRS / 24.                     
055800     COMPUTE WS-BAD-DAYS ROUNDED = WS-BAD-HRS / 24.                       
055900     IF WS-TOTAL-HRS > 0                                                  
056000         COMPUTE WS-PCT-GOOD ROUNDED =                                    
056100             (WS-GOOD-HRS / WS-TOTAL-HRS) * 100                           
056200     ELSE                                                                 
056300         MOVE 0 TO WS-PCT-GOOD                                            
056400     END-IF.                                                              
056500     MOVE WS-TOTAL-DAYS TO TL-TOTAL-DAYS.                                 
056600     MOVE WS-GOOD-DAYS  TO TL-GOOD-DAYS.                                  
056700     MOVE WS-BAD-DAYS   TO TL-BAD-DAYS.                                   
056800     MOVE WS-PCT-GOOD   TO TL-PCT-GOOD.                                   
056900     WRITE CPRPT-LINE FROM WS-GOODWX-TOTAL-LINE.                          
057000 250-EXIT.                                                                
057100     EXIT.                                                                
057200******************************************************************        
057300*                    300-WARRANTY-VERIFY                                  
057400******************************************************************        
057500 300-WARRANTY-VERIFY.                                                     
057600     MOVE ZERO TO WS-WARR-DIST WS-WARR-HRS WS-WARR-FUEL.                  
057700     MOVE ZERO TO WS-LEGS-GOOD.                                           
057800     MOVE WS-LEG-COUNT TO WS-LEGS-ASSESSED.                               
057900     PERFORM 310-ACCUM-WARRANTY-LEG                                       
058000         THRU 310-EXIT                                                    
058100         VARYING WS-LEG-SUBSCRIPT FROM 1 BY 1                             
058200         UNTIL WS-LEG-SUBSCRIPT > WS-LEG-COUNT.                           
058300     PERFORM 320-COMPUTE-WARRANTY                                         
058400         THRU 320-EXIT.                                                   
058500     PERFORM 330-WRITE-WARRANTY-REPORT                                    
058600         THRU 330-EXIT.                                                   
058700 300-EXIT.                                                                
058800     EXIT.                                                                
058900 310-ACCUM-WARRANTY-LEG.                                                  
059000     SET WS-LEG-IX TO WS-LEG-SUBSCRIPT.                                   
059100     IF LT-GOOD-WEATHER (WS-LEG-IX)                                       
059200         ADD 1 TO WS-LEGS-GOOD                                            
059300         ADD LT-DIST-NM (WS-LEG-IX) TO WS-WARR-DIST                       
059400         ADD LT-TIME-HRS (WS-LEG-IX) TO WS-WARR-HRS                       
059500         ADD LT-FUEL-MT (WS-LEG-IX) TO WS-WARR-FUEL                       
059600     END-IF.                                                              
059700 310-EXIT.                                                                
059800     EXIT.                                                                
059900 320-COMPUTE-WARRANTY.                                                    
060000     IF WS-LEGS-GOOD > 0                                                  
060100         COMPUTE WS-ACHIEVED-SPEED ROUNDED =                              
060200             WS-WARR-DIST / WS-WARR-HRS                                   
060300         COMPUTE WS-ACHIEVED-CONSUMP ROUNDED =                            
060400             WS-WARR-FUEL / (WS-WARR-HRS / 24)                            
060500     ELSE                                                                 
060600         MOVE 0 TO WS-ACHIEVED-SPEED                                      
060700         MOVE 0 TO WS-ACHIEVED-CONSUMP                                    
060800     END-IF.                                                              
060900     COMPUTE WS-SPEED-MARGIN ROUNDED =                                    
061000         WS-ACHIEVED-SPEED - WS-WARR-SPEED-KTS.                           
061100     COMPUTE WS-CONSUMP-MARGIN ROUNDED =                                  
061200         WS-ACHIEVED-CONSUMP - WS-WARR-CONSUMP-MTDAY.                     
061300     MOVE 'N' TO WS-SPEED-COMPLY-SWITCH.                                  
061400     IF WS-LEGS-GOOD > 0                                                  
061500         IF WS-ACHIEVED-SPEED NOT < WS-WARR-SPEED-KTS *                   
061600                 (1 - (WS-SPEED-TOL-PCT / 100))                           
061700             SET WS-SPEED-COMPLIANT TO TRUE                               
061800         END-IF                                                           
061900     END-IF.                                                              
062000     MOVE 'N' TO WS-CONSUMP-COMPLY-SWITCH.                                
062100     IF WS-LEGS-GOOD > 0                                                  
062200         IF WS-ACHIEVED-CONSUMP NOT > WS-WARR-CONSUMP-MTDAY *             
062300                 (1 + (WS-CONSUMP-TOL-PCT / 100))                         
062400             SET WS-CONSUMP-COMPLIANT TO TRUE                             
062500         END-IF                                                           
062600     END-IF.                                                              
062700 320-EXIT.                                                                
062800     EXIT.                                                                
062900 330-WRITE-WARRANTY-REPORT.                                               
063000     WRITE CPRPT-LINE FROM WS-WARR-HEAD-LINE.                             
063100     MOVE WS-LEGS-ASSESSED TO WL-LEGS-ASSESSED.                           
063200     MOVE WS-LEGS-GOOD     TO WL-LEGS-GOOD.                               
063300     WRITE CPRPT-LINE FROM WS-WARR-LEGS-LINE.                             
063400     MOVE WS-ACHIEVED-SPEED  TO WS-SPEED-ACHIEVED-OUT.                    
063500     MOVE WS-WARR-SPEED-KTS  TO WS-SPEED-WARR-OUT.                        
063600     MOVE WS-SPEED-MARGIN    TO WS-SPEED-MARGIN-OUT.                      
063700     IF WS-SPEED-COMPLIANT                                                
063800         MOVE 'COMPLIANT    ' TO WS-SPEED-STATUS-OUT                      
063900     ELSE                                                                 
064000         MOVE 'NON-COMPLIANT' TO WS-SPEED-STATUS-OUT                      
064100     END-IF.                                                              
064200     WRITE CPRPT-LINE FROM WS-WARR-SPEED-LINE.                            
064300     MOVE WS-ACHIEVED-CONSUMP  TO WS-CONSUMP-ACHIEVED-OUT.                
064400     MOVE WS-WARR-CONSUMP-MTDAY TO WS-CONSUMP-WARR-OUT.                   
064500     MOVE WS-CONSUMP-MARGIN    TO WS-CONSUMP-MARGIN-OUT.                  
064600     IF WS-CONSUMP-COMPLIANT                                              
064700         MOVE 'COMPLIANT    ' TO WS-CONSUMP-STATUS-OUT                    
064800     ELSE                                                                 
064900         MOVE 'NON-COMPLIANT' TO WS-CONSUMP-STATUS-OUT                    
065000     END-IF.                                                              
065100     WRITE CPRPT-LINE FROM WS-WARR-CONSUMP-LINE.                          
065200     MOVE WS-GOOD-HRS  TO WH-GOOD-HRS-OUT.                                
065300     MOVE WS-TOTAL-HRS TO WH-TOTAL-HRS-OUT.                               
065400     WRITE CPRPT-LINE FROM WS-WARR-HOURS-LINE.                            
065500 330-EXIT.                                                                
065600     EXIT.                                                                
065700******************************************************************        
065800*                    400-OFF-HIRE-PASS                                    
065900******************************************************************        
066000 400-OFF-HIRE-PASS.                                                       
066100     PERFORM 420-PROCESS-LOG-ENTRY                                        
066200         THRU 420-EXIT.                                                   
066300     PERFORM 410-READ-ENGINE-LOG                                          
066400         THRU 410-EXIT.                                                   
066500 400-EXIT.                                                                
066600     EXIT.                                                                
066700 410-READ-ENGINE-LOG.                                                     
066800     READ ENGLOG-FILE                                                     
066900         AT END                                                           
067000             SET WS-ENGLOG-EOF TO TRUE                                    
067100     END-READ.                                                            
067200 410-EXIT.                                                                
067300     EXIT.                                                                
067400 420-PROCESS-LOG-ENTRY.                                                   
067500     IF NOT WS-FIRST-REC-READ                                             
067600         SET WS-FIRST-REC-READ TO TRUE                                    
067700         MOVE EL-TIMESTAMP TO WS-FIRST-TS                                 
067800         MOVE EL-TIMESTAMP TO WS-PREV-TS                                  
067900     ELSE                                                                 
068000         PERFORM 430-CHECK-GAP-CLOSE                                      
068100             THRU 430-EXIT                                                
068200     END-IF.                                                              
068300     MOVE 'N' TO WS-STOPPED-SWITCH.                                       
068400     IF EL-RPM < WS-RPM-THRESHOLD                                         
068500             AND EL-STW-KTS < WS-SPEED-THRESHOLD                          
068600         SET WS-ENTRY-STOPPED TO TRUE                                     
068700     END-IF.                                                              
068800     IF WS-ENTRY-STOPPED                                                  
068900         PERFORM 440-ADD-TO-EVENT                                         
069000             THRU 440-EXIT                                                
069100     ELSE                                                                 
069200         IF WS-IN-EVENT                                                   
069300             PERFORM 460-CLOSE-EVENT                                      
069400                 THRU 460-EXIT                                            
069500         END-IF                                                           
069600     END-IF.                                                              
069700     MOVE EL-TIMESTAMP TO WS-PREV-TS.                                     
069800     MOVE EL-TIMESTAMP TO WS-LAST-TS.                                     
069900 420-EXIT.                                                                
070000     EXIT.                                                                
070100 430-CHECK-GAP-CLOSE.                                                     
070200     MOVE WS-PREV-TS TO WS-TS-DIGITS.                                     
070300     PERFORM 450-CALC-ELAPSED-HOURS                                       
070400         THRU 450-EXIT.                                                   
070500     MOVE WS-ELAPSED-HRS TO WS-PREV-ELAPSED-HRS.                          
070600     MOVE EL-TIMESTAMP TO WS-TS-DIGITS.                                   
070700     PERFORM 450-CALC-ELAPSED-HOURS                                       
070800         THRU 450-EXIT.                                                   
070900     MOVE WS-ELAPSED-HRS TO WS-CURR-ELAPSED-HRS.                          
071000     COMPUTE WS-GAP-HRS-CALC =                                            
071100         WS-CURR-ELAPSED-HRS - WS-PREV-ELAPSED-HRS.                       
071200     IF WS-IN-EVENT AND WS-GAP-HRS-CALC > WS-GAP-HOURS                    
071300         PERFORM 460-CLOSE-EVENT                                          
071400             THRU 460-EXIT                                                
071500     END-IF.                                                              
071600 430-EXIT.                                                                
071700     EXIT.                                                                
071800 440-ADD-TO-EVENT.                                                        
071900     IF NOT WS-IN-EVENT                                                   
072000         MOVE EL-TIMESTAMP TO WS-EVT-START-TS                             
072100         IF EL-EVENT = SPACES                                             
072200             MOVE 'ENGINE STOPPED      ' TO WS-EVT-REASON                 
072300         ELSE                                                             
072400             MOVE EL-EVENT TO WS-EVT-REASON                               
072500         END-IF                                                           
072600         MOVE ZERO TO WS-EVT-SPEED-SUM                                    
072700         MOVE ZERO TO WS-EVT-SPEED-CNT                                    
072800         SET WS-IN-EVENT TO TRUE                                          
072900     END-IF.                                                              
073000     MOVE EL-TIMESTAMP TO WS-EVT-END-TS.                                  
073100     ADD EL-STW-KTS TO WS-EVT-SPEED-SUM.                                  
073200     ADD 1 TO WS-EVT-SPEED-CNT.                                           
073300 440-EXIT.                                                                
073400     EXIT.                                                                
073500******************************************************************        
073600*    450-CALC-ELAPSED-HOURS - JULIAN DAY NUMBER SUBROUTINE.      *        
073700*    WORKS AGAINST WS-TS-DIGITS/WS-TS-BREAKOUT (THE CALLER       *        
073800*    MUST LOAD THE TIMESTAMP THERE FIRST).  EACH DIVISION IS     *        
073900*    STORED IN ITS OWN COMP FIELD SO THE INTEGER TRUNCATION      *        
074000*    HAPPENS AT EVERY STEP, NOT JUST AT THE FINAL COMPUTE.       *        
074100******************************************************************        
074200 450-CALC-ELAPSED-HOURS.                                                  
074300     COMPUTE WS-JD-A = (14 - TS-MONTH) / 12.                              
074400     COMPUTE WS-JD-Y = TS-YEAR + 4800 - WS-JD-A.                          
074500     COMPUTE WS-JD-M = TS-MONTH + (12 * WS-JD-A) - 3.                     
074600     COMPUTE WS-JD-T1 = ((153 * WS-JD-M) + 2) / 5.                        
074700     COMPUTE WS-JD-T2 = WS-JD-Y / 4.                                      
074800     COMPUTE WS-JD-T3 = WS-JD-Y / 100.                                    
074900     COMPUTE WS-JD-T4 = WS-JD-Y / 400.                                    
075000     COMPUTE WS-JD-NUMBER =                                               
075100         TS-DAY + WS-JD-T1 + (365 * WS-JD-Y)                              
075200         + WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.                        
075300     COMPUTE WS-ELAPSED-HRS ROUNDED =                                     
075400         (WS-JD-NUMBER * 24) + TS-HOUR + (TS-MINUTE / 60).                
075500 450-EXIT.                                                                
075600     EXIT.                                                                
075700 460-CLOSE-EVENT.                                                         
075800     MOVE WS-EVT-START-TS TO WS-TS-DIGITS.                                
075900     PERFORM 450-CALC-ELAPSED-HOURS                                       
076000         THRU 450-EXIT.                                                   
076100     MOVE WS-ELAPSED-HRS TO WS-PREV-ELAPSED-HRS.                          
076200     MOVE WS-EVT-END-TS TO WS-TS-DIGITS.                                  
076300     PERFORM 450-CALC-ELAPSED-HOURS                                       
076400         THRU 450-EXIT.                                                   
076500     MOVE WS-ELAPSED-HRS TO WS-CURR-ELAPSED-HRS.                          
076600     COMPUTE WS-EVT-DURATION-HRS =                                        
076700         WS-CURR-ELAPSED-HRS - WS-PREV-ELAPSED-HRS.                       
076800     IF WS-EVT-SPEED-CNT > 0                                              
076900         COMPUTE WS-EVT-AVG-SPEED ROUNDED =                               
077000             WS-EVT-SPEED-SUM / WS-EVT-SPEED-CNT                          
077100     ELSE                                                                 
077200         MOVE 0 TO WS-EVT-AVG-SPEED                                       
077300     END-IF.                                                              
077400     ADD WS-EVT-DURATION-HRS TO WS-OFFHIRE-HRS.                           
077500     ADD 1 TO WS-EVENT-COUNT.                                             
077600     MOVE WS-EVT-START-TS   TO OL-START-TS.                               
077700     MOVE WS-EVT-END-TS     TO OL-END-TS.                                 
077800     MOVE WS-EVT-DURATION-HRS TO OL-DURATION.                             
077900     MOVE WS-EVT-AVG-SPEED  TO OL-AVG-SPEED.                              
078000     MOVE WS-EVT-REASON     TO OL-REASON.                                 
078100     WRITE CPRPT-LINE FROM WS-OFFHIRE-DETAIL-LINE.                        
078200     MOVE 'N' TO WS-IN-EVENT-SWITCH.                                      
078300 460-EXIT.                                                                
078400     EXIT.                                                                
078500 470-FINAL-EVENT-CHECK.                                                   
078600     IF WS-IN-EVENT                                                       
078700         PERFORM 460-CLOSE-EVENT                                          
078800             THRU 460-EXIT                                                
078900     END-IF.                                                              
079000 470-EXIT.                                                                
079100     EXIT.                                                                
079200 490-WRITE-OFFHIRE-TOTALS.                                                
079300     MOVE WS-FIRST-TS TO WS-TS-DIGITS.                                    
079400     PERFORM 450-CALC-ELAPSED-HOURS                                       
079500         THRU 450-EXIT.                                                   
079600     MOVE WS-ELAPSED-HRS TO WS-PREV-ELAPSED-HRS.                          
079700     MOVE WS-LAST-TS TO WS-TS-DIGITS.                                     
079800     PERFORM 450-CALC-ELAPSED-HOURS                                       
079900         THRU 450-EXIT.                                                   
080000     MOVE WS-ELAPSED-HRS TO WS-CURR-ELAPSED-HRS.                          
080100     COMPUTE WS-TOTAL-ELAPSED-HRS =                                       
080200         WS-CURR-ELAPSED-HRS - WS-PREV-ELAPSED-HRS.                       
080300     COMPUTE WS-ONHIRE-HRS =                                              
080400         WS-TOTAL-ELAPSED-HRS - WS-OFFHIRE-HRS.                           
080500     IF WS-TOTAL-ELAPSED-HRS > 0                                          
080600         COMPUTE WS-OFFHIRE-PCT ROUNDED =                                 
080700             (WS-OFFHIRE-HRS / WS-TOTAL-ELAPSED-HRS) * 100                
080800     ELSE                                                                 
080900         MOVE 0 TO WS-OFFHIRE-PCT                                         
081000     END-IF.                                                              
081100     MOVE WS-TOTAL-ELAPSED-HRS TO OT-TOTAL-HRS.                           
081200     MOVE WS-OFFHIRE-HRS       TO OT-OFFHIRE-HRS.                         
081300     MOVE WS-ONHIRE-HRS        TO OT-ONHIRE-HRS.                          
081400     MOVE WS-OFFHIRE-PCT       TO OT-OFFHIRE-PCT.                         
081500     WRITE CPRPT-LINE FROM WS-OFFHIRE-TOTAL-LINE.                         
081600 490-EXIT.                                                                
081700     EXIT.                                                                
081800******************************************************************        
081900*                    900-TERMINATION                                      
082000******************************************************************        
082100 900-TERMINATION.                                                         
082200     CLOSE VOYLEGS-FILE ENGLOG-FILE CPRPT-FILE.                           
082300 900-EXIT.                                                                
082400     EXIT.                                                                
082500 999-ABEND.                                                               
082600     DISPLAY 'WMCPRPT - ABNORMAL TERMINATION - FILE ERROR'.               
082700     MOVE 16 TO RETURN-CODE.                                              
082800     GOBACK.                                                              
