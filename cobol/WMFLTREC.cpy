000100*****************************************************************         
000200*    WMFLTREC  -  FLEET VESSEL INPUT RECORD  (FILE FLEETIN)               
000300*    ONE ENTRY PER VESSEL/YEAR/FUEL-TYPE.  RECORD LENGTH 96.              
000400*    LINE SEQUENTIAL, SORTED BY FV-NAME THEN FV-YEAR - A VESSEL           
000500*    BURNING MORE THAN ONE FUEL IN A YEAR CARRIES ONE RECORD PER          
000600*    FUEL TYPE, ALL YEAR-FIELDS REPEATED.  WMCIIRPT CONTROL-              
000700*    BREAKS ON FV-NAME/FV-YEAR TO SUM CO2 ACROSS THE FUEL ROWS            
000800*    BEFORE RATING THE VESSEL-YEAR.                                       
000900*****************************************************************         
001000 01  FLEET-VESSEL-RECORD.                                                 
001100     05  FV-NAME                  PIC X(20).                              
001200     05  FV-TYPE                  PIC X(16).                              
001300     05  FV-DWT                   PIC 9(06).                              
001400     05  FV-GT                    PIC 9(06).                              
001500     05  FV-YEAR                  PIC 9(04).                              
001600     05  FV-DIST-NM               PIC 9(06).                              
001700     05  FV-FUEL-TYPE             PIC X(12).                              
001800     05  FV-FUEL-MT               PIC 9(06)V9(02).                        
001900     05  FILLER                   PIC X(18).                              
