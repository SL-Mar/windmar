000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MKEXP.                                                       
000300 AUTHOR. R J KOWALSKI.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 06/1988.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  MKEXP RETURNS THE VALUE OF E RAISED TO THE POWER OF ITS      *         
001200*  ARGUMENT.  THE COMPILER PROVIDES NO EXPONENTIAL FUNCTION SO  *         
001300*  THIS ELEMENT APPROXIMATES E**X BY A TAYLOR SERIES ABOUT      *         
001400*  ZERO, AFTER FIRST HALVING THE ARGUMENT REPEATEDLY UNTIL IT   *         
001500*  IS SMALL ENOUGH FOR THE SERIES TO CONVERGE QUICKLY, THEN     *         
001600*  SQUARING THE PARTIAL RESULT BACK UP THE SAME NUMBER OF       *         
001700*  TIMES.  CALLED BY MKLOG10 (NEWTON ITERATION) AND BY THE      *         
001800*  VESSEL PERFORMANCE MODEL WHEREVER A NATURAL EXPONENTIAL IS   *         
001900*  NEEDED IN THE RESISTANCE OR FUEL CURVES.                     *         
002000*                                                                *        
002100*P    ENTRY PARAMETERS..                                        *         
002200*     MK-EXP-ARGUMENT     ARGUMENT X, RANGE -20 THRU +20         *        
002300*     MK-EXP-RESULT       RETURNED VALUE OF E**X                *         
002400*                                                                *        
002500*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
002600*     NONE - ARGUMENT IS ASSUMED PRE-VALIDATED BY THE CALLER.   *         
002700*                                                                *        
002800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
002900*     NONE.                                                     *         
003000*                                                                *        
003100*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
003200*     WK-FACTORIAL-TABLE  -  1 THRU 12 FACTORIAL, BUILT ONCE    *         
003300*                                                                *        
003400*****************************************************************         
003500*                    C H A N G E   L O G                        *         
003600*****************************************************************         
003700*    DATE     BY    TICKET   DESCRIPTION                        *         
003800*  --------  ----  --------  ---------------------------------- *         
003900*  06/17/88  RJK   INIT-001  ORIGINAL CODING AND UNIT TEST.      *        
004000*  11/02/89  RJK   MNT-0114  WIDENED SERIES TO 12 TERMS - POOR   *        
004100*                            ACCURACY OBSERVED ABOVE X=6.        *        
004200*  04/08/91  LTS   MNT-0189  ADDED RANGE CHECK ON HALVING LOOP   *        
004300*                            TO PREVENT RUNAWAY ON BAD LINKAGE.  *        
004400*  09/23/93  RJK   MNT-0247  RESISTANCE MODEL NOW CALLS THIS     *        
004500*                            ELEMENT FOR THE WAVE SPECTRUM TERM. *        
004600*  02/14/96  DMH   MNT-0301  CONVERTED WORK FIELDS TO COMP-3 TO  *        
004700*                            MATCH SHOP STANDARD FOR THIS UNIT.  *        
004800*  12/01/98  LTS   Y2K-0042  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
004900*                            FIELDS PRESENT IN THIS ELEMENT.     *        
005000*                            CERTIFIED Y2K COMPLIANT.            *        
005100*  07/19/00  DMH   MNT-0355  MINOR - RENAMED WORKING FIELDS TO   *        
005200*                            MATCH REVISED SHOP NAMING STANDARD. *        
005300*  03/05/03  RJK   MNT-0402  ADDED FACTORIAL TABLE REDEFINES FOR *        
005400*                            DUMP READABILITY DURING MNT-0398.   *        
005450*  06/12/07  RJK   MNT-0460  MOVED WK-K-HALVINGS, WK-N AND WK-   *        
005460*                            SQUARE-CTR OUT TO 77-LEVEL ITEMS    *        
005470*                            PER SHOP STANDARDS SWEEP.           *        
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-370.                                                
005900 OBJECT-COMPUTER. IBM-370.                                                
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
006300     UPSI-0 ON WK-TRACE-SWITCH-ON.                                        
006400 DATA DIVISION.                                                           
006500 WORKING-STORAGE SECTION.                                                 
006510 77  WK-K-HALVINGS       PIC S9(4) COMP.                                  
006520 77  WK-N                PIC S9(4) COMP.                                  
006530 77  WK-SQUARE-CTR       PIC S9(4) COMP.                                  
006600 01  FILLER PIC X(32)                                                     
006700     VALUE 'MKEXP    WORKING STORAGE BEGINS'.                             
006800*****************************************************************         
006900*    SERIES WORK AREA                                                     
007000*****************************************************************         
007100 01  EXP-WORK-AREA.                                                       
007200     05  WK-REDUCED-X        PIC S9(4)V9(8) COMP-3.                       
007400     05  WK-K-LIMIT          PIC S9(4) COMP VALUE +30.                    
007500     05  WK-TERM             PIC S9(4)V9(12) COMP-3.                      
007600     05  WK-SUM              PIC S9(4)V9(12) COMP-3.                      
007800     05  WK-N-LIMIT          PIC S9(4) COMP VALUE +12.                    
008000     05  WK-DUMMY-NEG-SW     PIC X(01).                                   
008100     05  FILLER              PIC X(08).                                   
008200*****************************************************************         
008300*    FACTORIAL TABLE - LOADED ONCE AT FIRST CALL                          
008400*****************************************************************         
008500 01  WK-LOADED-SWITCH        PIC X(01) VALUE 'N'.                         
008600     88  WK-TABLE-LOADED     VALUE 'Y'.                                   
008700 01  WK-TRACE-SWITCH-ON      PIC X(01) VALUE 'N'.                         
008800 01  WK-FACTORIAL-AREA.                                                   
008900     05  WK-FACTORIAL-ENTRY  OCCURS 12 TIMES                              
009000                 INDEXED BY WK-FACT-IX                                    
009100                 PIC S9(9) COMP-3.                                        
009200 01  WK-FACTORIAL-DEBUG-VIEW REDEFINES WK-FACTORIAL-AREA.                 
009300     05  WK-FACT-DEBUG-ROW   OCCURS 12 TIMES.                             
009400         10  WK-FACT-DEBUG-BYTES PIC X(05).                               
009500 01  WK-RESULT-ZONED.                                                     
009600     05  WK-RESULT-INT       PIC S9(4) COMP-3.                            
009700     05  WK-RESULT-DEC       PIC S9(12) COMP-3.                           
009800 01  WK-RESULT-ZONED-VIEW REDEFINES WK-RESULT-ZONED.                      
009900     05  WK-RESULT-INT-Z     PIC S9(4).                                   
010000     05  WK-RESULT-DEC-Z     PIC S9(12).                                  
010100 01  FILLER PIC X(32)                                                     
010200     VALUE 'MKEXP    WORKING STORAGE ENDS  '.                             
010300 LINKAGE SECTION.                                                         
010400 01  MK-EXP-ARGUMENT             PIC S9(4)V9(8) COMP-3.                   
010500 01  MK-EXP-RESULT               PIC S9(4)V9(12) COMP-3.                  
010600*****************************************************************         
010700*                        MAINLINE LOGIC                          *        
010800*****************************************************************         
010900 PROCEDURE DIVISION USING MK-EXP-ARGUMENT                                 
011000                           MK-EXP-RESULT.                                 
011100 0-CONTROL-PROCESS.                                                       
011200     PERFORM 1-INITIALIZATION                                             
011300         THRU 199-INITIALIZATION-EXIT.                                    
011400     PERFORM 2-REDUCE-ARGUMENT                                            
011500         THRU 299-REDUCE-ARGUMENT-EXIT.                                   
011600     PERFORM 3-SUM-SERIES                                                 
011700         THRU 399-SUM-SERIES-EXIT.                                        
011800     PERFORM 4-RESTORE-RANGE                                              
011900         THRU 499-RESTORE-RANGE-EXIT.                                     
012000     MOVE WK-SUM TO MK-EXP-RESULT.                                        
012100     GOBACK.                                                              
012200*****************************************************************         
012300*                         INITIALIZATION                         *        
012400*****************************************************************         
012500 1-INITIALIZATION.                                                        
012600     IF NOT WK-TABLE-LOADED                                               
012700         PERFORM 15-LOAD-FACTORIALS                                       
012800             THRU 1599-LOAD-FACTORIALS-EXIT                               
012900         SET WK-TABLE-LOADED TO TRUE                                      
013000     END-IF.                                                              
013100     MOVE MK-EXP-ARGUMENT TO WK-REDUCED-X.                                
013200     MOVE ZERO TO WK-K-HALVINGS.                                          
013300 199-INITIALIZATION-EXIT.                                                 
013400     EXIT.                                                                
013500*****************************************************************         
013600*                LOAD FACTORIAL TABLE (ONE TIME)                 *        
013700*****************************************************************         
013800 15-LOAD-FACTORIALS.                                                      
013900     MOVE 1 TO WK-FACTORIAL-ENTRY (1).                                    
014000     SET WK-FACT-IX TO 2.                                                 
014100 16-LOAD-FACTORIALS-LOOP.                                                 
014200     IF WK-FACT-IX > 12                                                   
014300         GO TO 1599-LOAD-FACTORIALS-EXIT                                  
014400     END-IF.                                                              
014500     COMPUTE WK-FACTORIAL-ENTRY (WK-FACT-IX) =                            
014600             WK-FACTORIAL-ENTRY (WK-FACT-IX - 1) * WK-FACT-IX.            
014700     SET WK-FACT-IX UP BY 1.                                              
014800     GO TO 16-LOAD-FACTORIALS-LOOP.                                       
014900 1599-LOAD-FACTORIALS-EXIT.                                               
015000     EXIT.                                                                
015100*****************************************************************         
015200*        REDUCE ARGUMENT UNTIL SERIES CONVERGES QUICKLY          *        
015300*****************************************************************         
015400 2-REDUCE-ARGUMENT.                                                       
015500     IF WK-REDUCED-X < 0                                                  
015600         COMPUTE WK-REDUCED-X = WK-REDUCED-X * -1                         
015700         MOVE 'Y' TO WK-DUMMY-NEG-SW                                      
015800     ELSE                                                                 
015900         MOVE 'N' TO WK-DUMMY-NEG-SW                                      
016000     END-IF.                                                              
016100 21-REDUCE-LOOP.                                                          
016200     IF WK-REDUCED-X < 0.5 OR                                             
016300             WK-K-HALVINGS NOT LESS THAN WK-K-LIMIT                       
016400         GO TO 299-REDUCE-ARGUMENT-EXIT                                   
016500     END-IF.                                                              
016600     COMPUTE WK-REDUCED-X = WK-REDUCED-X / 2.                             
016700     ADD 1 TO WK-K-HALVINGS.                                              
016800     GO TO 21-REDUCE-LOOP.                                                
016900 299-REDUCE-ARGUMENT-EXIT.                                                
017000     IF WK-DUMMY-NEG-SW = 'Y'                                             
017100         COMPUTE WK-REDUCED-X = WK-REDUCED-X * -1                         
017200     END-IF.                                                              
017300     EXIT.                                                                
017400*****************************************************************         
017500*              SUM THE TAYLOR SERIES ABOUT ZERO                  *        
017600*****************************************************************         
017700 3-SUM-SERIES.                                                            
017800     MOVE 1 TO WK-TERM.                                                   
017900     MOVE 1 TO WK-SUM.                                                    
018000     SET WK-FACT-IX TO 1.                                                 
018100     MOVE 1 TO WK-N.                                                      
018200 31-SUM-SERIES-LOOP.                                                      
018300     IF WK-N > WK-N-LIMIT                                                 
018400         GO TO 399-SUM-SERIES-EXIT                                        
018500     END-IF.                                                              
018600     SET WK-FACT-IX TO WK-N.                                              
018700     COMPUTE WK-TERM ROUNDED =                                            
018800         (WK-REDUCED-X ** WK-N) / WK-FACTORIAL-ENTRY (WK-FACT-IX).        
018900     ADD WK-TERM TO WK-SUM.                                               
019000     ADD 1 TO WK-N.                                                       
019100     GO TO 31-SUM-SERIES-LOOP.                                            
019200 399-SUM-SERIES-EXIT.                                                     
019300     EXIT.                                                                
019400*****************************************************************         
019500*     SQUARE THE PARTIAL RESULT BACK UP TO FULL RANGE            *        
019600*****************************************************************         
019700 4-RESTORE-RANGE.                                                         
019800     MOVE WK-K-HALVINGS TO WK-SQUARE-CTR.                                 
019900 41-RESTORE-RANGE-LOOP.                                                   
020000     IF WK-SQUARE-CTR = ZERO                                              
020100         GO TO 499-RESTORE-RANGE-EXIT                                     
020200     END-IF.                                                              
020300     COMPUTE WK-SUM ROUNDED = WK-SUM * WK-SUM.                            
020400     SUBTRACT 1 FROM WK-SQUARE-CTR.                                       
020500     GO TO 41-RESTORE-RANGE-LOOP.                                         
020600 499-RESTORE-RANGE-EXIT.                                                  
020700     EXIT.                                                                
