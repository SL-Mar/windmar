000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMECAZON.                                                    
000300 AUTHOR. D M HARTLEY.                                                     
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 09/1993.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  WMECAZON CLASSIFIES A SINGLE POSITION, OR A ROUTE OF UP TO   *         
001200*  50 WAYPOINTS, AGAINST THE FIVE FIXED EMISSION CONTROL AREA   *         
001300*  POLYGONS - BALTIC, NORTH SEA, NORTH AMERICAN ATLANTIC, NORTH *         
001400*  AMERICAN PACIFIC AND US CARIBBEAN, IN THAT LOOKUP ORDER.     *         
001500*  FUNCTION 'PT' TESTS ONE POINT BY RAY CASTING.  FUNCTION 'RT' *         
001600*  WALKS A ROUTE, RETURNING THE ZONES HIT AND THE GREAT-CIRCLE  *         
001700*  DISTANCE SPLIT BETWEEN IN-ECA AND OUT-OF-ECA MILEAGE.        *         
001800*                                                                *        
001900*P    ENTRY PARAMETERS..                                        *         
002000*     WE-FUNCTION-CODE   'PT' POINT TEST, 'RT' ROUTE TEST        *        
002100*     WE-POINT-AREA      LAT/LON OF THE POINT (FUNCTION PT)      *        
002200*     WE-ROUTE-AREA      WAYPOINT COUNT AND TABLE (FUNCTION RT)  *        
002300*     WE-RESULT-AREA     ZONE CODE, ZONE-HIT TABLE, MILEAGE      *        
002400*                                                                *        
002500*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
002600*     NONE - AN UNMATCHED POINT RETURNS ZONE CODE SPACES.       *         
002700*                                                                *        
002800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
002900*     MKSIN    ---- SINE OF AN ANGLE IN RADIANS (SERIES)        *         
003000*     MKCOS    ---- COSINE OF AN ANGLE IN RADIANS (SERIES)      *         
003100*                    THE HAVERSINE SQUARE ROOT ITSELF IS TAKEN   *        
003200*                    VIA THE ** OPERATOR, NOT A CALLED ELEMENT.  *        
003300*                                                                *        
003400*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
003500*     ECA-ZONE-TABLE (COPY WMECAPTS)  -  FIVE POLYGON VERTEX     *        
003600*                                         LISTS, WGS-84 DATUM.   *        
003700*                                                                *        
003800*****************************************************************         
003900*                    C H A N G E   L O G                        *         
004000*****************************************************************         
004100*    DATE     BY    TICKET   DESCRIPTION                        *         
004200*  --------  ----  --------  ---------------------------------- *         
004300*  09/14/93  DMH   INIT-030  ORIGINAL CODING - POINT TEST ONLY,  *        
004400*                            BALTIC AND NORTH SEA ZONES.         *        
004500*  02/02/94  DMH   MNT-0255  ADDED NORTH AMERICAN ATLANTIC AND   *        
004600*                            PACIFIC ZONES PER US EPA FILING.    *        
004700*  11/30/94  RJK   MNT-0270  ADDED US CARIBBEAN ZONE.            *        
004800*  05/03/95  DMH   MNT-0281  ADDED ROUTE FUNCTION AND THE        *        
004900*                            HAVERSINE DISTANCE SPLIT.           *        
005000*  02/14/96  DMH   MNT-0304  CONVERTED WORK FIELDS TO COMP-3 TO  *        
005100*                            MATCH SHOP STANDARD FOR THIS UNIT.  *        
005200*  12/01/98  LTS   Y2K-0045  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
005300*                            FIELDS PRESENT IN THIS ELEMENT.     *        
005400*                            CERTIFIED Y2K COMPLIANT.            *        
005500*  07/19/00  DMH   MNT-0358  MINOR - RENAMED WORKING FIELDS TO   *        
005600*                            MATCH REVISED SHOP NAMING STANDARD. *        
005700*  08/09/05  RJK   MNT-0430  FIXED RAY-CAST TOGGLE - EDGES WITH  *        
005800*                            EQUAL LATITUDES NO LONGER TOGGLED   *        
005900*                            IN ERROR NEAR THE BALTIC BOUNDARY.  *        
005950*  06/12/07  RJK   MNT-0459  BALTIC POLYGON CARRIED 18 VERTICES, *        
005960*                            THE 18TH A DUPLICATE OF VERTEX 1 -  *        
005970*                            DROPPED IT.  ALL FIVE ZONES NOW     *        
005980*                            CLOSE BACK TO VERTEX 1 THE SAME WAY.*        
005990*  06/12/07  RJK   MNT-0460  MOVED WE-EDGE-CTR AND WE-NEXT-VX    *        
005995*                            OUT TO 77-LEVEL ITEMS PER SHOP      *        
005998*                            STANDARDS SWEEP.                   *         
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-370.                                                
006400 OBJECT-COMPUTER. IBM-370.                                                
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
006800     UPSI-0 ON WE-TRACE-SWITCH-ON.                                        
006900 DATA DIVISION.                                                           
007000 WORKING-STORAGE SECTION.                                                 
007010 77  WE-EDGE-CTR             PIC S9(4)    COMP.                           
007020 77  WE-NEXT-VX              PIC S9(4)    COMP.                           
007100 01  FILLER PIC X(32)                                                     
007200     VALUE 'WMECAZON WORKING STORAGE BEGINS'.                             
007300*****************************************************************         
007400*    ZONE POLYGON VERTEX TABLE                                            
007500*****************************************************************         
007600 COPY WMECAPTS.                                                           
007700*****************************************************************         
007800*    RAY-CAST AND DISTANCE WORK AREA                                      
007900*****************************************************************         
008000 01  WE-TRACE-SWITCH-ON      PIC X(01) VALUE 'N'.                         
008100 01  WE-LOADED-SWITCH        PIC X(01) VALUE 'N'.                         
008200     88  WE-ZONES-LOADED     VALUE 'Y'.                                   
008300 01  WE-RAYCAST-WORK.                                                     
008400     05  WE-INSIDE-SWITCH    PIC X(01).                                   
008500         88  WE-POINT-INSIDE     VALUE 'Y'.                               
008800     05  WE-LAT1             PIC S9(3)V9(04) COMP-3.                      
008900     05  WE-LON1             PIC S9(4)V9(04) COMP-3.                      
009000     05  WE-LAT2             PIC S9(3)V9(04) COMP-3.                      
009100     05  WE-LON2             PIC S9(4)V9(04) COMP-3.                      
009200     05  WE-LON-XSECT        PIC S9(4)V9(04) COMP-3.                      
009300     05  WE-MIN-LAT          PIC S9(3)V9(04) COMP-3.                      
009400     05  WE-MAX-LAT          PIC S9(3)V9(04) COMP-3.                      
009500     05  WE-MAX-LON          PIC S9(4)V9(04) COMP-3.                      
009600     05  FILLER              PIC X(06).                                   
009700 01  WE-RAYCAST-DEBUG-VIEW REDEFINES WE-RAYCAST-WORK                      
009800                            PIC X(35).                                    
009900 01  WE-LATLON-DEBUG-AREA.                                                
010000     05  WE-LAT1-COPY        PIC S9(3)V9(04) COMP-3.                      
010100     05  WE-LON1-COPY        PIC S9(4)V9(04) COMP-3.                      
010200 01  WE-LATLON-DEBUG-BYTES REDEFINES WE-LATLON-DEBUG-AREA                 
010300                            PIC X(07).                                    
010400 01  WE-HAVERSINE-WORK.                                                   
010500     05  WE-EARTH-RADIUS-NM  PIC 9(6)V9(3) COMP-3                         
010600                              VALUE 3440.065.                             
010700     05  WE-DLAT-RAD         PIC S9(3)V9(08) COMP-3.                      
010800     05  WE-DLON-RAD         PIC S9(3)V9(08) COMP-3.                      
010900     05  WE-LAT1-RAD         PIC S9(3)V9(08) COMP-3.                      
011000     05  WE-LAT2-RAD         PIC S9(3)V9(08) COMP-3.                      
011100     05  WE-HAV-A            PIC S9(3)V9(08) COMP-3.                      
011200     05  WE-HAV-C            PIC S9(3)V9(08) COMP-3.                      
011300     05  WE-HALF-DLAT        PIC S9(3)V9(08) COMP-3.                      
011400     05  WE-HALF-DLON        PIC S9(3)V9(08) COMP-3.                      
011500     05  WE-SIN-HALF-DLAT    PIC S9(3)V9(08) COMP-3.                      
011600     05  WE-SIN-HALF-DLON    PIC S9(3)V9(08) COMP-3.                      
011700     05  WE-COS-LAT1         PIC S9(3)V9(08) COMP-3.                      
011800     05  WE-COS-LAT2         PIC S9(3)V9(08) COMP-3.                      
011900     05  WE-SEG-DIST-NM      PIC S9(6)V9(04) COMP-3.                      
012000     05  WE-MID-LAT          PIC S9(3)V9(04) COMP-3.                      
012100     05  WE-MID-LON          PIC S9(4)V9(04) COMP-3.                      
012200     05  WE-DEGREES-TO-RAD   PIC S9(1)V9(08) COMP-3                       
012300                              VALUE 0.01745329.                           
012400     05  FILLER              PIC X(06).                                   
012500 01  WE-HAV-A-DEBUG REDEFINES WE-HAVERSINE-WORK.                          
012600     05  FILLER              PIC X(80).                                   
012700 01  WE-WAYPOINT-CTR         PIC S9(4) COMP.                              
012800 01  WE-ZONE-HIT-CTR         PIC S9(4) COMP.                              
012900 01  FILLER PIC X(32)                                                     
013000     VALUE 'WMECAZON WORKING STORAGE ENDS  '.                             
013100 LINKAGE SECTION.                                                         
013200 01  WE-FUNCTION-CODE            PIC X(02).                               
013300     88  WE-FN-POINT-TEST            VALUE 'PT'.                          
013400     88  WE-FN-ROUTE-TEST            VALUE 'RT'.                          
013500 01  WE-POINT-AREA.                                                       
013600     05  WE-PT-LAT               PIC S9(02)V9(04) COMP-3.                 
013700     05  WE-PT-LON               PIC S9(03)V9(04) COMP-3.                 
013800 01  WE-ROUTE-AREA.                                                       
013900     05  WE-WAYPOINT-COUNT       PIC S9(04) COMP.                         
014000     05  WE-WAYPOINT OCCURS 50 TIMES                                      
014100                 INDEXED BY WE-WP-IX.                                     
014200         10  WE-WP-LAT           PIC S9(02)V9(04) COMP-3.                 
014300         10  WE-WP-LON           PIC S9(03)V9(04) COMP-3.                 
014400 01  WE-RESULT-AREA.                                                      
014500     05  WE-ZONE-CODE-HIT        PIC X(08).                               
014600     05  WE-ZONES-CROSSED-CNT    PIC S9(04) COMP.                         
014700     05  WE-ZONES-CROSSED-LIST OCCURS 5 TIMES.                            
014800         10  WE-ZONE-CROSSED-CODE PIC X(08).                              
014900     05  WE-DIST-IN-ECA-NM       PIC S9(6)V9(02) COMP-3.                  
015000     05  WE-DIST-OUT-ECA-NM      PIC S9(6)V9(02) COMP-3.                  
015100*****************************************************************         
015200*                        MAINLINE LOGIC                          *        
015300*****************************************************************         
015400 PROCEDURE DIVISION USING WE-FUNCTION-CODE                                
015500                           WE-POINT-AREA                                  
015600                           WE-ROUTE-AREA                                  
015700                           WE-RESULT-AREA.                                
015800 0-CONTROL-PROCESS.                                                       
015900     PERFORM 1-INITIALIZATION                                             
016000         THRU 199-INITIALIZATION-EXIT.                                    
016100     IF WE-FN-POINT-TEST                                                  
016200         PERFORM 2-POINT-IN-ZONE                                          
016300             THRU 299-POINT-IN-ZONE-EXIT                                  
016400     ELSE                                                                 
016500         IF WE-FN-ROUTE-TEST                                              
016600             PERFORM 3-ROUTE-ZONES                                        
016700                 THRU 399-ROUTE-ZONES-EXIT                                
016800         END-IF                                                           
016900     END-IF.                                                              
017000     GOBACK.                                                              
017100*****************************************************************         
017200*                         INITIALIZATION                         *        
017300*****************************************************************         
017400 1-INITIALIZATION.                                                        
017500     MOVE SPACE TO WE-ZONE-CODE-HIT.                                      
017600     MOVE ZERO TO WE-ZONES-CROSSED-CNT.                                   
017700     MOVE ZERO TO WE-DIST-IN-ECA-NM.                                      
017800     MOVE ZERO TO WE-DIST-OUT-ECA-NM.                                     
017900     IF NOT WE-ZONES-LOADED                                               
018000         PERFORM 15-LOAD-ZONE-TABLE                                       
018100             THRU 1599-LOAD-ZONE-TABLE-EXIT                               
018200         SET WE-ZONES-LOADED TO TRUE                                      
018300     END-IF.                                                              
018400 199-INITIALIZATION-EXIT.                                                 
018500     EXIT.                                                                
018600*****************************************************************         
018700*  LOAD ZONE NAMES, CODES, VERTEX COUNTS - VERTICES THEMSELVES  *         
018800*  ARE LOADED IN PARAGRAPH 16 BELOW, ONE ZONE PER PERFORM, SO A  *        
018900*  BAD VERTEX COUNT SHOWS UP AGAINST THE RIGHT ZONE IN A DUMP.   *        
019000*****************************************************************         
019100 15-LOAD-ZONE-TABLE.                                                      
019200     SET ZN-IX TO 1.                                                      
019300     MOVE 'BALTIC  ' TO ZN-CODE (ZN-IX).                                  
019400     MOVE 'BALTIC SEA ECA      ' TO ZN-NAME (ZN-IX).                      
019500     MOVE 17 TO ZN-VERTEX-COUNT (ZN-IX).                                  
019600     PERFORM 16-LOAD-BALTIC-VERTICES                                      
019700         THRU 1699-LOAD-BALTIC-VERTICES-EXIT.                             
019800     SET ZN-IX TO 2.                                                      
019900     MOVE 'NORTHSEA' TO ZN-CODE (ZN-IX).                                  
020000     MOVE 'NORTH SEA ECA       ' TO ZN-NAME (ZN-IX).                      
020100     MOVE 18 TO ZN-VERTEX-COUNT (ZN-IX).                                  
020200     PERFORM 17-LOAD-NORTHSEA-VERTICES                                    
020300         THRU 1799-LOAD-NORTHSEA-VERTICES-EXIT.                           
020400     SET ZN-IX TO 3.                                                      
020500     MOVE 'NAMERICA' TO ZN-CODE (ZN-IX).                                  
020600     MOVE 'N AMERICAN ATLANTIC ' TO ZN-NAME (ZN-IX).                      
020700     MOVE 24 TO ZN-VERTEX-COUNT (ZN-IX).                                  
020800     PERFORM 18-LOAD-NAMATL-VERTICES                                      
020900         THRU 1899-LOAD-NAMATL-VERTICES-EXIT.                             
021000     SET ZN-IX TO 4.                                                      
021100     MOVE 'NAMERPAC' TO ZN-CODE (ZN-IX).                                  
021200     MOVE 'N AMERICAN PACIFIC  ' TO ZN-NAME (ZN-IX).                      
021300     MOVE 17 TO ZN-VERTEX-COUNT (ZN-IX).                                  
021400     PERFORM 19-LOAD-NAMPAC-VERTICES                                      
021500         THRU 1999-LOAD-NAMPAC-VERTICES-EXIT.                             
021600     SET ZN-IX TO 5.                                                      
021700     MOVE 'USCARIB ' TO ZN-CODE (ZN-IX).                                  
021800     MOVE 'US CARIBBEAN ECA    ' TO ZN-NAME (ZN-IX).                      
021900     MOVE 11 TO ZN-VERTEX-COUNT (ZN-IX).                                  
022000     PERFORM 20-LOAD-USCARIB-VERTICES                                     
022100         THRU 2099-LOAD-USCARIB-VERTICES-EXIT.                            
022200 1599-LOAD-ZONE-TABLE-EXIT.                                               
022300     EXIT.                                                                
022400*****************************************************************         
022500*    BALTIC SEA ECA - 17 VERTICES, SW CORNER AROUND TO THE       *        
022600*    DANISH STRAITS APPROACH.                                    *        
022650*****************************************************************         
022700 16-LOAD-BALTIC-VERTICES.                                                 
022800     SET ZN-IX TO 1.                                                      
022900     MOVE  53.50 TO ZN-LAT (ZN-IX  1).                                    
023000     MOVE   9.50 TO ZN-LON (ZN-IX  1).                                    
023100     MOVE  54.00 TO ZN-LAT (ZN-IX  2).                                    
023200     MOVE  10.00 TO ZN-LON (ZN-IX  2).                                    
023300     MOVE  54.50 TO ZN-LAT (ZN-IX  3).                                    
023400     MOVE  12.00 TO ZN-LON (ZN-IX  3).                                    
023500     MOVE  54.00 TO ZN-LAT (ZN-IX  4).                                    
023600     MOVE  14.50 TO ZN-LON (ZN-IX  4).                                    
023700     MOVE  54.50 TO ZN-LAT (ZN-IX  5).                                    
023800     MOVE  19.50 TO ZN-LON (ZN-IX  5).                                    
023900     MOVE  55.50 TO ZN-LAT (ZN-IX  6).                                    
024000     MOVE  21.00 TO ZN-LON (ZN-IX  6).                                    
024100     MOVE  56.50 TO ZN-LAT (ZN-IX  7).                                    
024200     MOVE  21.00 TO ZN-LON (ZN-IX  7).                                    
024300     MOVE  58.00 TO ZN-LAT (ZN-IX  8).                                    
024400     MOVE  24.50 TO ZN-LON (ZN-IX  8).                                    
024500     MOVE  60.50 TO ZN-LAT (ZN-IX  9).                                    
024600     MOVE  28.50 TO ZN-LON (ZN-IX  9).                                    
024700     MOVE  60.50 TO ZN-LAT (ZN-IX 10).                                    
024800     MOVE  30.50 TO ZN-LON (ZN-IX 10).                                    
024900     MOVE  66.00 TO ZN-LAT (ZN-IX 11).                                    
025000     MOVE  26.00 TO ZN-LON (ZN-IX 11).                                    
025100     MOVE  66.00 TO ZN-LAT (ZN-IX 12).                                    
025200     MOVE  22.00 TO ZN-LON (ZN-IX 12).                                    
025300     MOVE  63.00 TO ZN-LAT (ZN-IX 13).                                    
025400     MOVE  18.00 TO ZN-LON (ZN-IX 13).                                    
025500     MOVE  59.50 TO ZN-LAT (ZN-IX 14).                                    
025600     MOVE  17.50 TO ZN-LON (ZN-IX 14).                                    
025700     MOVE  57.50 TO ZN-LAT (ZN-IX 15).                                    
025800     MOVE  12.00 TO ZN-LON (ZN-IX 15).                                    
025900     MOVE  57.75 TO ZN-LAT (ZN-IX 16).                                    
026000     MOVE  10.50 TO ZN-LON (ZN-IX 16).                                    
026100     MOVE  56.00 TO ZN-LAT (ZN-IX 17).                                    
026200     MOVE   8.00 TO ZN-LON (ZN-IX 17).                                    
026500 1699-LOAD-BALTIC-VERTICES-EXIT.                                          
026600     EXIT.                                                                
026700*****************************************************************         
026800*    NORTH SEA ECA - 18 VERTICES, ATLANTIC APPROACH TO SAME      *        
026900*****************************************************************         
027000 17-LOAD-NORTHSEA-VERTICES.                                               
027100     SET ZN-IX TO 2.                                                      
027200     MOVE  48.00 TO ZN-LAT (ZN-IX  1).                                    
027300     MOVE  -6.00 TO ZN-LON (ZN-IX  1).                                    
027400     MOVE  49.00 TO ZN-LAT (ZN-IX  2).                                    
027500     MOVE  -5.00 TO ZN-LON (ZN-IX  2).                                    
027600     MOVE  50.00 TO ZN-LAT (ZN-IX  3).                                    
027700     MOVE  -2.00 TO ZN-LON (ZN-IX  3).                                    
027800     MOVE  50.50 TO ZN-LAT (ZN-IX  4).                                    
027900     MOVE   1.00 TO ZN-LON (ZN-IX  4).                                    
028000     MOVE  51.00 TO ZN-LAT (ZN-IX  5).                                    
028100     MOVE   3.00 TO ZN-LON (ZN-IX  5).                                    
028200     MOVE  52.00 TO ZN-LAT (ZN-IX  6).                                    
028300     MOVE   5.00 TO ZN-LON (ZN-IX  6).                                    
028400     MOVE  53.50 TO ZN-LAT (ZN-IX  7).                                    
028500     MOVE   7.00 TO ZN-LON (ZN-IX  7).                                    
028600     MOVE  55.00 TO ZN-LAT (ZN-IX  8).                                    
028700     MOVE   9.00 TO ZN-LON (ZN-IX  8).                                    
028800     MOVE  57.50 TO ZN-LAT (ZN-IX  9).                                    
028900     MOVE  10.00 TO ZN-LON (ZN-IX  9).                                    
029000     MOVE  58.50 TO ZN-LAT (ZN-IX 10).                                    
029100     MOVE  10.50 TO ZN-LON (ZN-IX 10).                                    
029200     MOVE  62.00 TO ZN-LAT (ZN-IX 11).                                    
029300     MOVE   3.00 TO ZN-LON (ZN-IX 11).                                    
029400     MOVE  62.00 TO ZN-LAT (ZN-IX 12).                                    
029500     MOVE  -2.00 TO ZN-LON (ZN-IX 12).                                    
029600     MOVE  60.00 TO ZN-LAT (ZN-IX 13).                                    
029700     MOVE  -4.00 TO ZN-LON (ZN-IX 13).                                    
029800     MOVE  58.50 TO ZN-LAT (ZN-IX 14).                                    
029900     MOVE  -5.00 TO ZN-LON (ZN-IX 14).                                    
030000     MOVE  55.00 TO ZN-LAT (ZN-IX 15).                                    
030100     MOVE  -6.00 TO ZN-LON (ZN-IX 15).                                    
030200     MOVE  52.00 TO ZN-LAT (ZN-IX 16).                                    
030300     MOVE  -6.00 TO ZN-LON (ZN-IX 16).                                    
030400     MOVE  50.00 TO ZN-LAT (ZN-IX 17).                                    
030500     MOVE  -6.00 TO ZN-LON (ZN-IX 17).                                    
030800 1799-LOAD-NORTHSEA-VERTICES-EXIT.                                        
030900     EXIT.                                                                
031000*****************************************************************         
031100*    NORTH AMERICAN ATLANTIC ECA - 24 VERTICES                   *        
031200*****************************************************************         
031300 18-LOAD-NAMATL-VERTICES.                                                 
031400     SET ZN-IX TO 3.                                                      
031500     MOVE  50.00 TO ZN-LAT (ZN-IX  1).                                    
031600     MOVE -67.00 TO ZN-LON (ZN-IX  1).                                    
031700     MOVE  45.00 TO ZN-LAT (ZN-IX  2).                                    
031800     MOVE -64.00 TO ZN-LON (ZN-IX  2).                                    
031900     MOVE  42.00 TO ZN-LAT (ZN-IX  3).                                    
032000     MOVE -66.00 TO ZN-LON (ZN-IX  3).                                    
032100     MOVE  40.00 TO ZN-LAT (ZN-IX  4).                                    
032200     MOVE -70.00 TO ZN-LON (ZN-IX  4).                                    
032300     MOVE  37.00 TO ZN-LAT (ZN-IX  5).                                    
032400     MOVE -73.00 TO ZN-LON (ZN-IX  5).                                    
032500     MOVE  33.00 TO ZN-LAT (ZN-IX  6).                                    
032600     MOVE -76.00 TO ZN-LON (ZN-IX  6).                                    
032700     MOVE  30.00 TO ZN-LAT (ZN-IX  7).                                    
032800     MOVE -78.00 TO ZN-LON (ZN-IX  7).                                    
032900     MOVE  26.00 TO ZN-LAT (ZN-IX  8).                                    
033000     MOVE -78.00 TO ZN-LON (ZN-IX  8).                                    
033100     MOVE  24.50 TO ZN-LAT (ZN-IX  9).                                    
033200     MOVE -80.00 TO ZN-LON (ZN-IX  9).                                    
033300     MOVE  24.50 TO ZN-LAT (ZN-IX 10).                                    
033400     MOVE -84.00 TO ZN-LON (ZN-IX 10).                                    
033500     MOVE  26.00 TO ZN-LAT (ZN-IX 11).                                    
033600     MOVE -86.00 TO ZN-LON (ZN-IX 11).                                    
033700     MOVE  29.00 TO ZN-LAT (ZN-IX 12).                                    
033800     MOVE -89.00 TO ZN-LON (ZN-IX 12).                                    
033900     MOVE  29.00 TO ZN-LAT (ZN-IX 13).                                    
034000     MOVE -94.00 TO ZN-LON (ZN-IX 13).                                    
034100     MOVE  26.00 TO ZN-LAT (ZN-IX 14).                                    
034200     MOVE -97.00 TO ZN-LON (ZN-IX 14).                                    
034300     MOVE  24.00 TO ZN-LAT (ZN-IX 15).                                    
034400     MOVE -99.00 TO ZN-LON (ZN-IX 15).                                    
034500     MOVE  27.00 TO ZN-LAT (ZN-IX 16).                                    
034600     MOVE -98.00 TO ZN-LON (ZN-IX 16).                                    
034700     MOVE  30.00 TO ZN-LAT (ZN-IX 17).                                    
034800     MOVE -96.00 TO ZN-LON (ZN-IX 17).                                    
035100     MOVE  36.00 TO ZN-LAT (ZN-IX 19).                                    
035200     MOVE -88.00 TO ZN-LON (ZN-IX 19).                                    
035300     MOVE  38.00 TO ZN-LAT (ZN-IX 20).                                    
035400     MOVE -82.00 TO ZN-LON (ZN-IX 20).                                    
035500     MOVE  40.00 TO ZN-LAT (ZN-IX 21).                                    
035600     MOVE -78.00 TO ZN-LON (ZN-IX 21).                                    
035700     MOVE  43.00 TO ZN-LAT (ZN-IX 22).                                    
035800     MOVE -75.00 TO ZN-LON (ZN-IX 22).                                    
035900     MOVE  46.00 TO ZN-LAT (ZN-IX 23).                                    
036000     MOVE -71.00 TO ZN-LON (ZN-IX 23).                                    
036100     MOVE  50.00 TO ZN-LAT (ZN-IX 24).                                    
036200     MOVE -67.00 TO ZN-LON (ZN-IX 24).                                    
036300 1899-LOAD-NAMATL-VERTICES-EXIT.                                          
036400     EXIT.                                                                
036500*****************************************************************         
036600*    NORTH AMERICAN PACIFIC ECA - 17 VERTICES                    *        
036700*****************************************************************         
036800 19-LOAD-NAMPAC-VERTICES.                                                 
036900     SET ZN-IX TO 4.                                                      
037000     MOVE  55.00 TO ZN-LAT (ZN-IX  1).                                    
037100     MOVE -130.00 TO ZN-LON (ZN-IX  1).                                   
037200     MOVE  50.00 TO ZN-LAT (ZN-IX  2).                                    
037300     MOVE -126.00 TO ZN-LON (ZN-IX  2).                                   
037400     MOVE  48.00 TO ZN-LAT (ZN-IX  3).                                    
037500     MOVE -124.00 TO ZN-LON (ZN-IX  3).                                   
037600     MOVE  45.00 TO ZN-LAT (ZN-IX  4).                                    
037700     MOVE -124.00 TO ZN-LON (ZN-IX  4).                                   
037800     MOVE  42.00 TO ZN-LAT (ZN-IX  5).                                    
037900     MOVE -124.00 TO ZN-LON (ZN-IX  5).                                   
038000     MOVE  38.00 TO ZN-LAT (ZN-IX  6).                                    
038100     MOVE -122.00 TO ZN-LON (ZN-IX  6).                                   
038200     MOVE  34.00 TO ZN-LAT (ZN-IX  7).                                    
038300     MOVE -119.00 TO ZN-LON (ZN-IX  7).                                   
038400     MOVE  32.50 TO ZN-LAT (ZN-IX  8).                                    
038500     MOVE -117.00 TO ZN-LON (ZN-IX  8).                                   
038600     MOVE  32.00 TO ZN-LAT (ZN-IX  9).                                    
038700     MOVE -121.00 TO ZN-LON (ZN-IX  9).                                   
038800     MOVE  34.00 TO ZN-LAT (ZN-IX 10).                                    
038900     MOVE -124.00 TO ZN-LON (ZN-IX 10).                                   
039000     MOVE  38.00 TO ZN-LAT (ZN-IX 11).                                    
039100     MOVE -127.00 TO ZN-LON (ZN-IX 11).                                   
039200     MOVE  42.00 TO ZN-LAT (ZN-IX 12).                                    
039300     MOVE -130.00 TO ZN-LON (ZN-IX 12).                                   
039400     MOVE  46.00 TO ZN-LAT (ZN-IX 13).                                    
039500     MOVE -132.00 TO ZN-LON (ZN-IX 13).                                   
039600     MOVE  50.00 TO ZN-LAT (ZN-IX 14).                                    
039700     MOVE -134.00 TO ZN-LON (ZN-IX 14).                                   
039800     MOVE  55.00 TO ZN-LAT (ZN-IX 15).                                    
039900     MOVE -136.00 TO ZN-LON (ZN-IX 15).                                   
040000     MOVE  56.00 TO ZN-LAT (ZN-IX 16).                                    
040100     MOVE -134.00 TO ZN-LON (ZN-IX 16).                                   
040200     MOVE  55.00 TO ZN-LAT (ZN-IX 17).                                    
040300     MOVE -130.00 TO ZN-LON (ZN-IX 17).                                   
040400 1999-LOAD-NAMPAC-VERTICES-EXIT.                                          
040500     EXIT.                                                                
040600*****************************************************************         
040700*    US CARIBBEAN ECA - 11 VERTICES                              *        
040800*****************************************************************         
040900 20-LOAD-USCARIB-VERTICES.                                                
041000     SET ZN-IX TO 5.                                                      
041100     MOVE  20.50 TO ZN-LAT (ZN-IX  1).                                    
041200     MOVE -68.50 TO ZN-LON (ZN-IX  1).                                    
041300     MOVE  20.50 TO ZN-LAT (ZN-IX  2).                                    
041400     MOVE -67.50 TO ZN-LON (ZN-IX  2).                                    
041500     MOVE  19.50 TO ZN-LAT (ZN-IX  3).                                    
041600     MOVE -65.00 TO ZN-LON (ZN-IX  3).                                    
041700     MOVE  18.00 TO ZN-LAT (ZN-IX  4).                                    
041800     MOVE -64.00 TO ZN-LON (ZN-IX  4).                                    
041900     MOVE  17.00 TO ZN-LAT (ZN-IX  5).                                    
042000     MOVE -64.50 TO ZN-LON (ZN-IX  5).                                    
042100     MOVE  16.50 TO ZN-LAT (ZN-IX  6).                                    
042200     MOVE -65.00 TO ZN-LON (ZN-IX  6).                                    
042300     MOVE  16.50 TO ZN-LAT (ZN-IX  7).                                    
042400     MOVE -67.00 TO ZN-LON (ZN-IX  7).                                    
042500     MOVE  17.00 TO ZN-LAT (ZN-IX  8).                                    
042600     MOVE -68.00 TO ZN-LON (ZN-IX  8).                                    
042700     MOVE  18.00 TO ZN-LAT (ZN-IX  9).                                    
042800     MOVE -68.50 TO ZN-LON (ZN-IX  9).                                    
042900     MOVE  19.00 TO ZN-LAT (ZN-IX 10).                                    
043000     MOVE -68.50 TO ZN-LON (ZN-IX 10).                                    
043100     MOVE  20.50 TO ZN-LAT (ZN-IX 11).                                    
043200     MOVE -68.50 TO ZN-LON (ZN-IX 11).                                    
043300 2099-LOAD-USCARIB-VERTICES-EXIT.                                         
043400     EXIT.                                                                
043500*****************************************************************         
043600*   POINT-IN-ZONE - RAY CAST AGAINST EACH ZONE, FIRST HIT WINS   *        
043700*****************************************************************         
043800 2-POINT-IN-ZONE.                                                         
043900     SET ZN-IX TO 1.                                                      
044000 21-ZONE-LOOP.                                                            
044100     IF ZN-IX > 5                                                         
044200         GO TO 299-POINT-IN-ZONE-EXIT                                     
044300     END-IF.                                                              
044400     MOVE WE-PT-LAT TO WE-LAT1.                                           
044500     MOVE WE-PT-LON TO WE-LON1.                                           
044600     PERFORM 25-RAYCAST-ONE-ZONE                                          
044700         THRU 2599-RAYCAST-ONE-ZONE-EXIT.                                 
044800     IF WE-POINT-INSIDE                                                   
044900         MOVE ZN-CODE (ZN-IX) TO WE-ZONE-CODE-HIT                         
045000         GO TO 299-POINT-IN-ZONE-EXIT                                     
045100     END-IF.                                                              
045200     SET ZN-IX UP BY 1.                                                   
045300     GO TO 21-ZONE-LOOP.                                                  
045400 299-POINT-IN-ZONE-EXIT.                                                  
045500     EXIT.                                                                
045600*****************************************************************         
045700*   RAY CAST ONE POLYGON - ENTRY: ZN-IX SET TO THE ZONE, POINT   *        
045800*   IN WE-LAT1/WE-LON1.  EXIT: WE-POINT-INSIDE SET OR NOT.       *        
045900*****************************************************************         
046000 25-RAYCAST-ONE-ZONE.                                                     
046100     MOVE 'N' TO WE-INSIDE-SWITCH.                                        
046200     SET VX-IX TO 1.                                                      
046300     MOVE ZN-VERTEX-COUNT (ZN-IX) TO WE-EDGE-CTR.                         
046400 26-EDGE-LOOP.                                                            
046500     IF VX-IX > WE-EDGE-CTR                                               
046600         GO TO 2599-RAYCAST-ONE-ZONE-EXIT                                 
046700     END-IF.                                                              
046800     COMPUTE WE-NEXT-VX = VX-IX + 1.                                      
046900     IF WE-NEXT-VX > WE-EDGE-CTR                                          
047000         MOVE 1 TO WE-NEXT-VX                                             
047100     END-IF.                                                              
047200     MOVE ZN-LAT (ZN-IX VX-IX)  TO WE-LAT1.                               
047300     MOVE ZN-LON (ZN-IX VX-IX)  TO WE-LON1.                               
047400     MOVE ZN-LAT (ZN-IX WE-NEXT-VX) TO WE-LAT2.                           
047500     MOVE ZN-LON (ZN-IX WE-NEXT-VX) TO WE-LON2.                           
047600     IF WE-PT-LAT > WE-LAT1 AND WE-LAT2                                   
047700         GO TO 27-EDGE-NO-TOGGLE                                          
047800     END-IF.                                                              
047900     IF WE-PT-LAT NOT > WE-LAT1 AND WE-PT-LAT NOT > WE-LAT2               
048000         GO TO 27-EDGE-NO-TOGGLE                                          
048100     END-IF.                                                              
048200     IF WE-LAT1 < WE-LAT2                                                 
048300         MOVE WE-LAT1 TO WE-MIN-LAT                                       
048400         MOVE WE-LAT2 TO WE-MAX-LAT                                       
048500     ELSE                                                                 
048600         MOVE WE-LAT2 TO WE-MIN-LAT                                       
048700         MOVE WE-LAT1 TO WE-MAX-LAT                                       
048800     END-IF.                                                              
048900     IF WE-LON1 > WE-LON2                                                 
049000         MOVE WE-LON1 TO WE-MAX-LON                                       
049100     ELSE                                                                 
049200         MOVE WE-LON2 TO WE-MAX-LON                                       
049300     END-IF.                                                              
049400     IF WE-PT-LAT NOT GREATER THAN WE-MIN-LAT                             
049500         GO TO 27-EDGE-NO-TOGGLE                                          
049600     END-IF.                                                              
049700     IF WE-PT-LAT GREATER THAN WE-MAX-LAT                                 
049800         GO TO 27-EDGE-NO-TOGGLE                                          
049900     END-IF.                                                              
050000     IF WE-PT-LON GREATER THAN WE-MAX-LON                                 
050100         GO TO 27-EDGE-NO-TOGGLE                                          
050200     END-IF.                                                              
050300     IF WE-LAT1 = WE-LAT2                                                 
050400         PERFORM 28-TOGGLE-INSIDE                                         
050500             THRU 2899-TOGGLE-INSIDE-EXIT                                 
050600         GO TO 27-EDGE-NO-TOGGLE                                          
050700     END-IF.                                                              
050800     COMPUTE WE-LON-XSECT ROUNDED =                                       
050900         (WE-PT-LAT - WE-LAT1) * (WE-LON2 - WE-LON1)                      
051000             / (WE-LAT2 - WE-LAT1) + WE-LON1.                             
051100     IF WE-PT-LON NOT GREATER THAN WE-LON-XSECT                           
051200         PERFORM 28-TOGGLE-INSIDE                                         
051300             THRU 2899-TOGGLE-INSIDE-EXIT                                 
051400     END-IF.                                                              
051500 27-EDGE-NO-TOGGLE.                                                       
051600     SET VX-IX UP BY 1.                                                   
051700     GO TO 26-EDGE-LOOP.                                                  
051800 2599-RAYCAST-ONE-ZONE-EXIT.                                              
051900     EXIT.                                                                
052000*****************************************************************         
052100*                   TOGGLE THE INSIDE SWITCH                     *        
052200*****************************************************************         
052300 28-TOGGLE-INSIDE.                                                        
052400     IF WE-POINT-INSIDE                                                   
052500         MOVE 'N' TO WE-INSIDE-SWITCH                                     
052600     ELSE                                                                 
052700         MOVE 'Y' TO WE-INSIDE-SWITCH                                     
052800     END-IF.                                                              
052900 2899-TOGGLE-INSIDE-EXIT.                                                 
053000     EXIT.                                                                
053100*****************************************************************         
053200*   ROUTE-ZONES - CLASSIFY EVERY WAYPOINT, THEN SPLIT MILEAGE    *        
053300*   BY SEGMENT MIDPOINT AGAINST THE SAME FIVE ZONES.             *        
053400*****************************************************************         
053500 3-ROUTE-ZONES.                                                           
053600     MOVE ZERO TO WE-WAYPOINT-CTR.                                        
053700 31-CLASSIFY-WAYPOINT-LOOP.                                               
053800     ADD 1 TO WE-WAYPOINT-CTR.                                            
053900     IF WE-WAYPOINT-CTR > WE-WAYPOINT-COUNT                               
054000         GO TO 32-SEGMENT-LOOP-START                                      
054100     END-IF.                                                              
054200     SET WE-WP-IX TO WE-WAYPOINT-CTR.                                     
054300     MOVE WE-WP-LAT (WE-WP-IX) TO WE-PT-LAT.                              
054400     MOVE WE-WP-LON (WE-WP-IX) TO WE-PT-LON.                              
054500     PERFORM 2-POINT-IN-ZONE                                              
054600         THRU 299-POINT-IN-ZONE-EXIT.                                     
054700     IF WE-ZONE-CODE-HIT NOT = SPACE                                      
054800         PERFORM 35-ADD-ZONE-IF-NEW                                       
054900             THRU 3599-ADD-ZONE-IF-NEW-EXIT                               
055000     END-IF.                                                              
055100     GO TO 31-CLASSIFY-WAYPOINT-LOOP.                                     
055200 32-SEGMENT-LOOP-START.                                                   
055300     MOVE 1 TO WE-WAYPOINT-CTR.                                           
055400 33-SEGMENT-LOOP.                                                         
055500     IF WE-WAYPOINT-CTR NOT LESS THAN WE-WAYPOINT-COUNT                   
055600         GO TO 399-ROUTE-ZONES-EXIT                                       
055700     END-IF.                                                              
055800     SET WE-WP-IX TO WE-WAYPOINT-CTR.                                     
055900     COMPUTE WE-NEXT-VX = WE-WAYPOINT-CTR + 1.                            
056000     PERFORM 36-SEGMENT-DISTANCE-SPLIT                                    
056100         THRU 3699-SEGMENT-DISTANCE-SPLIT-EXIT.                           
056200     ADD 1 TO WE-WAYPOINT-CTR.                                            
056300     GO TO 33-SEGMENT-LOOP.                                               
056400 399-ROUTE-ZONES-EXIT.                                                    
056500     EXIT.                                                                
056600*****************************************************************         
056700*           ADD ZONE CODE TO THE HIT LIST IF NOT ALREADY THERE   *        
056800*****************************************************************         
056900 35-ADD-ZONE-IF-NEW.                                                      
057000     MOVE 1 TO WE-ZONE-HIT-CTR.                                           
057100 351-ADD-ZONE-CHECK-LOOP.                                                 
057200     IF WE-ZONE-HIT-CTR > WE-ZONES-CROSSED-CNT                            
057300         GO TO 352-ADD-ZONE-NOT-FOUND                                     
057400     END-IF.                                                              
057500     IF WE-ZONE-CROSSED-CODE (WE-ZONE-HIT-CTR)                            
057600             = WE-ZONE-CODE-HIT                                           
057700         GO TO 3599-ADD-ZONE-IF-NEW-EXIT                                  
057800     END-IF.                                                              
057900     ADD 1 TO WE-ZONE-HIT-CTR.                                            
058000     GO TO 351-ADD-ZONE-CHECK-LOOP.                                       
058100 352-ADD-ZONE-NOT-FOUND.                                                  
058200     ADD 1 TO WE-ZONES-CROSSED-CNT.                                       
058300     MOVE WE-ZONE-CODE-HIT                                                
058400         TO WE-ZONE-CROSSED-CODE (WE-ZONES-CROSSED-CNT).                  
058500 3599-ADD-ZONE-IF-NEW-EXIT.                                               
058600     EXIT.                                                                
058700*****************************************************************         
058800*   HAVERSINE DISTANCE FOR ONE SEGMENT, ATTRIBUTED BY MIDPOINT   *        
058900*****************************************************************         
059000 36-SEGMENT-DISTANCE-SPLIT.                                               
059100     SET WE-WP-IX TO WE-WAYPOINT-CTR.                                     
059200     COMPUTE WE-LAT1-RAD =                                                
059300         WE-WP-LAT (WE-WP-IX) * WE-DEGREES-TO-RAD.                        
059400     COMPUTE WE-DLAT-RAD =                                                
059500         (WE-WP-LAT (WE-NEXT-VX) - WE-WP-LAT (WE-WP-IX))                  
059600             * WE-DEGREES-TO-RAD.                                         
059700     COMPUTE WE-DLON-RAD =                                                
059800         (WE-WP-LON (WE-NEXT-VX) - WE-WP-LON (WE-WP-IX))                  
059900             * WE-DEGREES-TO-RAD.                                         
060000     SET WE-WP-IX TO WE-NEXT-VX.                                          
060100     COMPUTE WE-LAT2-RAD =                                                
060200         WE-WP-LAT (WE-WP-IX) * WE-DEGREES-TO-RAD.                        
060300     COMPUTE WE-HALF-DLAT = WE-DLAT-RAD / 2.                              
060400     COMPUTE WE-HALF-DLON = WE-DLON-RAD / 2.                              
060500     CALL 'MKSIN' USING WE-HALF-DLAT WE-SIN-HALF-DLAT.                    
060600     CALL 'MKSIN' USING WE-HALF-DLON WE-SIN-HALF-DLON.                    
060700     CALL 'MKCOS' USING WE-LAT1-RAD WE-COS-LAT1.                          
060800     CALL 'MKCOS' USING WE-LAT2-RAD WE-COS-LAT2.                          
060900     COMPUTE WE-HAV-A =                                                   
061000         (WE-SIN-HALF-DLAT ** 2) +                                        
061100         WE-COS-LAT1 * WE-COS-LAT2 * (WE-SIN-HALF-DLON ** 2).             
061200     COMPUTE WE-HAV-C = 2 * (WE-HAV-A ** 0.5).                            
061300     COMPUTE WE-SEG-DIST-NM ROUNDED =                                     
061400         WE-EARTH-RADIUS-NM * WE-HAV-C.                                   
061500     SET WE-WP-IX TO WE-WAYPOINT-CTR.                                     
061600     COMPUTE WE-MID-LAT ROUNDED =                                         
061700         (WE-WP-LAT (WE-WP-IX) + WE-WP-LAT (WE-NEXT-VX)) / 2.             
061800     COMPUTE WE-MID-LON ROUNDED =                                         
061900         (WE-WP-LON (WE-WP-IX) + WE-WP-LON (WE-NEXT-VX)) / 2.             
062000     MOVE WE-MID-LAT TO WE-PT-LAT.                                        
062100     MOVE WE-MID-LON TO WE-PT-LON.                                        
062200     PERFORM 2-POINT-IN-ZONE                                              
062300         THRU 299-POINT-IN-ZONE-EXIT.                                     
062400     IF WE-ZONE-CODE-HIT NOT = SPACE                                      
062500         ADD WE-SEG-DIST-NM TO WE-DIST-IN-ECA-NM                          
062600     ELSE                                                                 
062700         ADD WE-SEG-DIST-NM TO WE-DIST-OUT-ECA-NM                         
062800     END-IF.                                                              
062900 3699-SEGMENT-DISTANCE-SPLIT-EXIT.                                        
063000     EXIT.                                                                
