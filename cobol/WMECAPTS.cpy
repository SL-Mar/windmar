000100*****************************************************************         
000200*    WMECAPTS  -  ECA ZONE POLYGON VERTEX TABLE                           
000300*    THE FIVE FIXED EMISSION CONTROL AREA POLYGONS IN LOOKUP              
000400*    ORDER - BALTIC, NORTH SEA, NORTH AMERICAN ATLANTIC, NORTH            
000500*    AMERICAN PACIFIC, US CARIBBEAN.  VERTICES ARE LAT/LON PAIRS          
000600*    WALKED IN ORDER AND CLOSED BACK TO VERTEX 1 BY WMECAZON'S            
000700*    RAY-CAST LOGIC.  TABLE IS DECLARED HERE; THE VERTEX VALUES           
000800*    THEMSELVES ARE LOADED BY MOVE STATEMENTS IN WMECAZON'S               
000900*    0100-INIT-ZONE-TABLE PARAGRAPH - TOO MANY DIGITS TO TRUST TO         
001000*    HAND-PACKED VALUE CLAUSES.  CHART DATUM WGS-84.                      
001100*****************************************************************         
001200 01  ECA-ZONE-TABLE.                                                      
001300     05  ECA-ZONE-ROW OCCURS 5 TIMES                                      
001400                 INDEXED BY ZN-IX.                                        
001500         10  ZN-CODE                  PIC X(08).                          
001600         10  ZN-NAME                  PIC X(20).                          
001700         10  ZN-VERTEX-COUNT          PIC 9(02).                          
001800         10  ZN-VERTEX OCCURS 24 TIMES                                    
001900                     INDEXED BY VX-IX.                                    
002000             15  ZN-LAT               PIC S9(02)V9(02).                   
002100             15  ZN-LON               PIC S9(03)V9(02).                   
