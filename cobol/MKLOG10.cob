000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MKLOG10.                                                     
000300 AUTHOR. R J KOWALSKI.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 07/1988.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  MKLOG10 RETURNS THE BASE-10 LOGARITHM OF ITS ARGUMENT.  THE  *         
001200*  COMPILER PROVIDES NO LOGARITHM FUNCTION, SO THIS ELEMENT     *         
001300*  FIRST FINDS THE NATURAL LOG BY NEWTON-RAPHSON ITERATION ON   *         
001400*  F(Y) = MKEXP(Y) - X, THEN DIVIDES BY THE NATURAL LOG OF 10   *         
001500*  (A COMPILE-TIME CONSTANT) TO GET LOG BASE 10.  USED BY THE   *         
001600*  CII REFERENCE-LINE FORMULA (CAPACITY RAISED TO A NEGATIVE    *         
001700*  FRACTIONAL EXPONENT) VIA THE IDENTITY A**B = 10**(B*LOG A).  *         
001800*                                                                *        
001900*P    ENTRY PARAMETERS..                                        *         
002000*     MK-LOG-ARGUMENT      ARGUMENT X, MUST BE GREATER THAN 0    *        
002100*     MK-LOG-RESULT        RETURNED VALUE OF LOG BASE 10 OF X   *         
002200*                                                                *        
002300*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
002400*     MK-LOG-RETURN-CODE   '0' NORMAL, '8' ARGUMENT NOT POSITIVE *        
002500*                                                                *        
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
002700*     MKEXP    ---- NATURAL EXPONENTIAL BY TAYLOR SERIES        *         
002800*                                                                *        
002900*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
003000*     WK-LN-10       -  NATURAL LOG OF 10, 2.302585093 (LIT)    *         
003100*                                                                *        
003200*****************************************************************         
003300*                    C H A N G E   L O G                        *         
003400*****************************************************************         
003500*    DATE     BY    TICKET   DESCRIPTION                        *         
003600*  --------  ----  --------  ---------------------------------- *         
003700*  07/05/88  RJK   INIT-002  ORIGINAL CODING AND UNIT TEST.      *        
003800*  11/02/89  RJK   MNT-0115  MATCHED MKEXP SERIES WIDTH CHANGE.  *        
003900*  06/30/92  LTS   MNT-0203  ITERATION LIMIT RAISED FROM 10 TO   *        
004000*                            20 - SLOW CONVERGENCE SEEN ON HULL  *        
004100*                            RESISTANCE RUNS WITH VERY LOW CB.   *        
004200*  09/23/93  RJK   MNT-0248  ADDED ARGUMENT-NOT-POSITIVE CHECK   *        
004300*                            AFTER ABEND ON A ZERO CAPACITY ROW. *        
004400*  02/14/96  DMH   MNT-0302  CONVERTED WORK FIELDS TO COMP-3 TO  *        
004500*                            MATCH SHOP STANDARD FOR THIS UNIT.  *        
004600*  12/01/98  LTS   Y2K-0043  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
004700*                            FIELDS PRESENT IN THIS ELEMENT.     *        
004800*                            CERTIFIED Y2K COMPLIANT.            *        
004900*  07/19/00  DMH   MNT-0356  MINOR - RENAMED WORKING FIELDS TO   *        
005000*                            MATCH REVISED SHOP NAMING STANDARD. *        
005100*  03/05/03  RJK   MNT-0403  ADDED SEED-VALUE REDEFINES FOR      *        
005200*                            DUMP READABILITY DURING MNT-0398.   *        
005250*  06/12/07  RJK   MNT-0460  MOVED WK-ITER-CTR AND WK-TRACE-     *        
005260*                            SWITCH-ON OUT TO 77-LEVEL ITEMS PER *        
005270*                            SHOP STANDARDS SWEEP.               *        
005300*****************************************************************         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-370.                                                
005700 OBJECT-COMPUTER. IBM-370.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
006100     UPSI-0 ON WK-TRACE-SWITCH-ON.                                        
006200 DATA DIVISION.                                                           
006300 WORKING-STORAGE SECTION.                                                 
006310 77  WK-ITER-CTR         PIC S9(4) COMP.                                  
006320 77  WK-TRACE-SWITCH-ON  PIC X(01) VALUE 'N'.                             
006400 01  FILLER PIC X(32)                                                     
006500     VALUE 'MKLOG10  WORKING STORAGE BEGINS'.                             
006600*****************************************************************         
006700*    NEWTON ITERATION WORK AREA                                           
006800*****************************************************************         
006900 01  LOG-WORK-AREA.                                                       
007000     05  WK-Y-ESTIMATE       PIC S9(4)V9(8) COMP-3.                       
007100     05  WK-EXP-OF-Y         PIC S9(4)V9(12) COMP-3.                      
007200     05  WK-DELTA            PIC S9(4)V9(8) COMP-3.                       
007400     05  WK-ITER-LIMIT       PIC S9(4) COMP VALUE +20.                    
007500     05  WK-LN-10            PIC S9(1)V9(9) COMP-3                        
007600                              VALUE 2.302585093.                          
007800     05  FILLER              PIC X(08).                                   
007900 01  WK-ESTIMATE-DEBUG-AREA.                                              
008000     05  WK-Y-ESTIMATE-COPY  PIC S9(4)V9(8) COMP-3.                       
008100 01  WK-ESTIMATE-DEBUG-BYTES REDEFINES WK-ESTIMATE-DEBUG-AREA             
008200                              PIC X(07).                                  
008300 01  WK-DELTA-DEBUG-AREA.                                                 
008400     05  WK-DELTA-COPY       PIC S9(4)V9(8) COMP-3.                       
008500 01  WK-DELTA-DEBUG-BYTES REDEFINES WK-DELTA-DEBUG-AREA                   
008600                           PIC X(07).                                     
008700 01  WK-RETURN-AREA.                                                      
008800     05  WK-LOG-RETURN-CODE  PIC X(01) VALUE '0'.                         
008900         88  WK-LOG-OK           VALUE '0'.                               
009000         88  WK-LOG-BAD-ARG      VALUE '8'.                               
009100 01  WK-RETURN-AREA-NUMERIC REDEFINES WK-RETURN-AREA                      
009200                             PIC 9(01).                                   
009300 01  FILLER PIC X(32)                                                     
009400     VALUE 'MKLOG10  WORKING STORAGE ENDS  '.                             
009500 LINKAGE SECTION.                                                         
009600 01  MK-LOG-ARGUMENT              PIC S9(4)V9(8) COMP-3.                  
009700 01  MK-LOG-RESULT                PIC S9(4)V9(8) COMP-3.                  
009800 01  MK-LOG-RETURN-CODE           PIC X(01).                              
009900*****************************************************************         
010000*                        MAINLINE LOGIC                          *        
010100*****************************************************************         
010200 PROCEDURE DIVISION USING MK-LOG-ARGUMENT                                 
010300                           MK-LOG-RESULT                                  
010400                           MK-LOG-RETURN-CODE.                            
010500 0-CONTROL-PROCESS.                                                       
010600     PERFORM 1-INITIALIZATION                                             
010700         THRU 199-INITIALIZATION-EXIT.                                    
010800     IF WK-LOG-BAD-ARG                                                    
010900         MOVE WK-LOG-RETURN-CODE TO MK-LOG-RETURN-CODE                    
011000         MOVE ZERO TO MK-LOG-RESULT                                       
011100         GOBACK                                                           
011200     END-IF.                                                              
011300     PERFORM 2-NEWTON-ITERATE                                             
011400         THRU 299-NEWTON-ITERATE-EXIT.                                    
011500     COMPUTE MK-LOG-RESULT ROUNDED =                                      
011600             WK-Y-ESTIMATE / WK-LN-10.                                    
011700     MOVE WK-LOG-RETURN-CODE TO MK-LOG-RETURN-CODE.                       
011800     GOBACK.                                                              
011900*****************************************************************         
012000*                         INITIALIZATION                         *        
012100*****************************************************************         
012200 1-INITIALIZATION.                                                        
012300     MOVE '0' TO WK-LOG-RETURN-CODE.                                      
012400     IF MK-LOG-ARGUMENT NOT GREATER THAN ZERO                             
012500         MOVE '8' TO WK-LOG-RETURN-CODE                                   
012600         GO TO 199-INITIALIZATION-EXIT                                    
012700     END-IF.                                                              
012800     PERFORM 15-CHOOSE-SEED                                               
012900         THRU 1599-CHOOSE-SEED-EXIT.                                      
013000     MOVE ZERO TO WK-ITER-CTR.                                            
013100 199-INITIALIZATION-EXIT.                                                 
013200     EXIT.                                                                
013300*****************************************************************         
013400*     CHOOSE A STARTING ESTIMATE FOR THE ITERATION               *        
013500*****************************************************************         
013600 15-CHOOSE-SEED.                                                          
013700     IF MK-LOG-ARGUMENT NOT GREATER THAN 0.0001                           
013800         MOVE -9.2 TO WK-Y-ESTIMATE                                       
013900         GO TO 1599-CHOOSE-SEED-EXIT                                      
014000     END-IF.                                                              
014100     IF MK-LOG-ARGUMENT NOT GREATER THAN 1                                
014200         MOVE -0.5 TO WK-Y-ESTIMATE                                       
014300     ELSE                                                                 
014400         IF MK-LOG-ARGUMENT NOT GREATER THAN 100                          
014500             MOVE 2.0 TO WK-Y-ESTIMATE                                    
014600         ELSE                                                             
014700             IF MK-LOG-ARGUMENT NOT GREATER THAN 100000                   
014800                 MOVE 8.0 TO WK-Y-ESTIMATE                                
014900             ELSE                                                         
015000                 MOVE 13.0 TO WK-Y-ESTIMATE                               
015100             END-IF                                                       
015200         END-IF                                                           
015300     END-IF.                                                              
015400 1599-CHOOSE-SEED-EXIT.                                                   
015500     EXIT.                                                                
015600*****************************************************************         
015700*     NEWTON-RAPHSON:  Y = Y - (MKEXP(Y)-X) / MKEXP(Y)           *        
015800*****************************************************************         
015900 2-NEWTON-ITERATE.                                                        
016000     CALL 'MKEXP' USING WK-Y-ESTIMATE WK-EXP-OF-Y.                        
016100     COMPUTE WK-DELTA ROUNDED =                                           
016200             (WK-EXP-OF-Y - MK-LOG-ARGUMENT) / WK-EXP-OF-Y.               
016300 21-ITERATE-LOOP.                                                         
016400     IF WK-ITER-CTR NOT LESS THAN WK-ITER-LIMIT                           
016500         GO TO 299-NEWTON-ITERATE-EXIT                                    
016600     END-IF.                                                              
016700     IF WK-DELTA < 0.0000001 AND WK-DELTA > -0.0000001                    
016800         GO TO 299-NEWTON-ITERATE-EXIT                                    
016900     END-IF.                                                              
017000     SUBTRACT WK-DELTA FROM WK-Y-ESTIMATE.                                
017100     CALL 'MKEXP' USING WK-Y-ESTIMATE WK-EXP-OF-Y.                        
017200     COMPUTE WK-DELTA ROUNDED =                                           
017300             (WK-EXP-OF-Y - MK-LOG-ARGUMENT) / WK-EXP-OF-Y.               
017400     ADD 1 TO WK-ITER-CTR.                                                
017500     GO TO 21-ITERATE-LOOP.                                               
017600 299-NEWTON-ITERATE-EXIT.                                                 
017700     EXIT.                                                                
