000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MKCOS.                                                       
000300 AUTHOR. R J KOWALSKI.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 05/1995.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  MKCOS RETURNS THE COSINE OF ITS ARGUMENT, WHICH MUST BE IN   *         
001200*  RADIANS.  THE COMPILER PROVIDES NO TRIGONOMETRIC FUNCTION,   *         
001300*  SO THIS ELEMENT SUMS THE MACLAURIN SERIES                    *         
001400*  COS(X) = 1 - X**2/2! + X**4/4! - ...  BY BUILDING EACH TERM  *         
001500*  FROM THE PRIOR ONE (TERM * -X*X / ((2K-1)*2K)) SO NO         *         
001600*  FACTORIAL TABLE IS NEEDED.  CALLED BY THE GREAT-CIRCLE       *         
001700*  DISTANCE ROUTINE FOR THE HAVERSINE LATITUDE TERMS.           *         
001800*                                                                *        
001900*P    ENTRY PARAMETERS..                                        *         
002000*     MK-COS-ARGUMENT     ARGUMENT X IN RADIANS, RANGE -4 TO +4  *        
002100*     MK-COS-RESULT       RETURNED VALUE OF COSINE OF X         *         
002200*                                                                *        
002300*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
002400*     NONE - ARGUMENT IS ASSUMED PRE-VALIDATED BY THE CALLER.   *         
002500*                                                                *        
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
002700*     NONE.                                                     *         
002800*                                                                *        
002900*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
003000*     WK-K-LIMIT     -  14 TERMS, SUFFICIENT FOR THE ARGUMENT   *         
003100*                       RANGE USED BY THE DISTANCE ROUTINE.     *         
003200*                                                                *        
003300*****************************************************************         
003400*                    C H A N G E   L O G                        *         
003500*****************************************************************         
003600*    DATE     BY    TICKET   DESCRIPTION                        *         
003700*  --------  ----  --------  ---------------------------------- *         
003800*  05/03/95  DMH   MNT-0282  ORIGINAL CODING FOR THE ROUTE       *        
003900*                            DISTANCE-SPLIT FEATURE OF WMECAZON. *        
004000*  02/14/96  DMH   MNT-0306  CONVERTED WORK FIELDS TO COMP-3 TO  *        
004100*                            MATCH SHOP STANDARD FOR THIS UNIT.  *        
004200*  12/01/98  LTS   Y2K-0047  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
004300*                            FIELDS PRESENT IN THIS ELEMENT.     *        
004400*                            CERTIFIED Y2K COMPLIANT.            *        
004500*  07/19/00  DMH   MNT-0360  MINOR - RENAMED WORKING FIELDS TO   *        
004600*                            MATCH REVISED SHOP NAMING STANDARD. *        
004650*  06/12/07  RJK   MNT-0460  MOVED WK-K, WK-K-LIMIT AND WK-      *        
004660*                            TRACE-SWITCH-ON OUT TO 77-LEVEL     *        
004670*                            ITEMS PER SHOP STANDARDS SWEEP.     *        
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-370.                                                
005100 OBJECT-COMPUTER. IBM-370.                                                
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
005500     UPSI-0 ON WK-TRACE-SWITCH-ON.                                        
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005710 77  WK-K                PIC S9(4) COMP.                                  
005720 77  WK-K-LIMIT          PIC S9(4) COMP VALUE +14.                        
005730 77  WK-TRACE-SWITCH-ON  PIC X(01) VALUE 'N'.                             
005800 01  FILLER PIC X(32)                                                     
005900     VALUE 'MKCOS    WORKING STORAGE BEGINS'.                             
006000*****************************************************************         
006100*    SERIES WORK AREA                                                     
006200*****************************************************************         
006300 01  COS-WORK-AREA.                                                       
006400     05  WK-X-SQUARED        PIC S9(4)V9(12) COMP-3.                      
006500     05  WK-TERM             PIC S9(4)V9(12) COMP-3.                      
006600     05  WK-SUM              PIC S9(4)V9(12) COMP-3.                      
006900     05  WK-DENOM            PIC S9(6) COMP-3.                            
007100     05  FILLER              PIC X(08).                                   
007200 01  WK-TERM-DEBUG-AREA.                                                  
007300     05  WK-TERM-COPY        PIC S9(4)V9(12) COMP-3.                      
007400 01  WK-TERM-DEBUG-BYTES REDEFINES WK-TERM-DEBUG-AREA                     
007500                          PIC X(08).                                      
007600 01  WK-SUM-DEBUG-AREA.                                                   
007700     05  WK-SUM-COPY         PIC S9(4)V9(12) COMP-3.                      
007800 01  WK-SUM-DEBUG-BYTES REDEFINES WK-SUM-DEBUG-AREA                       
007900                         PIC X(08).                                       
008000 01  WK-XSQ-DEBUG-AREA.                                                   
008100     05  WK-XSQ-COPY         PIC S9(4)V9(12) COMP-3.                      
008200 01  WK-XSQ-DEBUG-BYTES REDEFINES WK-XSQ-DEBUG-AREA                       
008300                         PIC X(08).                                       
008400 01  FILLER PIC X(32)                                                     
008500     VALUE 'MKCOS    WORKING STORAGE ENDS  '.                             
008600 LINKAGE SECTION.                                                         
008700 01  MK-COS-ARGUMENT             PIC S9(4)V9(8) COMP-3.                   
008800 01  MK-COS-RESULT               PIC S9(4)V9(12) COMP-3.                  
008900*****************************************************************         
009000*                        MAINLINE LOGIC                          *        
009100*****************************************************************         
009200 PROCEDURE DIVISION USING MK-COS-ARGUMENT                                 
009300                           MK-COS-RESULT.                                 
009400 0-CONTROL-PROCESS.                                                       
009500     PERFORM 1-INITIALIZATION                                             
009600         THRU 199-INITIALIZATION-EXIT.                                    
009700     PERFORM 2-SUM-SERIES                                                 
009800         THRU 299-SUM-SERIES-EXIT.                                        
009900     MOVE WK-SUM TO MK-COS-RESULT.                                        
010000     GOBACK.                                                              
010100*****************************************************************         
010200*                         INITIALIZATION                         *        
010300*****************************************************************         
010400 1-INITIALIZATION.                                                        
010500     COMPUTE WK-X-SQUARED =                                               
010600         MK-COS-ARGUMENT * MK-COS-ARGUMENT.                               
010700     MOVE 1 TO WK-TERM.                                                   
010800     MOVE 1 TO WK-SUM.                                                    
010900     MOVE 1 TO WK-K.                                                      
011000 199-INITIALIZATION-EXIT.                                                 
011100     EXIT.                                                                
011200*****************************************************************         
011300*   SUM THE SERIES - EACH TERM BUILT FROM THE PRIOR TERM BY      *        
011400*   MULTIPLYING BY -X*X AND DIVIDING BY (2K-1)*(2K)              *        
011500*****************************************************************         
011600 2-SUM-SERIES.                                                            
011700 21-SUM-SERIES-LOOP.                                                      
011800     IF WK-K > WK-K-LIMIT                                                 
011900         GO TO 299-SUM-SERIES-EXIT                                        
012000     END-IF.                                                              
012100     COMPUTE WK-DENOM = ((2 * WK-K) - 1) * (2 * WK-K).                    
012200     COMPUTE WK-TERM ROUNDED =                                            
012300         (WK-TERM * WK-X-SQUARED * -1) / WK-DENOM.                        
012400     ADD WK-TERM TO WK-SUM.                                               
012500     ADD 1 TO WK-K.                                                       
012600     GO TO 21-SUM-SERIES-LOOP.                                            
012700 299-SUM-SERIES-EXIT.                                                     
012800     EXIT.                                                                
