000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMCALRPT.                                                    
000300 AUTHOR. R J KOWALSKI.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 03/1998.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*A    ABSTRACT..                                                 *        
001100*  WMCALRPT IS THE NOON-REPORT STATISTICS AND FUEL-MODEL         *        
001200*  CALIBRATION BATCH.  IT READS THE NOON-REPORT FILE (NOONRPT),  *        
001300*  VALIDATES AND UNIT-CONVERTS EACH DAY'S FIGURES, INFERS THE    *        
001400*  LOADING CONDITION WHERE NOT STATED, AND ACCUMULATES FLEET     *        
001500*  STATISTICS.  EACH ACCEPTED POSITION IS ALSO CLASSIFIED        *        
001600*  AGAINST THE EMISSION CONTROL ZONES.  IT THEN FITS THREE       *        
001700*  RESISTANCE CALIBRATION FACTORS (CALM-WATER, WIND, WAVE) BY A  *        
001800*  COARSE-THEN-FINE GRID SEARCH AGAINST THE VESSEL MODEL, AND    *        
001900*  PRINTS FIT-QUALITY METRICS.  REPORT CALRPT.                   *        
002000*                                                                *        
002100*J    JCL..                                                      *        
002200*                                                                *        
002300* //WMCALRPT EXEC PGM=WMCALRPT                                   *        
002400* //STEPLIB  DD DISP=SHR,DSN=WMAR.PROD.LOADLIB                   *        
002500* //NOONRPT  DD DISP=SHR,DSN=WMAR.PROD.NOONRPT                   *        
002600* //CALRPT   DD SYSOUT=*                                         *        
002700* //SYSOUT   DD SYSOUT=*                                         *        
002800* //*                                                            *        
002900*                                                                *        
003000*P    ENTRY PARAMETERS..                                         *        
003100*     NONE.                                                      *        
003200*                                                                *        
003300*E    ERRORS DETECTED BY THIS ELEMENT..                          *        
003400*     FEWER THAN 10 NOON REPORTS READ, OR FEWER THAN 5 PASS THE  *        
003500*     CALIBRATION FILTER - CALIBRATION AND QUALITY SECTIONS ARE  *        
003600*     SKIPPED AND THE REPORT SAYS SO.                            *        
003700*                                                                *        
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *        
003900*     WMVALID   ---- POSITION FIELD EDIT                         *        
004000*     WMECAZON  ---- EMISSION CONTROL ZONE POINT/ROUTE TEST      *        
004100*     WMVESSEL  ---- VESSEL FUEL-CONSUMPTION MODEL               *        
004200*                                                                *        
004300*U    USER CONSTANTS AND TABLES REFERENCED..                     *        
004400*     WMVESSPC  ---- FLEET REFERENCE HULL SPECIFICATION BLOCK    *        
004500*     WS-COMPASS-TABLE ---- 16-POINT COMPASS TO DEGREES TABLE,   *        
004600*                   LOADED BY THIS PROGRAM (NOT A SHARED         *        
004700*                   COPYBOOK - NOTHING ELSE IN THE FLEET SUITE   *        
004800*                   NEEDS COMPASS POINTS).                       *        
004900*                                                                *        
005000******************************************************************        
005100*                    C H A N G E   L O G                         *        
005200******************************************************************        
005300*    DATE     BY    TICKET   DESCRIPTION                         *        
005400*  --------  ----  --------  --------------------------------    *        
005500*  03/11/98  RJK   INIT-081  ORIGINAL CODING - INGEST, UNIT      *        
005600*                            CONVERSION AND FLEET STATISTICS.    *        
005700*  12/01/98  RJK   Y2K-0059  YEAR 2000 REVIEW - NR-DATE IS AN    *        
005800*                            8-DIGIT YYYYMMDD FIELD.  CERTIFIED  *        
005900*                            Y2K COMPLIANT.                      *        
006000*  07/22/99  RJK   MNT-0072  ADDED ECA-ZONE CLASSIFICATION OF    *        
006100*                            EACH ACCEPTED POSITION PER CHARTER  *        
006200*                            REPORTING REQUEST.                  *        
006300*  05/14/01  LTS   MNT-0261  ADDED CALIBRATION GRID SEARCH AND   *        
006400*                            QUALITY-METRICS SECTION - REPLACES  *        
006500*                            THE MANUAL SPREADSHEET FIT.         *        
006600*  09/09/03  RJK   MNT-0388  FINE SEARCH PASS ADDED AROUND THE   *        
006700*                            COARSE-SEARCH BEST POINT.           *        
006800*  02/17/06  LTS   MNT-0455  MINIMUM ROW-COUNT GUARD ADDED - A   *        
006900*                            SHORT VOYAGE NO LONGER PRODUCES A   *        
007000*                            MEANINGLESS CALIBRATION.            *        
007100*  06/12/07  RJK   MNT-0460  MOVED WS-COMPASS-SUBSCRIPT, WS-RAW- *        
007200*                            COUNT, WS-ACCEPT-COUNT, WS-ECA-IN-  *        
007300*                            ZONE-COUNT AND WS-STATS-REJECT-CNT  *        
007400*                            OUT TO 77-LEVEL ITEMS PER SHOP      *        
007500*                            STANDARDS SWEEP.                   *         
007600*  09/14/07  RJK   MNT-0461  COARSE GRID ONLY EVER SAMPLED 0.50/ *        
007700*                            1.00/1.50, AND THE FINE PASS COULD  *        
007800*                            NEVER REACH ABOVE ~1.90 - LEGITIMATE*        
007900*                            WIND/WAVE FITS UP TO 3.00 WERE      *        
008000*                            UNREACHABLE.  WIDENED THE COARSE    *        
008100*                            GRID TO 0.50-2.00 (CALM) AND        *        
008200*                            0.50-3.00 (WIND/WAVE) AND CLAMPED   *        
008300*                            THE FINE-PASS WINDOW TO THE SAME    *        
008400*                            RANGE.                              *        
008500******************************************************************        
008600 ENVIRONMENT DIVISION.                                                    
008700 CONFIGURATION SECTION.                                                   
008800 SOURCE-COMPUTER. IBM-370.                                                
008900 OBJECT-COMPUTER. IBM-370.                                                
009000 SPECIAL-NAMES.                                                           
009100     C01 IS TOP-OF-FORM                                                   
009200     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                                
009300 INPUT-OUTPUT SECTION.                                                    
009400 FILE-CONTROL.                                                            
009500     SELECT NOONRPT-FILE ASSIGN TO NOONRPT                                
009600         FILE STATUS IS WS-NOONRPT-STATUS.                                
009700     SELECT CALRPT-FILE ASSIGN TO CALRPT                                  
009800         FILE STATUS IS WS-CALRPT-STATUS.                                 
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100 FD  NOONRPT-FILE                                                         
010200     RECORDING MODE IS F.                                                 
010300     COPY WMNOONRC.                                                       
010400 FD  CALRPT-FILE                                                          
010500     RECORDING MODE IS F.                                                 
010600 01  CALRPT-LINE                 PIC X(132).                              
010700 WORKING-STORAGE SECTION.                                                 
010800 77  WS-COMPASS-SUBSCRIPT         PIC 9(02) COMP.                         
010900 77  WS-RAW-COUNT                 PIC 9(05) COMP.                         
011000 77  WS-ACCEPT-COUNT              PIC 9(05) COMP.                         
011100 77  WS-ECA-IN-ZONE-COUNT         PIC 9(05) COMP.                         
011200 77  WS-STATS-REJECT-CNT          PIC 9(05) COMP.                         
011300 01  FILLER PIC X(32)                                                     
011400     VALUE 'WMCALRPT WORKING STORAGE BEGINS'.                             
011500******************************************************************        
011600*    FILE STATUS AND CONTROL SWITCHES                                     
011700******************************************************************        
011800 01  WS-FILE-STATUS-AREA.                                                 
011900     05  WS-NOONRPT-STATUS        PIC X(02).                              
012000     05  WS-CALRPT-STATUS         PIC X(02).                              
012100     05  FILLER                   PIC X(04).                              
012200 01  WS-NOONRPT-EOF-SWITCH        PIC X(01) VALUE 'N'.                    
012300     88  WS-NOONRPT-EOF                     VALUE 'Y'.                    
012400 01  WS-ROW-ACCEPT-SWITCH         PIC X(01) VALUE 'N'.                    
012500     88  WS-ROW-ACCEPTED                    VALUE 'Y'.                    
012600 01  WS-ROW-CAL-VALID-SWITCH      PIC X(01) VALUE 'N'.                    
012700     88  WS-ROW-CAL-VALID                   VALUE 'Y'.                    
012800******************************************************************        
012900*    FLEET REFERENCE HULL - THE VESSEL MODEL IS RUN AGAINST      *        
013000*    THIS SINGLE-HULL SPECIFICATION FOR EVERY NOON REPORT, AS    *        
013100*    NOON-REPORT-RECORD CARRIES NO PER-SHIP PARTICULARS.         *        
013200******************************************************************        
013300     COPY WMVESSPC.                                                       
013400******************************************************************        
013500*    16-POINT COMPASS TABLE - NR-WIND-DIR TO DEGREES TRUE.                
013600******************************************************************        
013700 01  WS-COMPASS-TABLE.                                                    
013800     05  WS-COMPASS-ROW OCCURS 16 TIMES                                   
013900                 INDEXED BY WS-CP-IX.                                     
014000         10  CP-CODE              PIC X(03).                              
014100         10  CP-DEGREES           PIC 9(03)V9(01).                        
014200******************************************************************        
014300*    CURRENT-RECORD WORK AREA - VALIDATED/CONVERTED VALUES.               
014400******************************************************************        
014500 01  WS-NOON-WORK.                                                        
014600     05  WS-WORK-WIND-MS          PIC 9(02)V9(02) COMP-3.                 
014700     05  WS-WORK-WIND-DIR-DEG     PIC 9(03)V9(01) COMP-3.                 
014800     05  WS-WORK-WAVE-M           PIC 9(02)V9(02) COMP-3.                 
014900     05  WS-WORK-AVG-DRAFT        PIC 9(02)V9(02) COMP-3.                 
015000     05  WS-WORK-SPEED-USE        PIC 9(02)V9(02) COMP-3.                 
015100     05  WS-WORK-LADEN-SWITCH     PIC X(01).                              
015200         88  WS-WORK-IS-LADEN               VALUE 'Y'.                    
015300     05  FILLER                   PIC X(06).                              
015400******************************************************************        
015500*    FLEET STATISTICS ACCUMULATORS - BATCH FLOW ITEM 2.                   
015600******************************************************************        
015700 01  WS-STATS-TOTALS.                                                     
015800     05  WS-TOTAL-FUEL             PIC S9(06)V9(02) COMP-3.               
015900     05  WS-TOTAL-DIST             PIC S9(07)V9(01) COMP-3.               
016000     05  WS-TOTAL-SPEED            PIC S9(06)V9(02) COMP-3.               
016100     05  WS-MEAN-FUEL              PIC S9(04)V9(02) COMP-3.               
016200     05  WS-MEAN-SPEED             PIC S9(03)V9(02) COMP-3.               
016300     05  FILLER                    PIC X(06).                             
016400 01  WS-STATS-DEBUG-AREA REDEFINES WS-STATS-TOTALS.                       
016500     05  WS-STATS-DEBUG-BYTES      PIC X(24).                             
016600******************************************************************        
016700*    CALIBRATION WORK TABLE - HOLDS EVERY ROW PASSING THE        *        
016800*    CALIBRATION FILTER (BATCH FLOW ITEM 3) SO THE GRID SEARCH   *        
016900*    AND THE QUALITY PASS CAN RE-VISIT THEM WITHOUT RE-READING   *        
017000*    NOONRPT.                                                    *        
017100******************************************************************        
017200 01  WS-CAL-TABLE.                                                        
017300     05  WS-CAL-ROW OCCURS 400 TIMES                                      
017400                 INDEXED BY WS-CAL-IX.                                    
017500         10  CT-SPEED-KTS         PIC 9(02)V9(02) COMP-3.                 
017600         10  CT-DIST-NM           PIC 9(03)V9(01) COMP-3.                 
017700         10  CT-LADEN-SWITCH      PIC X(01).                              
017800         10  CT-WIND-MS           PIC 9(02)V9(02) COMP-3.                 
017900         10  CT-WIND-DIR-DEG      PIC 9(03)V9(01) COMP-3.                 
018000         10  CT-WAVE-M            PIC 9(02)V9(02) COMP-3.                 
018100         10  CT-HEADING-DEG       PIC 9(03)V9(01) COMP-3.                 
018200         10  CT-FUEL-OBS          PIC 9(03)V9(02) COMP-3.                 
018300 01  WS-VALID-COUNT                PIC 9(05) COMP.                        
018400******************************************************************        
018500*    CALIBRATION GRID-SEARCH WORK AREA.  COARSE PASS STEPS BY   *         
018600*    0.50, FINE PASS STEPS BY 0.10 AROUND THE COARSE-BEST POINT *         
018700*    (SEE BUSINESS RULES - CALIBRATOR).  DETERMINISTIC GRID      *        
018800*    SEARCH IN PLACE OF THE ORIGINAL NELDER-MEAD OPTIMISER.      *        
018900******************************************************************        
019000 01  WS-GRID-WORK.                                                        
019100     05  WS-TRY-CALM               PIC 9V9(02) COMP-3.                    
019200     05  WS-TRY-WIND               PIC 9V9(02) COMP-3.                    
019300     05  WS-TRY-WAVE               PIC 9V9(02) COMP-3.                    
019400     05  WS-BEST-CALM              PIC 9V9(02) COMP-3.                    
019500     05  WS-BEST-WIND              PIC 9V9(02) COMP-3.                    
019600     05  WS-BEST-WAVE              PIC 9V9(02) COMP-3.                    
019700     05  WS-BEST-MSE               PIC S9(05)V9(04) COMP-3.               
019800     05  WS-TRIAL-SSE              PIC S9(07)V9(04) COMP-3.               
019900     05  WS-TRIAL-MSE              PIC S9(05)V9(04) COMP-3.               
020000     05  WS-TRIAL-ERROR            PIC S9(04)V9(04) COMP-3.               
020100     05  WS-TRIAL-PREDICTED        PIC 9(04)V9(04) COMP-3.                
020200     05  WS-FINE-CALM-LOW          PIC 9V9(02) COMP-3.                    
020300     05  WS-FINE-CALM-HIGH         PIC 9V9(02) COMP-3.                    
020400     05  WS-FINE-WIND-LOW          PIC 9V9(02) COMP-3.                    
020500     05  WS-FINE-WIND-HIGH         PIC 9V9(02) COMP-3.                    
020600     05  WS-FINE-WAVE-LOW          PIC 9V9(02) COMP-3.                    
020700     05  WS-FINE-WAVE-HIGH         PIC 9V9(02) COMP-3.                    
020800     05  FILLER                    PIC X(08).                             
020900 01  WS-GRID-DEBUG-AREA REDEFINES WS-GRID-WORK.                           
021000     05  WS-GRID-DEBUG-BYTES       PIC X(56).                             
021100******************************************************************        
021200*    QUALITY-METRICS WORK AREA - BATCH FLOW ITEM 5.                       
021300******************************************************************        
021400 01  WS-QUALITY-WORK.                                                     
021500     05  WS-QM-SUM-SQ-ERR          PIC S9(07)V9(04) COMP-3.               
021600     05  WS-QM-SUM-ABS-ERR         PIC S9(06)V9(04) COMP-3.               
021700     05  WS-QM-SUM-PCT-ERR         PIC S9(06)V9(02) COMP-3.               
021800     05  WS-QM-SUM-OBS             PIC S9(06)V9(02) COMP-3.               
021900     05  WS-QM-SUM-PRED            PIC S9(06)V9(04) COMP-3.               
022000     05  WS-QM-SUM-SQ-DEV-OBS      PIC S9(08)V9(02) COMP-3.               
022100     05  WS-QM-SUM-ERR             PIC S9(06)V9(04) COMP-3.               
022200     05  WS-QM-SUM-SQ-DEV-ERR      PIC S9(07)V9(04) COMP-3.               
022300     05  WS-QM-MEAN-OBS            PIC S9(03)V9(02) COMP-3.               
022400     05  WS-QM-MEAN-PRED           PIC S9(03)V9(04) COMP-3.               
022500     05  WS-QM-MEAN-ERR            PIC S9(03)V9(04) COMP-3.               
022600     05  WS-QM-RMSE                PIC S9(03)V9(04) COMP-3.               
022700     05  WS-QM-MAE                 PIC S9(03)V9(04) COMP-3.               
022800     05  WS-QM-MAPE                PIC S9(03)V9(02) COMP-3.               
022900     05  WS-QM-R2                  PIC S9(01)V9(04) COMP-3.               
023000     05  WS-QM-STD-ERR             PIC S9(03)V9(04) COMP-3.               
023100     05  WS-QM-ERR-VARIANCE        PIC S9(03)V9(04) COMP-3.               
023200     05  FILLER                    PIC X(08).                             
023300 01  WS-QUALITY-DEBUG-AREA REDEFINES WS-QUALITY-WORK.                     
023400     05  WS-QUALITY-DEBUG-BYTES    PIC X(81).                             
023500******************************************************************        
023600*    LINKAGE MIRROR - WMVALID.  NAMED WD- (NOT WV-) SO THIS      *        
023700*    PROGRAM CAN ALSO CALL WMVESSEL, WHICH USES WV- ITSELF.      *        
023800******************************************************************        
023900 01  WD-FUNCTION-CODE            PIC X(02).                               
024000 01  WD-EDIT-VALUES.                                                      
024100     05  WD-VALUE-1               PIC S9(06)V9(04) COMP-3.                
024200     05  WD-VALUE-2               PIC S9(06)V9(04) COMP-3.                
024300     05  WD-VALUE-3               PIC S9(06)V9(04) COMP-3.                
024400     05  WD-VALUE-4               PIC S9(06)V9(04) COMP-3.                
024500 01  WD-RESULT-AREA.                                                      
024600     05  WD-RETURN-CODE           PIC X(01).                              
024700         88  WD-EDIT-PASSED           VALUE '0'.                          
024800         88  WD-EDIT-FAILED           VALUE '4'.                          
024900     05  WD-FIELD-NAME            PIC X(15).                              
025000     05  WD-MESSAGE-TEXT          PIC X(60).                              
025100******************************************************************        
025200*    LINKAGE MIRROR - WMECAZON.                                           
025300******************************************************************        
025400 01  WE-FUNCTION-CODE            PIC X(02).                               
025500 01  WE-POINT-AREA.                                                       
025600     05  WE-PT-LAT                PIC S9(02)V9(04) COMP-3.                
025700     05  WE-PT-LON                PIC S9(03)V9(04) COMP-3.                
025800 01  WE-ROUTE-AREA.                                                       
025900     05  WE-WAYPOINT-COUNT        PIC S9(04) COMP.                        
026000     05  WE-WAYPOINT OCCURS 50 TIMES                                      
026100                 INDEXED BY WE-WP-IX.                                     
026200         10  WE-WP-LAT            PIC S9(02)V9(04) COMP-3.                
026300         10  WE-WP-LON            PIC S9(03)V9(04) COMP-3.                
026400 01  WE-RESULT-AREA.                                                      
026500     05  WE-ZONE-CODE-HIT         PIC X(08).                              
026600     05  WE-ZONES-CROSSED-CNT     PIC S9(04) COMP.                        
026700     05  WE-ZONES-CROSSED-LIST OCCURS 5 TIMES.                            
026800         10  WE-ZONE-CROSSED-CODE PIC X(08).                              
026900     05  WE-DIST-IN-ECA-NM        PIC S9(06)V9(02) COMP-3.                
027000     05  WE-DIST-OUT-ECA-NM       PIC S9(06)V9(02) COMP-3.                
027100******************************************************************        
027200*    LINKAGE MIRROR - WMVESSEL.                                           
027300******************************************************************        
027400 01  WV-LINK-AREA.                                                        
027500     05  WV-FUNCTION-CODE         PIC X(02).                              
027600     05  WV-SPEED-KTS             PIC 9(02)V9(01) COMP-3.                 
027700     05  WV-LADEN-SWITCH          PIC X(01)       VALUE 'Y'.              
027800     05  WV-WEATHER-AREA.                                                 
027900         10  WV-WEATHER-PRESENT   PIC X(01)       VALUE 'N'.              
028000         10  WV-WIND-SPEED-MS     PIC 9(02)V9(01) COMP-3.                 
028100         10  WV-WIND-DIR-DEG      PIC 9(03)V9(01) COMP-3.                 
028200         10  WV-WAVE-HT-M         PIC 9(02)V9(01) COMP-3.                 
028300         10  WV-WAVE-DIR-DEG      PIC 9(03)V9(01) COMP-3.                 
028400         10  WV-HEADING-DEG       PIC 9(03)V9(01) COMP-3.                 
028500     05  WV-DISTANCE-NM           PIC 9(05)V9(02) COMP-3.                 
028600     05  WV-CAL-FACTORS.                                                  
028700         10  WV-CAL-CALM       PIC 9V9(02) COMP-3 VALUE 1.0.              
028800         10  WV-CAL-WIND       PIC 9V9(02) COMP-3 VALUE 1.0.              
028900         10  WV-CAL-WAVE       PIC 9V9(02) COMP-3 VALUE 1.0.              
029000     COPY WMFUELCR.                                                       
029100     05  WV-BEST-SPEED-KTS        PIC 9(02)V9(01) COMP-3.                 
029200     05  FILLER                   PIC X(04).                              
029300******************************************************************        
029400*    NOON REPORT STATISTICS PRINT LINES - BATCH FLOW ITEM 4.              
029500******************************************************************        
029600 01  WS-STATS-HEAD-LINE.                                                  
029700     05  FILLER                   PIC X(30)                               
029800         VALUE 'NOON REPORT STATISTICS SECTION'.                          
029900     05  FILLER                   PIC X(102) VALUE SPACES.                
030000 01  WS-STATS-LINE-1.                                                     
030100     05  FILLER                   PIC X(15)                               
030200         VALUE 'REPORTS READ - '.                                         
030300     05  SL-RAW-COUNT             PIC ZZZZ9.                              
030400     05  FILLER                   PIC X(14)                               
030500         VALUE '   ACCEPTED - '.                                          
030600     05  SL-ACCEPT-COUNT          PIC ZZZZ9.                              
030700     05  FILLER                   PIC X(14)                               
030800         VALUE '   REJECTED - '.                                          
030900     05  SL-REJECT-COUNT          PIC ZZZZ9.                              
031000     05  FILLER                   PIC X(74) VALUE SPACES.                 
031100 01  WS-STATS-LINE-2.                                                     
031200     05  FILLER                   PIC X(16)                               
031300         VALUE 'TOTAL FUEL MT - '.                                        
031400     05  SL-TOTAL-FUEL            PIC ZZZZZ9.99.                          
031500     05  FILLER                   PIC X(24)                               
031600         VALUE '   MEAN DAILY FUEL MT - '.                                
031700     05  SL-MEAN-FUEL             PIC ZZZ9.99.                            
031800     05  FILLER                   PIC X(76) VALUE SPACES.                 
031900 01  WS-STATS-LINE-3.                                                     
032000     05  FILLER                   PIC X(20)                               
032100         VALUE 'TOTAL DISTANCE NM - '.                                    
032200     05  SL-TOTAL-DIST            PIC ZZZZZZ9.9.                          
032300     05  FILLER                   PIC X(20)                               
032400         VALUE '   MEAN SPEED KTS - '.                                    
032500     05  SL-MEAN-SPEED            PIC ZZ9.99.                             
032600     05  FILLER                   PIC X(77) VALUE SPACES.                 
032700 01  WS-STATS-LINE-4.                                                     
032800     05  FILLER                   PIC X(44)                               
032900         VALUE 'POSITIONS INSIDE AN EMISSION CONTROL ZONE - '.            
033000     05  SL-ECA-COUNT             PIC ZZZZ9.                              
033100     05  FILLER                   PIC X(83) VALUE SPACES.                 
033200******************************************************************        
033300*    ECA DEMONSTRATION ROUTE PRINT LINES - A FIXED SAMPLE ROUTE  *        
033400*    RUN THROUGH THE WMECAZON ROUTE-TEST FUNCTION SO THE REPORT  *        
033500*    SHOWS THE ZONE FACILITY WORKING EVEN WHEN NO NOON REPORT    *        
033600*    HAPPENS TO FALL INSIDE A ZONE THIS RUN.                     *        
033700******************************************************************        
033800 01  WS-ECA-DEMO-HEAD-LINE.                                               
033900     05  FILLER                   PIC X(43)                               
034000         VALUE 'EMISSION CONTROL ZONE - DEMONSTRATION ROUTE'.             
034100     05  FILLER                   PIC X(89) VALUE SPACES.                 
034200 01  WS-ECA-DEMO-DETAIL-LINE.                                             
034300     05  FILLER                   PIC X(11) VALUE '  WAYPOINT '.          
034400     05  DL-WAYPOINT-NUM          PIC Z9.                                 
034500     05  FILLER                   PIC X(07) VALUE '   LAT '.              
034600     05  DL-WAYPOINT-LAT          PIC -ZZ.9999.                           
034700     05  FILLER                   PIC X(07) VALUE '   LON '.              
034800     05  DL-WAYPOINT-LON          PIC -ZZZ.9999.                          
034900     05  FILLER                   PIC X(88) VALUE SPACES.                 
035000 01  WS-ECA-DEMO-RESULT-LINE.                                             
035100     05  FILLER                   PIC X(16)                               
035200         VALUE 'ZONES CROSSED - '.                                        
035300     05  RL-ZONES-CROSSED         PIC Z9.                                 
035400     05  FILLER                   PIC X(20)                               
035500         VALUE '   DIST IN ECA NM - '.                                    
035600     05  RL-DIST-IN-ECA           PIC ZZZZZ9.99.                          
035700     05  FILLER                   PIC X(21)                               
035800         VALUE '   DIST OUT ECA NM - '.                                   
035900     05  RL-DIST-OUT-ECA          PIC ZZZZZ9.99.                          
036000     05  FILLER                   PIC X(55) VALUE SPACES.                 
036100******************************************************************        
036200*    CALIBRATION AND QUALITY-METRICS PRINT LINES - BATCH FLOW    *        
036300*    ITEMS 3 AND 5.                                                       
036400******************************************************************        
036500 01  WS-CAL-BANNER-LINE.                                                  
036600     05  FILLER                   PIC X(29)                               
036700         VALUE 'FUEL MODEL CALIBRATION REPORT'.                           
036800     05  FILLER                   PIC X(103) VALUE SPACES.                
036900 01  WS-CAL-SKIP-LINE.                                                    
037000     05  FILLER                   PIC X(36)                               
037100         VALUE 'CALIBRATION SKIPPED - FEWER THAN 10 '.                    
037200     05  FILLER                   PIC X(27)                               
037300         VALUE 'NOON REPORTS READ OR FEWER '.                             
037400     05  FILLER                   PIC X(37)                               
037500         VALUE 'THAN 5 PASSED THE CALIBRATION FILTER.'.                   
037600     05  FILLER                   PIC X(32) VALUE SPACES.                 
037700 01  WS-CAL-FACTORS-LINE.                                                 
037800     05  FILLER                   PIC X(20)                               
037900         VALUE 'CALM-WATER FACTOR - '.                                    
038000     05  FL-CALM-FACTOR           PIC 9.999.                              
038100     05  FILLER                   PIC X(17)                               
038200         VALUE '   WIND FACTOR - '.                                       
038300     05  FL-WIND-FACTOR           PIC 9.999.                              
038400     05  FILLER                   PIC X(17)                               
038500         VALUE '   WAVE FACTOR - '.                                       
038600     05  FL-WAVE-FACTOR           PIC 9.999.                              
038700     05  FILLER                   PIC X(63) VALUE SPACES.                 
038800 01  WS-QUAL-HEAD-LINE.                                                   
038900     05  FILLER                   PIC X(19)                               
039000         VALUE 'FIT QUALITY METRICS'.                                     
039100     05  FILLER                   PIC X(113) VALUE SPACES.                
039200 01  WS-QUAL-LINE-1.                                                      
039300     05  FILLER                   PIC X(04) VALUE 'N - '.                 
039400     05  QL-N                     PIC ZZZZ9.                              
039500     05  FILLER                   PIC X(10) VALUE '   RMSE - '.           
039600     05  QL-RMSE                  PIC ZZZ.99.                             
039700     05  FILLER                   PIC X(09) VALUE '   MAE - '.            
039800     05  QL-MAE                   PIC ZZZ.99.                             
039900     05  FILLER                   PIC X(92) VALUE SPACES.                 
040000 01  WS-QUAL-LINE-2.                                                      
040100     05  FILLER                   PIC X(11) VALUE 'MAPE PCT - '.          
040200     05  QL-MAPE                  PIC ZZZ.9.                              
040300     05  FILLER                   PIC X(15)                               
040400         VALUE '   R SQUARED - '.                                         
040500     05  QL-R2                    PIC Z.999.                              
040600     05  FILLER                   PIC X(96) VALUE SPACES.                 
040700 01  WS-QUAL-LINE-3.                                                      
040800     05  FILLER                   PIC X(16)                               
040900         VALUE 'MEAN OBSERVED - '.                                        
041000     05  QL-MEAN-OBS              PIC ZZZ.99.                             
041100     05  FILLER                   PIC X(20)                               
041200         VALUE '   MEAN PREDICTED - '.                                    
041300     05  QL-MEAN-PRED             PIC ZZZ.99.                             
041400     05  FILLER                   PIC X(15)                               
041500         VALUE '   STD ERROR - '.                                         
041600     05  QL-STD-ERR               PIC ZZZ.99.                             
041700     05  FILLER                   PIC X(63) VALUE SPACES.                 
041800 01  WS-QUAL-INTERP-LINE.                                                 
041900     05  FILLER                   PIC X(18)                               
042000         VALUE 'FIT ASSESSMENT - '.                                       
042100     05  IL-ASSESSMENT-TEXT       PIC X(20).                              
042200     05  FILLER                   PIC X(94) VALUE SPACES.                 
042300 01  WS-QUAL-INTERP-LINE-2.                                               
042400     05  FILLER                   PIC X(15)                               
042500         VALUE 'ERROR LEVEL - '.                                          
042600     05  IL-ERROR-LEVEL-TEXT      PIC X(20).                              
042700     05  FILLER                   PIC X(97) VALUE SPACES.                 
042800 PROCEDURE DIVISION.                                                      
042900*****************************************************************         
043000*                       MAINLINE LOGIC                          *         
043100*****************************************************************         
043200 0-CONTROL-PROCESS.                                                       
043300     PERFORM 1-INITIALIZATION                                             
043400         THRU 199-INITIALIZATION-EXIT.                                    
043500     PERFORM 2-INGEST-NOON-BATCH                                          
043600         THRU 299-INGEST-NOON-BATCH-EXIT                                  
043700         UNTIL WS-NOONRPT-EOF.                                            
043800     PERFORM 4-WRITE-NOON-STATS                                           
043900         THRU 499-WRITE-NOON-STATS-EXIT.                                  
044000     IF WS-RAW-COUNT < 10 OR WS-VALID-COUNT < 5                           
044100         PERFORM 39-CALIBRATION-SKIPPED                                   
044200             THRU 3999-CALIBRATION-SKIPPED-EXIT                           
044300     ELSE                                                                 
044400         PERFORM 5-CALIBRATION-SEARCH                                     
044500             THRU 599-CALIBRATION-SEARCH-EXIT                             
044600         PERFORM 6-QUALITY-METRICS                                        
044700             THRU 699-QUALITY-METRICS-EXIT                                
044800     END-IF.                                                              
044900     PERFORM 9-CLOSE-FILES                                                
045000         THRU 999-CLOSE-FILES-EXIT.                                       
045100     GOBACK.                                                              
045200*****************************************************************         
045300*                        INITIALIZATION                         *         
045400*****************************************************************         
045500 1-INITIALIZATION.                                                        
045600     PERFORM 15-LOAD-COMPASS-TABLE                                        
045700         THRU 1599-LOAD-COMPASS-TABLE-EXIT.                               
045800     OPEN INPUT NOONRPT-FILE.                                             
045900     OPEN OUTPUT CALRPT-FILE.                                             
046000     WRITE CALRPT-LINE FROM WS-STATS-HEAD-LINE.                           
046100     PERFORM 21-READ-NOON-RECORD                                          
046200         THRU 2199-READ-NOON-RECORD-EXIT.                                 
046300 199-INITIALIZATION-EXIT.                                                 
046400     EXIT.                                                                
046500*****************************************************************         
046600*   16-POINT COMPASS TABLE - NR-WIND-DIR TO DEGREES TRUE.        *        
046700*****************************************************************         
046800 15-LOAD-COMPASS-TABLE.                                                   
046900     MOVE 'N  '  TO CP-CODE (1).  MOVE 000.0 TO CP-DEGREES (1).           
047000     MOVE 'NNE'  TO CP-CODE (2).  MOVE 022.5 TO CP-DEGREES (2).           
047100     MOVE 'NE '  TO CP-CODE (3).  MOVE 045.0 TO CP-DEGREES (3).           
047200     MOVE 'ENE'  TO CP-CODE (4).  MOVE 067.5 TO CP-DEGREES (4).           
047300     MOVE 'E  '  TO CP-CODE (5).  MOVE 090.0 TO CP-DEGREES (5).           
047400     MOVE 'ESE'  TO CP-CODE (6).  MOVE 112.5 TO CP-DEGREES (6).           
047500     MOVE 'SE '  TO CP-CODE (7).  MOVE 135.0 TO CP-DEGREES (7).           
047600     MOVE 'SSE'  TO CP-CODE (8).  MOVE 157.5 TO CP-DEGREES (8).           
047700     MOVE 'S  '  TO CP-CODE (9).  MOVE 180.0 TO CP-DEGREES (9).           
047800     MOVE 'SSW'  TO CP-CODE (10). MOVE 202.5 TO CP-DEGREES (10).          
047900     MOVE 'SW '  TO CP-CODE (11). MOVE 225.0 TO CP-DEGREES (11).          
048000     MOVE 'WSW'  TO CP-CODE (12). MOVE 247.5 TO CP-DEGREES (12).          
048100     MOVE 'W  '  TO CP-CODE (13). MOVE 270.0 TO CP-DEGREES (13).          
048200     MOVE 'WNW'  TO CP-CODE (14). MOVE 292.5 TO CP-DEGREES (14).          
048300     MOVE 'NW '  TO CP-CODE (15). MOVE 315.0 TO CP-DEGREES (15).          
048400     MOVE 'NNW'  TO CP-CODE (16). MOVE 337.5 TO CP-DEGREES (16).          
048500 1599-LOAD-COMPASS-TABLE-EXIT.                                            
048600     EXIT.                                                                
048700*****************************************************************         
048800*                    NOON REPORT INGEST SECTION                 *         
048900*****************************************************************         
049000 2-INGEST-NOON-BATCH.                                                     
049100     ADD 1 TO WS-RAW-COUNT.                                               
049200     MOVE 'N' TO WS-ROW-ACCEPT-SWITCH.                                    
049300     MOVE 'N' TO WS-ROW-CAL-VALID-SWITCH.                                 
049400     PERFORM 25-VALIDATE-AND-CONVERT                                      
049500         THRU 2599-VALIDATE-AND-CONVERT-EXIT.                             
049600     IF WS-ROW-ACCEPTED                                                   
049700         PERFORM 26-ACCUM-STATS                                           
049800             THRU 2699-ACCUM-STATS-EXIT                                   
049900         PERFORM 27-CLASSIFY-ECA                                          
050000             THRU 2799-CLASSIFY-ECA-EXIT                                  
050100         PERFORM 28-CALIBRATION-FILTER                                    
050200             THRU 2899-CALIBRATION-FILTER-EXIT                            
050300     END-IF.                                                              
050400     PERFORM 21-READ-NOON-RECORD                                          
050500         THRU 2199-READ-NOON-RECORD-EXIT.                                 
050600 299-INGEST-NOON-BATCH-EXIT.                                              
050700     EXIT.                                                                
050800*****************************************************************         
050900*   READ ONE NOONRPT RECORD, SET THE EOF SWITCH AT END OF FILE  *         
051000*****************************************************************         
051100 21-READ-NOON-RECORD.                                                     
051200     READ NOONRPT-FILE                                                    
051300         AT END                                                           
051400             SET WS-NOONRPT-EOF TO TRUE                                   
051500     END-READ.                                                            
051600 2199-READ-NOON-RECORD-EXIT.                                              
051700     EXIT.                                                                
051800*****************************************************************         
051900*   EDIT THE POSITION AND FUEL FIGURES, CONVERT WIND/WAVE UNITS  *        
052000*   AND INFER THE LOADING CONDITION WHERE NOT STATED.  BATCH     *        
052100*   FLOW ITEM 1.  A ROW THAT FAILS EDIT IS COUNTED AS RAW BUT    *        
052200*   NOT ACCEPTED - IT DROPS OUT OF EVERY LATER SECTION.          *        
052300*****************************************************************         
052400 25-VALIDATE-AND-CONVERT.                                                 
052500     MOVE 'PO' TO WD-FUNCTION-CODE.                                       
052600     MOVE NR-LAT TO WD-VALUE-1.                                           
052700     MOVE NR-LON TO WD-VALUE-2.                                           
052800     CALL 'WMVALID' USING WD-FUNCTION-CODE WD-EDIT-VALUES                 
052900         WD-RESULT-AREA.                                                  
053000     IF WD-EDIT-PASSED                                                    
053100         AND NR-FUEL-MT > ZERO                                            
053200         AND NR-FUEL-MT <= 200                                            
053300         MOVE 'Y' TO WS-ROW-ACCEPT-SWITCH                                 
053400         PERFORM 251-CONVERT-WIND                                         
053500             THRU 25199-CONVERT-WIND-EXIT                                 
053600         PERFORM 252-CONVERT-WIND-DIR                                     
053700             THRU 25299-CONVERT-WIND-DIR-EXIT                             
053800         PERFORM 253-CONVERT-WAVE                                         
053900             THRU 25399-CONVERT-WAVE-EXIT                                 
054000         PERFORM 254-INFER-LADEN                                          
054100             THRU 25499-INFER-LADEN-EXIT                                  
054200         PERFORM 255-DERIVE-SPEED                                         
054300             THRU 25599-DERIVE-SPEED-EXIT                                 
054400     END-IF.                                                              
054500 2599-VALIDATE-AND-CONVERT-EXIT.                                          
054600     EXIT.                                                                
054700*****************************************************************         
054800*   WIND - NR-WIND-BF 12 OR LESS IS BEAUFORT FORCE, CONVERTED    *        
054900*   BY 0.836 * BF ** 1.5 (SAME '**' IDIOM AS WMVESSEL); ABOVE    *        
055000*   12 THE FIGURE IS ALREADY M/S.                                *        
055100*****************************************************************         
055200 251-CONVERT-WIND.                                                        
055300     IF NR-WIND-BF <= 12                                                  
055400         COMPUTE WS-WORK-WIND-MS ROUNDED =                                
055500             0.836 * (NR-WIND-BF ** 1.5)                                  
055600     ELSE                                                                 
055700         MOVE NR-WIND-BF TO WS-WORK-WIND-MS                               
055800     END-IF.                                                              
055900 25199-CONVERT-WIND-EXIT.                                                 
056000     EXIT.                                                                
056100*****************************************************************         
056200*   WIND DIRECTION - 16-POINT COMPASS CODE TO DEGREES TRUE.      *        
056300*   A CODE NOT FOUND IN THE TABLE (BLANK OR BAD DATA) LEAVES     *        
056400*   THE DEGREES AT ZERO - THE ROW IS STILL ACCEPTED.             *        
056500*****************************************************************         
056600 252-CONVERT-WIND-DIR.                                                    
056700     MOVE ZERO TO WS-WORK-WIND-DIR-DEG.                                   
056800     SET WS-CP-IX TO 1.                                                   
056900 2521-COMPASS-SCAN-LOOP.                                                  
057000     IF WS-CP-IX > 16                                                     
057100         GO TO 25299-CONVERT-WIND-DIR-EXIT                                
057200     END-IF.                                                              
057300     IF NR-WIND-DIR = CP-CODE (WS-CP-IX)                                  
057400         MOVE CP-DEGREES (WS-CP-IX) TO WS-WORK-WIND-DIR-DEG               
057500         GO TO 25299-CONVERT-WIND-DIR-EXIT                                
057600     END-IF.                                                              
057700     SET WS-CP-IX UP BY 1.                                                
057800     GO TO 2521-COMPASS-SCAN-LOOP.                                        
057900 25299-CONVERT-WIND-DIR-EXIT.                                             
058000     EXIT.                                                                
058100*****************************************************************         
058200*   WAVE HEIGHT - OVER 20 IS ASSUMED TO BE FEET, CONVERTED TO    *        
058300*   METRES BY THE STANDARD 0.3048 FACTOR.                        *        
058400*****************************************************************         
058500 253-CONVERT-WAVE.                                                        
058600     IF NR-WAVE-HT > 20                                                   
058700         COMPUTE WS-WORK-WAVE-M ROUNDED = NR-WAVE-HT * 0.3048             
058800     ELSE                                                                 
058900         MOVE NR-WAVE-HT TO WS-WORK-WAVE-M                                
059000     END-IF.                                                              
059100 25399-CONVERT-WAVE-EXIT.                                                 
059200     EXIT.                                                                
059300*****************************************************************         
059400*   LOADING CONDITION - WHEN NOT STATED ON THE NOON REPORT,      *        
059500*   INFER IT FROM MEAN DRAFT, THEN FROM CARGO TONNAGE, THEN      *        
059600*   DEFAULT TO LADEN.                                            *        
059700*****************************************************************         
059800 254-INFER-LADEN.                                                         
059900     IF NR-CONDITION NOT = SPACES                                         
060000         IF NR-CONDITION = 'LADEN'                                        
060100             MOVE 'Y' TO WS-WORK-LADEN-SWITCH                             
060200         ELSE                                                             
060300             MOVE 'N' TO WS-WORK-LADEN-SWITCH                             
060400         END-IF                                                           
060500     ELSE                                                                 
060600         COMPUTE WS-WORK-AVG-DRAFT ROUNDED =                              
060700             (NR-DRAFT-FWD + NR-DRAFT-AFT) / 2                            
060800         IF WS-WORK-AVG-DRAFT > 9.0                                       
060900             MOVE 'Y' TO WS-WORK-LADEN-SWITCH                             
061000         ELSE                                                             
061100             IF NR-CARGO-MT > 10000                                       
061200                 MOVE 'Y' TO WS-WORK-LADEN-SWITCH                         
061300             ELSE                                                         
061400                 MOVE 'Y' TO WS-WORK-LADEN-SWITCH                         
061500             END-IF                                                       
061600         END-IF                                                           
061700     END-IF.                                                              
061800 25499-INFER-LADEN-EXIT.                                                  
061900     EXIT.                                                                
062000*****************************************************************         
062100*   SPEED - USE THE REPORTED SPEED IF PRESENT, ELSE DERIVE IT    *        
062200*   FROM DISTANCE RUN OVER 24 HOURS.                             *        
062300*****************************************************************         
062400 255-DERIVE-SPEED.                                                        
062500     IF NR-SPEED-KTS = ZERO                                               
062600         COMPUTE WS-WORK-SPEED-USE ROUNDED = NR-DIST-NM / 24              
062700     ELSE                                                                 
062800         MOVE NR-SPEED-KTS TO WS-WORK-SPEED-USE                           
062900     END-IF.                                                              
063000 25599-DERIVE-SPEED-EXIT.                                                 
063100     EXIT.                                                                
063200*****************************************************************         
063300*   FLEET STATISTICS ACCUMULATION - BATCH FLOW ITEM 2.           *        
063400*****************************************************************         
063500 26-ACCUM-STATS.                                                          
063600     ADD 1 TO WS-ACCEPT-COUNT.                                            
063700     ADD NR-FUEL-MT TO WS-TOTAL-FUEL.                                     
063800     ADD NR-DIST-NM TO WS-TOTAL-DIST.                                     
063900     ADD WS-WORK-SPEED-USE TO WS-TOTAL-SPEED.                             
064000 2699-ACCUM-STATS-EXIT.                                                   
064100     EXIT.                                                                
064200*****************************************************************         
064300*   EMISSION CONTROL ZONE CLASSIFICATION OF THE ACCEPTED         *        
064400*   POSITION.  ADDED PER MNT-0072.                               *        
064500*****************************************************************         
064600 27-CLASSIFY-ECA.                                                         
064700     MOVE 'PT' TO WE-FUNCTION-CODE.                                       
064800     MOVE NR-LAT TO WE-PT-LAT.                                            
064900     MOVE NR-LON TO WE-PT-LON.                                            
065000     CALL 'WMECAZON' USING WE-FUNCTION-CODE WE-POINT-AREA                 
065100         WE-ROUTE-AREA WE-RESULT-AREA.                                    
065200     IF WE-ZONE-CODE-HIT NOT = SPACES                                     
065300         ADD 1 TO WS-ECA-IN-ZONE-COUNT                                    
065400     END-IF.                                                              
065500 2799-CLASSIFY-ECA-EXIT.                                                  
065600     EXIT.                                                                
065700*****************************************************************         
065800*   CALIBRATION FILTER - BATCH FLOW ITEM 3.  A ROW MUST HAVE     *        
065900*   FUEL IN (0,150] AND A USABLE SPEED IN 5-20 KTS TO ENTER THE  *        
066000*   CALIBRATION WORK TABLE.  POSITION AND FUEL PRESENCE ARE      *        
066100*   ALREADY GUARANTEED BY ACCEPTANCE.                            *        
066200*****************************************************************         
066300 28-CALIBRATION-FILTER.                                                   
066400     IF NR-FUEL-MT > ZERO AND NR-FUEL-MT <= 150                           
066500         AND WS-WORK-SPEED-USE >= 5 AND WS-WORK-SPEED-USE <= 20           
066600         ADD 1 TO WS-VALID-COUNT                                          
066700         SET WS-CAL-IX TO WS-VALID-COUNT                                  
066800         MOVE WS-WORK-SPEED-USE     TO CT-SPEED-KTS (WS-CAL-IX)           
066900         MOVE NR-DIST-NM            TO CT-DIST-NM (WS-CAL-IX)             
067000         MOVE WS-WORK-LADEN-SWITCH  TO CT-LADEN-SWITCH (WS-CAL-IX)        
067100         MOVE WS-WORK-WIND-MS       TO CT-WIND-MS (WS-CAL-IX)             
067200         MOVE WS-WORK-WIND-DIR-DEG  TO CT-WIND-DIR-DEG (WS-CAL-IX)        
067300         MOVE WS-WORK-WAVE-M        TO CT-WAVE-M (WS-CAL-IX)              
067400         MOVE NR-COURSE-DEG         TO CT-HEADING-DEG (WS-CAL-IX)         
067500         MOVE NR-FUEL-MT            TO CT-FUEL-OBS (WS-CAL-IX)            
067600     END-IF.                                                              
067700 2899-CALIBRATION-FILTER-EXIT.                                            
067800     EXIT.                                                                
067900*****************************************************************         
068000*   WRITE THE FLEET STATISTICS LINES AND RUN THE ECA ZONE        *        
068100*   DEMONSTRATION ROUTE.  BATCH FLOW ITEM 4.                     *        
068200*****************************************************************         
068300 4-WRITE-NOON-STATS.                                                      
068400     COMPUTE WS-STATS-REJECT-CNT = WS-RAW-COUNT - WS-ACCEPT-COUNT.        
068500     IF WS-ACCEPT-COUNT > ZERO                                            
068600         COMPUTE WS-MEAN-FUEL ROUNDED =                                   
068700             WS-TOTAL-FUEL / WS-ACCEPT-COUNT                              
068800         COMPUTE WS-MEAN-SPEED ROUNDED =                                  
068900             WS-TOTAL-SPEED / WS-ACCEPT-COUNT                             
069000     ELSE                                                                 
069100         MOVE ZERO TO WS-MEAN-FUEL                                        
069200         MOVE ZERO TO WS-MEAN-SPEED                                       
069300     END-IF.                                                              
069400     MOVE WS-RAW-COUNT TO SL-RAW-COUNT.                                   
069500     MOVE WS-ACCEPT-COUNT TO SL-ACCEPT-COUNT.                             
069600     MOVE WS-STATS-REJECT-CNT TO SL-REJECT-COUNT.                         
069700     WRITE CALRPT-LINE FROM WS-STATS-LINE-1.                              
069800     MOVE WS-TOTAL-FUEL TO SL-TOTAL-FUEL.                                 
069900     MOVE WS-MEAN-FUEL TO SL-MEAN-FUEL.                                   
070000     WRITE CALRPT-LINE FROM WS-STATS-LINE-2.                              
070100     MOVE WS-TOTAL-DIST TO SL-TOTAL-DIST.                                 
070200     MOVE WS-MEAN-SPEED TO SL-MEAN-SPEED.                                 
070300     WRITE CALRPT-LINE FROM WS-STATS-LINE-3.                              
070400     MOVE WS-ECA-IN-ZONE-COUNT TO SL-ECA-COUNT.                           
070500     WRITE CALRPT-LINE FROM WS-STATS-LINE-4.                              
070600     PERFORM 41-ECA-DEMO-ROUTE                                            
070700         THRU 4199-ECA-DEMO-ROUTE-EXIT.                                   
070800 499-WRITE-NOON-STATS-EXIT.                                               
070900     EXIT.                                                                
071000*****************************************************************         
071100*   ECA DEMONSTRATION ROUTE - A FIXED FOUR-WAYPOINT SAMPLE RUN   *        
071200*   THROUGH WMECAZON'S ROUTE-TEST FUNCTION SO THE PRINTED        *        
071300*   REPORT SHOWS THE ZONE-CROSSING AND DISTANCE-SPLIT FACILITY   *        
071400*   EVERY RUN, WHETHER OR NOT A NOON POSITION FELL IN A ZONE.    *        
071500*   THE ROUTE RUNS DOWN THE EAST COAST APPROACHES.               *        
071600*****************************************************************         
071700 41-ECA-DEMO-ROUTE.                                                       
071800     WRITE CALRPT-LINE FROM WS-ECA-DEMO-HEAD-LINE.                        
071900     MOVE 4 TO WE-WAYPOINT-COUNT.                                         
072000     MOVE 40.5000 TO WE-WP-LAT (1).                                       
072100     MOVE 073.5000 TO WE-WP-LON (1).                                      
072200     MOVE 39.0000 TO WE-WP-LAT (2).                                       
072300     MOVE 074.0000 TO WE-WP-LON (2).                                      
072400     MOVE 36.5000 TO WE-WP-LAT (3).                                       
072500     MOVE 075.0000 TO WE-WP-LON (3).                                      
072600     MOVE 32.0000 TO WE-WP-LAT (4).                                       
072700     MOVE 080.5000 TO WE-WP-LON (4).                                      
072800     SET WE-WP-IX TO 1.                                                   
072900     PERFORM 411-WRITE-WAYPOINT-LOOP                                      
073000         THRU 41199-WRITE-WAYPOINT-EXIT                                   
073100         UNTIL WE-WP-IX > 4.                                              
073200     MOVE 'RT' TO WE-FUNCTION-CODE.                                       
073300     CALL 'WMECAZON' USING WE-FUNCTION-CODE WE-POINT-AREA                 
073400         WE-ROUTE-AREA WE-RESULT-AREA.                                    
073500     MOVE WE-ZONES-CROSSED-CNT TO RL-ZONES-CROSSED.                       
073600     MOVE WE-DIST-IN-ECA-NM TO RL-DIST-IN-ECA.                            
073700     MOVE WE-DIST-OUT-ECA-NM TO RL-DIST-OUT-ECA.                          
073800     WRITE CALRPT-LINE FROM WS-ECA-DEMO-RESULT-LINE.                      
073900 4199-ECA-DEMO-ROUTE-EXIT.                                                
074000     EXIT.                                                                
074100*****************************************************************         
074200*   WRITE ONE DEMONSTRATION-ROUTE WAYPOINT DETAIL LINE.          *        
074300*****************************************************************         
074400 411-WRITE-WAYPOINT-LOOP.                                                 
074500     MOVE WE-WP-IX TO DL-WAYPOINT-NUM.                                    
074600     MOVE WE-WP-LAT (WE-WP-IX) TO DL-WAYPOINT-LAT.                        
074700     MOVE WE-WP-LON (WE-WP-IX) TO DL-WAYPOINT-LON.                        
074800     WRITE CALRPT-LINE FROM WS-ECA-DEMO-DETAIL-LINE.                      
074900     SET WE-WP-IX UP BY 1.                                                
075000 41199-WRITE-WAYPOINT-EXIT.                                               
075100     EXIT.                                                                
075200*****************************************************************         
075300*   TOO FEW ROWS TO CALIBRATE - ERROR CONDITION PER THE ABSTRACT.*        
075400*****************************************************************         
075500 39-CALIBRATION-SKIPPED.                                                  
075600     WRITE CALRPT-LINE FROM WS-CAL-BANNER-LINE.                           
075700     WRITE CALRPT-LINE FROM WS-CAL-SKIP-LINE.                             
075800 3999-CALIBRATION-SKIPPED-EXIT.                                           
075900     EXIT.                                                                
076000*****************************************************************         
076100*   CALIBRATION SEARCH - BATCH FLOW ITEM 3.  A COARSE GRID IS    *        
076200*   SEARCHED FIRST OVER THE FULL FLEET RANGE - 0.50-2.00 FOR THE *        
076300*   CALM-WATER FACTOR, 0.50-3.00 FOR WIND AND WAVE, ALL IN STEPS *        
076400*   OF 0.50 - THEN A FINE GRID +/- 0.40 AROUND THE COARSE BEST   *        
076500*   IN STEPS OF 0.10, CLAMPED BACK TO THE SAME FLEET RANGE SO    *        
076600*   THE FINE PASS NEVER WANDERS BELOW 0.50 OR ABOVE EACH         *        
076700*   FACTOR'S CEILING.  THE FACTOR TRIPLE WITH THE LOWEST MEAN    *        
076800*   SQUARED ERROR AGAINST THE CALIBRATION TABLE IS KEPT.         *        
076900*   MNT-0388 ADDED THE FINE PASS; MNT-0461 WIDENED THE COARSE    *        
077000*   GRID TO THE FULL FLEET RANGE AND ADDED THE FINE-PASS CLAMP.  *        
077100*****************************************************************         
077200 5-CALIBRATION-SEARCH.                                                    
077300     WRITE CALRPT-LINE FROM WS-CAL-BANNER-LINE.                           
077400     MOVE 999999 TO WS-BEST-MSE.                                          
077500     PERFORM 51-COARSE-SEARCH                                             
077600         THRU 5199-COARSE-SEARCH-EXIT                                     
077700         VARYING WS-TRY-CALM FROM 0.50 BY 0.50                            
077800             UNTIL WS-TRY-CALM > 2.00                                     
077900         AFTER WS-TRY-WIND FROM 0.50 BY 0.50                              
078000             UNTIL WS-TRY-WIND > 3.00                                     
078100         AFTER WS-TRY-WAVE FROM 0.50 BY 0.50                              
078200             UNTIL WS-TRY-WAVE > 3.00.                                    
078300     COMPUTE WS-FINE-CALM-LOW ROUNDED = WS-BEST-CALM - 0.40.              
078400     COMPUTE WS-FINE-CALM-HIGH ROUNDED = WS-BEST-CALM + 0.40.             
078500     COMPUTE WS-FINE-WIND-LOW ROUNDED = WS-BEST-WIND - 0.40.              
078600     COMPUTE WS-FINE-WIND-HIGH ROUNDED = WS-BEST-WIND + 0.40.             
078700     COMPUTE WS-FINE-WAVE-LOW ROUNDED = WS-BEST-WAVE - 0.40.              
078800     COMPUTE WS-FINE-WAVE-HIGH ROUNDED = WS-BEST-WAVE + 0.40.             
078900     IF WS-FINE-CALM-LOW < 0.50                                           
079000         MOVE 0.50 TO WS-FINE-CALM-LOW                                    
079100     END-IF.                                                              
079200     IF WS-FINE-CALM-HIGH > 2.00                                          
079300         MOVE 2.00 TO WS-FINE-CALM-HIGH                                   
079400     END-IF.                                                              
079500     IF WS-FINE-WIND-LOW < 0.50                                           
079600         MOVE 0.50 TO WS-FINE-WIND-LOW                                    
079700     END-IF.                                                              
079800     IF WS-FINE-WIND-HIGH > 3.00                                          
079900         MOVE 3.00 TO WS-FINE-WIND-HIGH                                   
080000     END-IF.                                                              
080100     IF WS-FINE-WAVE-LOW < 0.50                                           
080200         MOVE 0.50 TO WS-FINE-WAVE-LOW                                    
080300     END-IF.                                                              
080400     IF WS-FINE-WAVE-HIGH > 3.00                                          
080500         MOVE 3.00 TO WS-FINE-WAVE-HIGH                                   
080600     END-IF.                                                              
080700     PERFORM 51-COARSE-SEARCH                                             
080800         THRU 5199-COARSE-SEARCH-EXIT                                     
080900         VARYING WS-TRY-CALM FROM WS-FINE-CALM-LOW BY 0.10                
081000             UNTIL WS-TRY-CALM > WS-FINE-CALM-HIGH                        
081100         AFTER WS-TRY-WIND FROM WS-FINE-WIND-LOW BY 0.10                  
081200             UNTIL WS-TRY-WIND > WS-FINE-WIND-HIGH                        
081300         AFTER WS-TRY-WAVE FROM WS-FINE-WAVE-LOW BY 0.10                  
081400             UNTIL WS-TRY-WAVE > WS-FINE-WAVE-HIGH.                       
081500     PERFORM 59-WRITE-CALIBRATION-BANNER                                  
081600         THRU 5999-WRITE-CALIBRATION-BANNER-EXIT.                         
081700 599-CALIBRATION-SEARCH-EXIT.                                             
081800     EXIT.                                                                
081900*****************************************************************         
082000*   ONE TRIAL POINT OF THE GRID - COMPUTE THE MEAN SQUARED       *        
082100*   ERROR OVER THE CALIBRATION TABLE AT THIS FACTOR TRIPLE AND   *        
082200*   KEEP IT IF IT BEATS THE BEST SEEN SO FAR.                    *        
082300*****************************************************************         
082400 51-COARSE-SEARCH.                                                        
082500     PERFORM 53-COMPUTE-TRIAL-SSE                                         
082600         THRU 5399-COMPUTE-TRIAL-SSE-EXIT.                                
082700     COMPUTE WS-TRIAL-MSE ROUNDED = WS-TRIAL-SSE / WS-VALID-COUNT.        
082800     IF WS-TRIAL-MSE < WS-BEST-MSE                                        
082900         MOVE WS-TRIAL-MSE TO WS-BEST-MSE                                 
083000         MOVE WS-TRY-CALM TO WS-BEST-CALM                                 
083100         MOVE WS-TRY-WIND TO WS-BEST-WIND                                 
083200         MOVE WS-TRY-WAVE TO WS-BEST-WAVE                                 
083300     END-IF.                                                              
083400 5199-COARSE-SEARCH-EXIT.                                                 
083500     EXIT.                                                                
083600*****************************************************************         
083700*   SUM OF SQUARED ERROR OVER THE CALIBRATION TABLE AT THE       *        
083800*   CURRENT TRIAL FACTOR TRIPLE - EACH ROW IS RUN THROUGH THE    *        
083900*   VESSEL MODEL FUEL-CALC FUNCTION AT THAT ROW'S OWN SPEED,     *        
084000*   LOADING, WEATHER, HEADING AND DISTANCE.                      *        
084100*****************************************************************         
084200 53-COMPUTE-TRIAL-SSE.                                                    
084300     MOVE ZERO TO WS-TRIAL-SSE.                                           
084400     SET WS-CAL-IX TO 1.                                                  
084500     PERFORM 54-EVALUATE-ONE-ROW                                          
084600         THRU 5499-EVALUATE-ONE-ROW-EXIT                                  
084700         VARYING WS-CAL-IX FROM 1 BY 1                                    
084800             UNTIL WS-CAL-IX > WS-VALID-COUNT.                            
084900 5399-COMPUTE-TRIAL-SSE-EXIT.                                             
085000     EXIT.                                                                
085100*****************************************************************         
085200*   RUN THE VESSEL MODEL FOR ONE CALIBRATION-TABLE ROW AT THE    *        
085300*   CURRENT TRIAL FACTORS AND ADD ITS SQUARED ERROR TO THE SSE.  *        
085400*****************************************************************         
085500 54-EVALUATE-ONE-ROW.                                                     
085600     MOVE 'FC' TO WV-FUNCTION-CODE.                                       
085700     MOVE CT-SPEED-KTS (WS-CAL-IX) TO WV-SPEED-KTS.                       
085800     MOVE CT-LADEN-SWITCH (WS-CAL-IX) TO WV-LADEN-SWITCH.                 
085900     MOVE 'Y' TO WV-WEATHER-PRESENT.                                      
086000     MOVE CT-WIND-MS (WS-CAL-IX) TO WV-WIND-SPEED-MS.                     
086100     MOVE CT-WIND-DIR-DEG (WS-CAL-IX) TO WV-WIND-DIR-DEG.                 
086200     MOVE CT-WAVE-M (WS-CAL-IX) TO WV-WAVE-HT-M.                          
086300     MOVE CT-HEADING-DEG (WS-CAL-IX) TO WV-WAVE-DIR-DEG.                  
086400     MOVE CT-HEADING-DEG (WS-CAL-IX) TO WV-HEADING-DEG.                   
086500     MOVE CT-DIST-NM (WS-CAL-IX) TO WV-DISTANCE-NM.                       
086600     MOVE WS-TRY-CALM TO WV-CAL-CALM.                                     
086700     MOVE WS-TRY-WIND TO WV-CAL-WIND.                                     
086800     MOVE WS-TRY-WAVE TO WV-CAL-WAVE.                                     
086900     CALL 'WMVESSEL' USING WV-FUNCTION-CODE WV-SPEED-KTS                  
087000         WV-LADEN-SWITCH WV-WEATHER-AREA WV-DISTANCE-NM                   
087100         WV-CAL-FACTORS FUEL-CALC-RESULT WV-BEST-SPEED-KTS.               
087200     MOVE FC-FUEL-MT TO WS-TRIAL-PREDICTED.                               
087300     COMPUTE WS-TRIAL-ERROR ROUNDED =                                     
087400         WS-TRIAL-PREDICTED - CT-FUEL-OBS (WS-CAL-IX).                    
087500     COMPUTE WS-TRIAL-SSE ROUNDED =                                       
087600         WS-TRIAL-SSE + (WS-TRIAL-ERROR * WS-TRIAL-ERROR).                
087700 5499-EVALUATE-ONE-ROW-EXIT.                                              
087800     EXIT.                                                                
087900*****************************************************************         
088000*   PRINT THE CHOSEN CALIBRATION FACTORS.                        *        
088100*****************************************************************         
088200 59-WRITE-CALIBRATION-BANNER.                                             
088300     MOVE WS-BEST-CALM TO FL-CALM-FACTOR.                                 
088400     MOVE WS-BEST-WIND TO FL-WIND-FACTOR.                                 
088500     MOVE WS-BEST-WAVE TO FL-WAVE-FACTOR.                                 
088600     WRITE CALRPT-LINE FROM WS-CAL-FACTORS-LINE.                          
088700 5999-WRITE-CALIBRATION-BANNER-EXIT.                                      
088800     EXIT.                                                                
088900*****************************************************************         
089000*   FIT-QUALITY METRICS - BATCH FLOW ITEM 5.  RE-RUNS THE        *        
089100*   VESSEL MODEL OVER THE CALIBRATION TABLE AT THE FINAL BEST    *        
089200*   FACTORS AND COMPARES PREDICTED TO OBSERVED DAILY FUEL.       *        
089300*****************************************************************         
089400 6-QUALITY-METRICS.                                                       
089500     INITIALIZE WS-QUALITY-WORK.                                          
089600     MOVE WS-BEST-CALM TO WV-CAL-CALM.                                    
089700     MOVE WS-BEST-WIND TO WV-CAL-WIND.                                    
089800     MOVE WS-BEST-WAVE TO WV-CAL-WAVE.                                    
089900     PERFORM 61-ACCUM-QUALITY                                             
090000         THRU 6199-ACCUM-QUALITY-EXIT                                     
090100         VARYING WS-CAL-IX FROM 1 BY 1                                    
090200             UNTIL WS-CAL-IX > WS-VALID-COUNT.                            
090300     PERFORM 65-COMPUTE-QUALITY                                           
090400         THRU 6599-COMPUTE-QUALITY-EXIT.                                  
090500     PERFORM 69-WRITE-QUALITY-REPORT                                      
090600         THRU 6999-WRITE-QUALITY-REPORT-EXIT.                             
090700 699-QUALITY-METRICS-EXIT.                                                
090800     EXIT.                                                                
090900*****************************************************************         
091000*   ONE CALIBRATION-TABLE ROW AT THE FINAL FACTORS - ACCUMULATE  *        
091100*   THE SUMS NEEDED FOR RMSE, MAE, MAPE AND R SQUARED.  THE      *        
091200*   ABSOLUTE ERROR AND THE SUM OF SQUARED DEVIATIONS OF OBSERVED *        
091300*   FUEL ABOUT ITS MEAN ARE BOTH BUILT UP HERE SO A SECOND PASS  *        
091400*   OVER THE TABLE IS NOT NEEDED.                                *        
091500*****************************************************************         
091600 61-ACCUM-QUALITY.                                                        
091700     MOVE 'FC' TO WV-FUNCTION-CODE.                                       
091800     MOVE CT-SPEED-KTS (WS-CAL-IX) TO WV-SPEED-KTS.                       
091900     MOVE CT-LADEN-SWITCH (WS-CAL-IX) TO WV-LADEN-SWITCH.                 
092000     MOVE 'Y' TO WV-WEATHER-PRESENT.                                      
092100     MOVE CT-WIND-MS (WS-CAL-IX) TO WV-WIND-SPEED-MS.                     
092200     MOVE CT-WIND-DIR-DEG (WS-CAL-IX) TO WV-WIND-DIR-DEG.                 
092300     MOVE CT-WAVE-M (WS-CAL-IX) TO WV-WAVE-HT-M.                          
092400     MOVE CT-HEADING-DEG (WS-CAL-IX) TO WV-WAVE-DIR-DEG.                  
092500     MOVE CT-HEADING-DEG (WS-CAL-IX) TO WV-HEADING-DEG.                   
092600     MOVE CT-DIST-NM (WS-CAL-IX) TO WV-DISTANCE-NM.                       
092700     CALL 'WMVESSEL' USING WV-FUNCTION-CODE WV-SPEED-KTS                  
092800         WV-LADEN-SWITCH WV-WEATHER-AREA WV-DISTANCE-NM                   
092900         WV-CAL-FACTORS FUEL-CALC-RESULT WV-BEST-SPEED-KTS.               
093000     MOVE FC-FUEL-MT TO WS-TRIAL-PREDICTED.                               
093100     COMPUTE WS-TRIAL-ERROR ROUNDED =                                     
093200         WS-TRIAL-PREDICTED - CT-FUEL-OBS (WS-CAL-IX).                    
093300     ADD WS-TRIAL-ERROR TO WS-QM-SUM-ERR.                                 
093400     COMPUTE WS-QM-SUM-SQ-ERR ROUNDED =                                   
093500         WS-QM-SUM-SQ-ERR + (WS-TRIAL-ERROR * WS-TRIAL-ERROR).            
093600     IF WS-TRIAL-ERROR < ZERO                                             
093700         COMPUTE WS-QM-SUM-ABS-ERR ROUNDED =                              
093800             WS-QM-SUM-ABS-ERR - WS-TRIAL-ERROR                           
093900     ELSE                                                                 
094000         COMPUTE WS-QM-SUM-ABS-ERR ROUNDED =                              
094100             WS-QM-SUM-ABS-ERR + WS-TRIAL-ERROR                           
094200     END-IF.                                                              
094300     IF CT-FUEL-OBS (WS-CAL-IX) > ZERO                                    
094400         COMPUTE WS-QM-SUM-PCT-ERR ROUNDED =                              
094500             WS-QM-SUM-PCT-ERR +                                          
094600             ((WS-TRIAL-ERROR / CT-FUEL-OBS (WS-CAL-IX)) * 100)           
094700     END-IF.                                                              
094800     ADD CT-FUEL-OBS (WS-CAL-IX) TO WS-QM-SUM-OBS.                        
094900     ADD WS-TRIAL-PREDICTED TO WS-QM-SUM-PRED.                            
095000 6199-ACCUM-QUALITY-EXIT.                                                 
095100     EXIT.                                                                
095200*****************************************************************         
095300*   RMSE = SQRT(MEAN SQUARED ERROR).  MAE = MEAN ABSOLUTE ERROR. *        
095400*   MAPE = MEAN ABSOLUTE PERCENT ERROR.  R SQUARED IS 1 MINUS    *        
095500*   THE RATIO OF ERROR VARIANCE TO OBSERVED VARIANCE, THE        *        
095600*   LATTER COMPUTED IN A SECOND PASS NOW THAT THE MEAN OBSERVED  *        
095700*   FUEL IS KNOWN.  SQRT IS TAKEN AS THE 0.5 POWER, THE SAME     *        
095800*   CONVENTION WMVESSEL USES FOR ITS OWN ROOT-LAW TERMS.  STD-   *        
095900*   ERR IS THE STANDARD DEVIATION OF THE ERROR DISTRIBUTION      *        
096000*   ITSELF - VARIANCE-OF-ERRORS = MSE - MEAN-ERR SQUARED - NOT   *        
096100*   A RESTATEMENT OF RMSE (MNT-0462 CORRECTED THIS).             *        
096200*****************************************************************         
096300 65-COMPUTE-QUALITY.                                                      
096400     COMPUTE WS-QM-MEAN-OBS ROUNDED =                                     
096500         WS-QM-SUM-OBS / WS-VALID-COUNT.                                  
096600     COMPUTE WS-QM-MEAN-PRED ROUNDED =                                    
096700         WS-QM-SUM-PRED / WS-VALID-COUNT.                                 
096800     COMPUTE WS-QM-MEAN-ERR ROUNDED =                                     
096900         WS-QM-SUM-ERR / WS-VALID-COUNT.                                  
097000     COMPUTE WS-QM-MAE ROUNDED =                                          
097100         WS-QM-SUM-ABS-ERR / WS-VALID-COUNT.                              
097200     COMPUTE WS-QM-MAPE ROUNDED =                                         
097300         WS-QM-SUM-PCT-ERR / WS-VALID-COUNT.                              
097400     COMPUTE WS-TRIAL-MSE ROUNDED =                                       
097500         WS-QM-SUM-SQ-ERR / WS-VALID-COUNT.                               
097600     COMPUTE WS-QM-RMSE ROUNDED = WS-TRIAL-MSE ** 0.5.                    
097700     SET WS-CAL-IX TO 1.                                                  
097800     PERFORM 66-ACCUM-OBS-VARIANCE                                        
097900         THRU 6699-ACCUM-OBS-VARIANCE-EXIT                                
098000         VARYING WS-CAL-IX FROM 1 BY 1                                    
098100             UNTIL WS-CAL-IX > WS-VALID-COUNT.                            
098200     IF WS-QM-SUM-SQ-DEV-OBS > ZERO                                       
098300         COMPUTE WS-QM-R2 ROUNDED =                                       
098400             1 - (WS-QM-SUM-SQ-ERR / WS-QM-SUM-SQ-DEV-OBS)                
098500     ELSE                                                                 
098600         MOVE ZERO TO WS-QM-R2                                            
098700     END-IF.                                                              
098800     COMPUTE WS-QM-ERR-VARIANCE ROUNDED =                                 
098900         WS-TRIAL-MSE - (WS-QM-MEAN-ERR * WS-QM-MEAN-ERR).                
099000     IF WS-QM-ERR-VARIANCE > ZERO                                         
099100         COMPUTE WS-QM-STD-ERR ROUNDED =                                  
099200             WS-QM-ERR-VARIANCE ** 0.5                                    
099300     ELSE                                                                 
099400         MOVE ZERO TO WS-QM-STD-ERR                                       
099500     END-IF.                                                              
099600 6599-COMPUTE-QUALITY-EXIT.                                               
099700     EXIT.                                                                
099800*****************************************************************         
099900*   SECOND PASS OVER THE CALIBRATION TABLE - SUM OF SQUARED      *        
100000*   DEVIATIONS OF OBSERVED FUEL ABOUT ITS OWN MEAN, NEEDED FOR   *        
100100*   THE R SQUARED DENOMINATOR.                                   *        
100200*****************************************************************         
100300 66-ACCUM-OBS-VARIANCE.                                                   
100400     COMPUTE WS-TRIAL-ERROR ROUNDED =                                     
100500         CT-FUEL-OBS (WS-CAL-IX) - WS-QM-MEAN-OBS.                        
100600     COMPUTE WS-QM-SUM-SQ-DEV-OBS ROUNDED =                               
100700         WS-QM-SUM-SQ-DEV-OBS + (WS-TRIAL-ERROR * WS-TRIAL-ERROR).        
100800 6699-ACCUM-OBS-VARIANCE-EXIT.                                            
100900     EXIT.                                                                
101000*****************************************************************         
101100*   WRITE THE QUALITY-METRICS LINES AND THE PLAIN-LANGUAGE       *        
101200*   FIT/ERROR INTERPRETATION PER THE THRESHOLDS IN THE ABSTRACT. *        
101300*****************************************************************         
101400 69-WRITE-QUALITY-REPORT.                                                 
101500     WRITE CALRPT-LINE FROM WS-QUAL-HEAD-LINE.                            
101600     MOVE WS-VALID-COUNT TO QL-N.                                         
101700     MOVE WS-QM-RMSE TO QL-RMSE.                                          
101800     MOVE WS-QM-MAE TO QL-MAE.                                            
101900     WRITE CALRPT-LINE FROM WS-QUAL-LINE-1.                               
102000     MOVE WS-QM-MAPE TO QL-MAPE.                                          
102100     MOVE WS-QM-R2 TO QL-R2.                                              
102200     WRITE CALRPT-LINE FROM WS-QUAL-LINE-2.                               
102300     MOVE WS-QM-MEAN-OBS TO QL-MEAN-OBS.                                  
102400     MOVE WS-QM-MEAN-PRED TO QL-MEAN-PRED.                                
102500     MOVE WS-QM-STD-ERR TO QL-STD-ERR.                                    
102600     WRITE CALRPT-LINE FROM WS-QUAL-LINE-3.                               
102700     IF WS-QM-R2 > 0.8                                                    
102800         MOVE 'EXCELLENT'          TO IL-ASSESSMENT-TEXT                  
102900     ELSE                                                                 
103000         IF WS-QM-R2 > 0.6                                                
103100             MOVE 'GOOD'           TO IL-ASSESSMENT-TEXT                  
103200         ELSE                                                             
103300             IF WS-QM-R2 > 0.4                                            
103400                 MOVE 'MODERATE'   TO IL-ASSESSMENT-TEXT                  
103500             ELSE                                                         
103600                 MOVE 'POOR'       TO IL-ASSESSMENT-TEXT                  
103700             END-IF                                                       
103800         END-IF                                                           
103900     END-IF.                                                              
104000     WRITE CALRPT-LINE FROM WS-QUAL-INTERP-LINE.                          
104100     IF WS-QM-MAPE < 10                                                   
104200         MOVE 'LOW'                TO IL-ERROR-LEVEL-TEXT                 
104300     ELSE                                                                 
104400         IF WS-QM-MAPE < 20                                               
104500             MOVE 'MODERATE'       TO IL-ERROR-LEVEL-TEXT                 
104600         ELSE                                                             
104700             MOVE 'HIGH'           TO IL-ERROR-LEVEL-TEXT                 
104800         END-IF                                                           
104900     END-IF.                                                              
105000     WRITE CALRPT-LINE FROM WS-QUAL-INTERP-LINE-2.                        
105100 6999-WRITE-QUALITY-REPORT-EXIT.                                          
105200     EXIT.                                                                
105300*****************************************************************         
105400*                      END-OF-JOB HOUSEKEEPING                  *         
105500*****************************************************************         
105600 9-CLOSE-FILES.                                                           
105700     CLOSE NOONRPT-FILE.                                                  
105800     CLOSE CALRPT-FILE.                                                   
105900 999-CLOSE-FILES-EXIT.                                                    
106000     EXIT.                                                                
