000100*****************************************************************         
000200*    WMNOONRC  -  NOON REPORT INPUT RECORD  (FILE NOONRPT)                
000300*    ONE ENTRY PER SHIP-DAY.  RECORD LENGTH 80.  FIXED FIELDS,            
000400*    LINE SEQUENTIAL.  WIND/WAVE MAY CARRY RAW BEAUFORT/FEET              
000500*    VALUES - SEE WMCALRPT CONVERSION LOGIC.                              
000600*****************************************************************         
000700 01  NOON-REPORT-RECORD.                                                  
000800     05  NR-DATE                 PIC 9(08).                               
000900     05  NR-LAT                  PIC S9(02)V9(04).                        
001000     05  NR-LON                  PIC S9(03)V9(04).                        
001100     05  NR-SPEED-KTS            PIC 9(02)V9(02).                         
001200     05  NR-COURSE-DEG           PIC 9(03)V9(01).                         
001300     05  NR-DIST-NM              PIC 9(03)V9(01).                         
001400     05  NR-FUEL-MT              PIC 9(03)V9(02).                         
001500     05  NR-WIND-BF              PIC 9(02)V9(01).                         
001600     05  NR-WIND-DIR             PIC X(03).                               
001700     05  NR-WAVE-HT              PIC 9(02)V9(01).                         
001800     05  NR-DRAFT-FWD            PIC 9(02)V9(02).                         
001900     05  NR-DRAFT-AFT            PIC 9(02)V9(02).                         
002000     05  NR-CARGO-MT             PIC 9(06).                               
002100     05  NR-CONDITION            PIC X(07).                               
002200     05  FILLER                  PIC X(12).                               
