000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMVESSEL.                                                    
000300 AUTHOR. D M HARTLEY.                                                     
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 10/1993.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  WMVESSEL IS THE FLEET SHIP-PERFORMANCE MODEL.  GIVEN A       *         
001200*  SPEED, A LOADING CONDITION, OPTIONAL WEATHER AND A LEG       *         
001300*  DISTANCE IT RETURNS THE HOLTROP-MENNEN CALM-WATER RESIST-    *         
001400*  ANCE, BLENDERMANN WIND RESISTANCE, EMPIRICAL ADDED-WAVE      *         
001500*  RESISTANCE, REQUIRED BRAKE POWER, SFOC AND FUEL BURNED.      *         
001600*  FUNCTION OS SWEEPS 20 SPEEDS AROUND THE SERVICE SPEED AND    *         
001700*  RETURNS THE SPEED GIVING LEAST FUEL PER NAUTICAL MILE.       *         
001800*  ALL VESSEL PARTICULARS ARE THE FLEET REFERENCE HULL OF       *         
001900*  COPYBOOK WMVESSPC - A SINGLE-HULL MODEL IS ALL THE FLEET     *         
002000*  CARRIES AT THIS TIME.  CALLED BY WMCIIRPT AND WMCALRPT.      *         
002100*                                                                *        
002200*P    ENTRY PARAMETERS..                                        *         
002300*     WV-FUNCTION-CODE   FC = ONE FUEL CALC AT WV-SPEED-KTS     *         
002400*                        OS = OPTIMAL-SPEED SWEEP ABOUT SVC SPD *         
002500*     WV-SPEED-KTS       FC - SPEED THROUGH WATER (KTS)         *         
002600*                        OS - SERVICE SPEED, SWEEP CENTRE (KTS) *         
002700*     WV-LADEN-SWITCH    Y = LADEN, N = BALLAST CONDITION       *         
002800*     WV-WEATHER-AREA    WIND/WAVE/HEADING, OR PRESENT='N'      *         
002900*     WV-DISTANCE-NM     LEG DISTANCE (FC ONLY, OS USES 1 NM)   *         
003000*     WV-CAL-FACTORS     CALM/WIND/WAVE CALIBRATION MULTIPLIERS *         
003100*     FUEL-CALC-RESULT   RETURNED RESISTANCE/POWER/FUEL BREAKOUT*         
003200*     WV-BEST-SPEED-KTS  OS ONLY - SPEED OF LEAST FUEL PER NM   *         
003300*                                                                *        
003400*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
003500*     NONE - INPUTS ARE ASSUMED VALIDATED BY WMVALID BEFORE     *         
003600*     THIS ELEMENT IS EVER CALLED.                               *        
003700*                                                                *        
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
003900*     MKEXP     - E**X FOR THE WAVE-MAKING RESISTANCE TERM      *         
004000*     MKLOG10   - LOG BASE 10 OF REYNOLDS NUMBER FOR CF          *        
004100*     MKSIN     - SINE OF RELATIVE WIND/WAVE ANGLE               *        
004200*     MKCOS     - COSINE OF RELATIVE WIND/WAVE ANGLE             *        
004300*                                                                *        
004400*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
004500*     WMVESSPC  - FLEET REFERENCE HULL PARTICULARS               *        
004600*     WV-PHYSICAL-CONSTANTS - DENSITY/VISCOSITY/EFFICIENCY SET  *         
004700*                                                                *        
004800*    NOTE ON REYNOLDS NUMBER SCALE..                             *        
004900*     RE RUNS TO THE BILLIONS FOR THIS HULL AT SERVICE SPEED,   *         
005000*     FAR PAST MKLOG10S ARGUMENT WIDTH.  WE DIVIDE RE BY ONE     *        
005100*     MILLION BEFORE THE CALL AND ADD 6 TO THE RESULT, SINCE    *         
005200*     LOG10(RE) = LOG10(RE / 1,000,000) + 6.  SEE 2000-CALM-     *        
005300*     WATER-RESIST.                                              *        
005400*                                                                *        
005500*****************************************************************         
005600*                    C H A N G E   L O G                        *         
005700*****************************************************************         
005800*    DATE     BY    TICKET   DESCRIPTION                        *         
005900*  --------  ----  --------  ---------------------------------- *         
006000*  10/22/93  DMH   INIT-041  ORIGINAL CODING - CALM WATER AND    *        
006100*                            WIND RESISTANCE ONLY, NO WAVES YET. *        
006200*  01/11/94  DMH   MNT-0055  ADDED EMPIRICAL WAVE RESISTANCE     *        
006300*                            TERM PER FLEET TECHNICAL BULLETIN.  *        
006400*  06/30/94  DMH   MNT-0071  ADDED SFOC CURVE AND FUEL BURN CALC.*        
006500*  03/02/95  RJK   MNT-0110  REPLACED HAND ITERATION FOR LOG10   *        
006600*                            OF REYNOLDS NUMBER WITH CALL TO NEW *        
006700*                            MKLOG10 ELEMENT.  ADDED THE 1E6     *        
006800*                            SCALING NOTE ABOVE AFTER A BAD RUN  *        
006900*                            TRUNCATED RE ON THE OLD DIRECT CALL.*        
007000*  09/18/95  RJK   MNT-0142  ADDED FUNCTION OS - OPTIMAL SPEED   *        
007100*                            SWEEP - FOR THE CII SPEED-OPTIMISE  *        
007200*                            STUDY REQUESTED BY OPERATIONS.      *        
007300*  02/14/96  DMH   MNT-0158  CONVERTED WORK FIELDS TO COMP-3 AND *        
007400*                            SUBSCRIPTS/COUNTERS TO COMP TO      *        
007500*                            MATCH REVISED SHOP STANDARD.        *        
007600*  07/09/97  RJK   MNT-0201  CORRECTED WAVE RESISTANCE TO USE    *        
007700*                            ITS OWN RELATIVE ANGLE FROM WAVE    *        
007800*                            DIRECTION - WAS WRONGLY REUSING THE *        
007900*                            WIND RELATIVE ANGLE.  CII AUDIT     *        
008000*                            FINDING 97-014.                     *        
008100*  12/01/98  LTS   Y2K-0058  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
008200*                            FIELDS PRESENT IN THIS ELEMENT.     *        
008300*                            CERTIFIED Y2K COMPLIANT.            *        
008400*  08/09/05  RJK   MNT-0431  MINOR - CALIBRATION FACTORS NOW     *        
008500*                            PASSED BY THE CALLER RATHER THAN    *        
008600*                            HARD-CODED AT 1.00 IN THIS ELEMENT. *        
008700*  06/12/07  RJK   MNT-0460  MOVED WV-GRAV, WV-KT-TO-MS AND THE  *        
008800*                            SWEEP-LOOP COUNTER OUT TO 77-LEVEL  *        
008900*                            ITEMS PER SHOP STANDARDS SWEEP.     *        
009000*  09/14/07  RJK   MNT-0461  7010-SWEEP-LOOP COMPUTED WV-SWEEP-  *        
009100*                            SPEED BUT NEVER MOVED IT TO WV-     *        
009200*                            SPEED-KTS BEFORE PERFORMING THE     *        
009300*                            RESISTANCE/POWER PARAGRAPHS, SO ALL *        
009400*                            20 SWEEP POINTS WERE COMPUTED AT THE*        
009500*                            SAME SPEED.  ADDED THE MISSING MOVE *        
009600*                            HERE AND AT THE 7099 CLOSING RE-    *        
009700*                            EVALUATION OF THE WINNING SPEED.    *        
009800*****************************************************************         
009900 ENVIRONMENT DIVISION.                                                    
010000 CONFIGURATION SECTION.                                                   
010100 SOURCE-COMPUTER. IBM-370.                                                
010200 OBJECT-COMPUTER. IBM-370.                                                
010300 SPECIAL-NAMES.                                                           
010400     C01 IS TOP-OF-FORM                                                   
010500     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
010600     UPSI-0 ON WV-TRACE-SWITCH-ON.                                        
010700 DATA DIVISION.                                                           
010800 WORKING-STORAGE SECTION.                                                 
010900 77  WV-GRAV                 PIC 9V9(02)  COMP-3 VALUE 9.81.              
011000 77  WV-KT-TO-MS             PIC 9V9(05)  COMP-3 VALUE 0.51444.           
011100 77  WV-SWEEP-CTR            PIC S9(04)   COMP.                           
011200 01  FILLER PIC X(32)                                                     
011300     VALUE 'WMVESSEL WORKING STORAGE BEGINS'.                             
011400*****************************************************************         
011500*    FLEET REFERENCE HULL PARTICULARS                                     
011600*****************************************************************         
011700     COPY WMVESSPC.                                                       
011800*****************************************************************         
011900*    PHYSICAL CONSTANTS - SEAWATER, AIR, PROPULSION TRAIN.  GRAV *        
012000*    AND KT-TO-MS PULLED OUT AS 77-LEVELS PER MNT-0458 STANDARDS *        
012100*    SWEEP - SEE CHANGE LOG.                                     *        
012200*****************************************************************         
012300 01  WV-PHYSICAL-CONSTANTS.                                               
012400     05  WV-RHO-SW           PIC 9(04)      COMP-3 VALUE 1025.            
012500     05  WV-RHO-AIR          PIC 9V9(03)    COMP-3 VALUE 1.225.           
012600     05  WV-NU-SW            PIC 9V9(08)    COMP-3                        
012700                              VALUE 0.00000119.                           
012800     05  WV-DEG-TO-RAD       PIC 9V9(08)    COMP-3                        
012900                              VALUE 0.01745329.                           
013000     05  WV-PROP-EFF         PIC 9V9(02)    COMP-3 VALUE 0.65.            
013100     05  WV-HULL-EFF         PIC 9V9(02)    COMP-3 VALUE 1.05.            
013200     05  WV-ROT-EFF          PIC 9V9(02)    COMP-3 VALUE 1.00.            
013300     05  WV-TRACE-SWITCH-ON  PIC X(01)      VALUE 'N'.                    
013400     05  FILLER              PIC X(10).                                   
013500*****************************************************************         
013600*    CALM WATER RESISTANCE WORK AREA (HOLTROP-MENNEN)                     
013700*****************************************************************         
013800 01  WV-CALM-WORK.                                                        
013900     05  WV-DRAFT            PIC S9(02)V9(02) COMP-3.                     
014000     05  WV-DISPLACEMENT     PIC S9(06)       COMP-3.                     
014100     05  WV-CB               PIC S9(01)V9(03) COMP-3.                     
014200     05  WV-WSA              PIC S9(05)       COMP-3.                     
014300     05  WV-FROUDE           PIC S9(01)V9(06) COMP-3.                     
014400     05  WV-REYNOLDS-RAW     PIC S9(10)V9(02) COMP-3.                     
014500     05  WV-REYNOLDS-SCALED  PIC S9(04)V9(04) COMP-3.                     
014600     05  WV-LOG-ARG          PIC S9(04)V9(08) COMP-3.                     
014700     05  WV-LOG-RESULT       PIC S9(04)V9(08) COMP-3.                     
014800     05  WV-CF               PIC S9(01)V9(06) COMP-3.                     
014900     05  WV-K1               PIC S9(01)V9(04) COMP-3.                     
015000     05  WV-RF               PIC S9(07)V9(02) COMP-3.                     
015100     05  WV-C1               PIC S9(07)V9(04) COMP-3.                     
015200     05  WV-C7               PIC S9(01)V9(06) COMP-3.                     
015300     05  WV-EXP-ARG          PIC S9(04)V9(08) COMP-3.                     
015400     05  WV-EXP-RESULT       PIC S9(04)V9(12) COMP-3.                     
015500     05  WV-RW               PIC S9(07)V9(02) COMP-3.                     
015600     05  WV-RAPP             PIC S9(07)V9(02) COMP-3.                     
015700     05  WV-R-CALM           PIC S9(07)V9(02) COMP-3.                     
015800     05  FILLER              PIC X(10).                                   
015900 01  WV-CALM-DEBUG-AREA.                                                  
016000     05  WV-CALM-DEBUG-COPY  PIC S9(07)V9(02) COMP-3.                     
016100 01  WV-CALM-DEBUG-BYTES REDEFINES WV-CALM-DEBUG-AREA                     
016200                          PIC X(05).                                      
016300*****************************************************************         
016400*    WIND RESISTANCE WORK AREA (BLENDERMANN)                              
016500*****************************************************************         
016600 01  WV-WIND-WORK.                                                        
016700     05  WV-REL-ANG-WIND     PIC S9(03)V9(02) COMP-3.                     
016800     05  WV-REL-RAD-WIND     PIC S9(01)V9(08) COMP-3.                     
016900     05  WV-SIN-WIND         PIC S9(01)V9(08) COMP-3.                     
017000     05  WV-COS-WIND         PIC S9(01)V9(08) COMP-3.                     
017100     05  WV-FRONT-AREA       PIC S9(04)       COMP-3.                     
017200     05  WV-LAT-AREA         PIC S9(04)       COMP-3.                     
017300     05  WV-CX               PIC S9(01)V9(06) COMP-3.                     
017400     05  WV-CY               PIC S9(01)V9(06) COMP-3.                     
017500     05  WV-FX               PIC S9(07)V9(02) COMP-3.                     
017600     05  WV-FY               PIC S9(07)V9(02) COMP-3.                     
017700     05  WV-R-WIND           PIC S9(07)V9(02) COMP-3.                     
017800     05  FILLER              PIC X(10).                                   
017900 01  WV-WIND-DEBUG-AREA REDEFINES WV-WIND-WORK.                           
018000     05  WV-WIND-DEBUG-BYTES PIC X(56).                                   
018100*****************************************************************         
018200*    ADDED WAVE RESISTANCE WORK AREA                                      
018300*****************************************************************         
018400 01  WV-WAVE-WORK.                                                        
018500     05  WV-REL-ANG-WAVE     PIC S9(03)V9(02) COMP-3.                     
018600     05  WV-REL-RAD-WAVE     PIC S9(01)V9(08) COMP-3.                     
018700     05  WV-COS-WAVE         PIC S9(01)V9(08) COMP-3.                     
018800     05  WV-DIR-FACTOR       PIC S9(01)V9(06) COMP-3.                     
018900     05  WV-R-WAVE           PIC S9(07)V9(02) COMP-3.                     
019000     05  FILLER              PIC X(10).                                   
019100 01  WV-WAVE-DEBUG-AREA.                                                  
019200     05  WV-WAVE-DEBUG-COPY  PIC S9(07)V9(02) COMP-3.                     
019300 01  WV-WAVE-DEBUG-BYTES REDEFINES WV-WAVE-DEBUG-AREA                     
019400                          PIC X(05).                                      
019500*****************************************************************         
019600*    POWER, SFOC AND FUEL WORK AREA                                       
019700*****************************************************************         
019800 01  WV-POWER-WORK.                                                       
019900     05  WV-SPEED-MS         PIC S9(03)V9(05) COMP-3.                     
020000     05  WV-R-TOTAL          PIC S9(07)V9(02) COMP-3.                     
020100     05  WV-TOW-POWER-KW     PIC S9(06)V9(02) COMP-3.                     
020200     05  WV-BRAKE-POWER-KW   PIC S9(06)V9(02) COMP-3.                     
020300     05  WV-LOAD-FRACTION    PIC S9(01)V9(04) COMP-3.                     
020400     05  WV-SFOC             PIC S9(03)V9(02) COMP-3.                     
020500     05  WV-TIME-HRS         PIC S9(04)V9(04) COMP-3.                     
020600     05  WV-FUEL-GRAMS       PIC S9(09)V9(02) COMP-3.                     
020700     05  FILLER              PIC X(10).                                   
020800*****************************************************************         
020900*    OPTIMAL-SPEED SWEEP WORK AREA                                        
021000*****************************************************************         
021100 01  WV-SWEEP-WORK.                                                       
021200     05  WV-SWEEP-LIMIT      PIC S9(04) COMP VALUE +20.                   
021300     05  WV-SWEEP-LOW        PIC S9(02)V9(01) COMP-3.                     
021400     05  WV-SWEEP-STEP       PIC S9(01)V9(05) COMP-3.                     
021500     05  WV-SWEEP-SPEED      PIC S9(02)V9(01) COMP-3.                     
021600     05  WV-SAVE-SPEED       PIC S9(02)V9(01) COMP-3.                     
021700     05  WV-SAVE-DISTANCE    PIC S9(05)V9(02) COMP-3.                     
021800     05  WV-FUEL-PER-NM      PIC S9(04)V9(06) COMP-3.                     
021900     05  WV-BEST-FUEL-PER-NM PIC S9(04)V9(06) COMP-3.                     
022000     05  WV-BEST-SWITCH      PIC X(01) VALUE 'N'.                         
022100         88  WV-BEST-SO-FAR-SET VALUE 'Y'.                                
022200     05  FILLER              PIC X(10).                                   
022300 01  FILLER PIC X(32)                                                     
022400     VALUE 'WMVESSEL WORKING STORAGE ENDS  '.                             
022500 LINKAGE SECTION.                                                         
022600 01  WV-FUNCTION-CODE            PIC X(02).                               
022700     88  WV-FN-FUEL-CALC         VALUE 'FC'.                              
022800     88  WV-FN-OPTIMAL-SPEED     VALUE 'OS'.                              
022900 01  WV-SPEED-KTS                PIC 9(02)V9(01) COMP-3.                  
023000 01  WV-LADEN-SWITCH             PIC X(01).                               
023100     88  WV-IS-LADEN             VALUE 'Y'.                               
023200 01  WV-WEATHER-AREA.                                                     
023300     05  WV-WEATHER-PRESENT      PIC X(01).                               
023400         88  WV-WEATHER-GIVEN    VALUE 'Y'.                               
023500     05  WV-WIND-SPEED-MS        PIC 9(02)V9(01) COMP-3.                  
023600     05  WV-WIND-DIR-DEG         PIC 9(03)V9(01) COMP-3.                  
023700     05  WV-WAVE-HT-M            PIC 9(02)V9(01) COMP-3.                  
023800     05  WV-WAVE-DIR-DEG         PIC 9(03)V9(01) COMP-3.                  
023900     05  WV-HEADING-DEG          PIC 9(03)V9(01) COMP-3.                  
024000 01  WV-DISTANCE-NM              PIC 9(05)V9(02) COMP-3.                  
024100 01  WV-CAL-FACTORS.                                                      
024200     05  WV-CAL-CALM             PIC 9V9(02) COMP-3.                      
024300     05  WV-CAL-WIND             PIC 9V9(02) COMP-3.                      
024400     05  WV-CAL-WAVE             PIC 9V9(02) COMP-3.                      
024500     COPY WMFUELCR.                                                       
024600 01  WV-BEST-SPEED-KTS           PIC 9(02)V9(01) COMP-3.                  
024700*****************************************************************         
024800*                        MAINLINE LOGIC                          *        
024900*****************************************************************         
025000 PROCEDURE DIVISION USING WV-FUNCTION-CODE                                
025100                           WV-SPEED-KTS                                   
025200                           WV-LADEN-SWITCH                                
025300                           WV-WEATHER-AREA                                
025400                           WV-DISTANCE-NM                                 
025500                           WV-CAL-FACTORS                                 
025600                           FUEL-CALC-RESULT                               
025700                           WV-BEST-SPEED-KTS.                             
025800 0-CONTROL-PROCESS.                                                       
025900     PERFORM 1000-SELECT-LOADING-DATA                                     
026000         THRU 1099-SELECT-LOADING-EXIT.                                   
026100     EVALUATE TRUE                                                        
026200         WHEN WV-FN-FUEL-CALC                                             
026300             MOVE WV-SPEED-KTS TO WV-SWEEP-SPEED                          
026400             MOVE WV-DISTANCE-NM TO WV-SAVE-DISTANCE                      
026500             PERFORM 2000-CALM-WATER-RESIST                               
026600                 THRU 2099-CALM-WATER-EXIT                                
026700             PERFORM 3000-WIND-RESIST                                     
026800                 THRU 3099-WIND-RESIST-EXIT                               
026900             PERFORM 4000-WAVE-RESIST                                     
027000                 THRU 4099-WAVE-RESIST-EXIT                               
027100             PERFORM 5000-POWER-AND-SFOC                                  
027200                 THRU 5099-POWER-AND-SFOC-EXIT                            
027300             PERFORM 6000-FUEL-FROM-POWER                                 
027400                 THRU 6099-FUEL-FROM-POWER-EXIT                           
027500         WHEN WV-FN-OPTIMAL-SPEED                                         
027600             PERFORM 7000-OPTIMAL-SPEED-SEARCH                            
027700                 THRU 7099-OPTIMAL-SPEED-EXIT                             
027800         WHEN OTHER                                                       
027900             MOVE ZEROS TO FUEL-CALC-RESULT                               
028000     END-EVALUATE.                                                        
028100     GOBACK.                                                              
028200*****************************************************************         
028300*    PICK UP THE LOADING-CONDITION FIGURES USED THROUGHOUT       *        
028400*****************************************************************         
028500 1000-SELECT-LOADING-DATA.                                                
028600     IF WV-IS-LADEN                                                       
028700         MOVE VS-DRAFT-LADEN TO WV-DRAFT                                  
028800         MOVE VS-DISP-LADEN TO WV-DISPLACEMENT                            
028900         MOVE VS-CB-LADEN TO WV-CB                                        
029000         MOVE VS-WSA-LADEN TO WV-WSA                                      
029100         MOVE VS-FRONT-AREA-L TO WV-FRONT-AREA                            
029200         MOVE VS-LAT-AREA-L TO WV-LAT-AREA                                
029300     ELSE                                                                 
029400         MOVE VS-DRAFT-BALLAST TO WV-DRAFT                                
029500         MOVE VS-DISP-BALLAST TO WV-DISPLACEMENT                          
029600         MOVE VS-CB-BALLAST TO WV-CB                                      
029700         MOVE VS-WSA-BALLAST TO WV-WSA                                    
029800         MOVE VS-FRONT-AREA-B TO WV-FRONT-AREA                            
029900         MOVE VS-LAT-AREA-B TO WV-LAT-AREA                                
030000     END-IF.                                                              
030100 1099-SELECT-LOADING-EXIT.                                                
030200     EXIT.                                                                
030300*****************************************************************         
030400*    HOLTROP-MENNEN SIMPLIFIED CALM WATER RESISTANCE.  REYNOLDS  *        
030500*    NUMBER IS SCALED BY 1,000,000 BEFORE THE CALL TO MKLOG10    *        
030600*    (SEE ABSTRACT NOTE) AND 6 IS ADDED BACK TO THE RESULT.      *        
030700*****************************************************************         
030800 2000-CALM-WATER-RESIST.                                                  
030900     COMPUTE WV-FROUDE ROUNDED =                                          
031000         (WV-SPEED-KTS * WV-KT-TO-MS) /                                   
031100         ((WV-GRAV * VS-LPP) ** 0.5).                                     
031200     COMPUTE WV-REYNOLDS-RAW ROUNDED =                                    
031300         (WV-SPEED-KTS * WV-KT-TO-MS) * VS-LPP / WV-NU-SW.                
031400     COMPUTE WV-REYNOLDS-SCALED ROUNDED =                                 
031500         WV-REYNOLDS-RAW / 1000000.                                       
031600     MOVE WV-REYNOLDS-SCALED TO WV-LOG-ARG.                               
031700     CALL 'MKLOG10' USING WV-LOG-ARG                                      
031800                          WV-LOG-RESULT.                                  
031900     ADD 6 TO WV-LOG-RESULT.                                              
032000     COMPUTE WV-CF ROUNDED =                                              
032100         0.075 / ((WV-LOG-RESULT - 2) ** 2).                              
032200     COMPUTE WV-K1 ROUNDED =                                              
032300         0.93 + (0.4871 * (VS-BEAM / VS-LPP))                             
032400              - (0.2156 * (VS-BEAM / WV-DRAFT))                           
032500              + (0.1027 * WV-CB).                                         
032600     COMPUTE WV-SPEED-MS ROUNDED =                                        
032700         WV-SPEED-KTS * WV-KT-TO-MS.                                      
032800     COMPUTE WV-RF ROUNDED =                                              
032900         0.5 * WV-RHO-SW * (WV-SPEED-MS ** 2)                             
033000             * WV-WSA * WV-CF * (1 + WV-K1).                              
033100     COMPUTE WV-C1 ROUNDED =                                              
033200         2223105 * (WV-CB ** 3.78613)                                     
033300                 * ((WV-DRAFT / VS-BEAM) ** 1.07961).                     
033400     COMPUTE WV-C7 ROUNDED =                                              
033500         0.229577 * ((VS-BEAM / VS-LPP) ** 0.33333).                      
033600     IF WV-FROUDE < 0.4                                                   
033700         COMPUTE WV-EXP-ARG ROUNDED =                                     
033800             -0.4 * (WV-FROUDE ** -2)                                     
033900         CALL 'MKEXP' USING WV-EXP-ARG                                    
034000                            WV-EXP-RESULT                                 
034100         COMPUTE WV-RW ROUNDED =                                          
034200             WV-C1 * WV-C7 * WV-DISPLACEMENT                              
034300                  * WV-RHO-SW * WV-GRAV * WV-EXP-RESULT                   
034400     ELSE                                                                 
034500         MOVE ZERO TO WV-RW                                               
034600     END-IF.                                                              
034700     COMPUTE WV-RAPP ROUNDED = 0.05 * WV-RF.                              
034800     COMPUTE WV-R-CALM ROUNDED = WV-RF + WV-RW + WV-RAPP.                 
034900 2099-CALM-WATER-EXIT.                                                    
035000     EXIT.                                                                
035100*****************************************************************         
035200*    BLENDERMANN WIND RESISTANCE.  TEN PERCENT OF THE            *        
035300*    TRANSVERSE FORCE IS TAKEN TO CONTRIBUTE TO RESISTANCE.      *        
035400*****************************************************************         
035500 3000-WIND-RESIST.                                                        
035600     IF NOT WV-WEATHER-GIVEN                                              
035700         MOVE ZERO TO WV-R-WIND                                           
035800         GO TO 3099-WIND-RESIST-EXIT                                      
035900     END-IF.                                                              
036000     COMPUTE WV-REL-ANG-WIND ROUNDED =                                    
036100         (WV-WIND-DIR-DEG - WV-HEADING-DEG) + 180.                        
036200     IF WV-REL-ANG-WIND < 0                                               
036300         ADD 360 TO WV-REL-ANG-WIND                                       
036400     END-IF.                                                              
036500     IF WV-REL-ANG-WIND >= 360                                            
036600         SUBTRACT 360 FROM WV-REL-ANG-WIND                                
036700     END-IF.                                                              
036800     SUBTRACT 180 FROM WV-REL-ANG-WIND.                                   
036900     IF WV-REL-ANG-WIND < 0                                               
037000         COMPUTE WV-REL-ANG-WIND ROUNDED =                                
037100             WV-REL-ANG-WIND * -1                                         
037200     END-IF.                                                              
037300     COMPUTE WV-REL-RAD-WIND ROUNDED =                                    
037400         WV-REL-ANG-WIND * WV-DEG-TO-RAD.                                 
037500     CALL 'MKSIN' USING WV-REL-RAD-WIND WV-SIN-WIND.                      
037600     CALL 'MKCOS' USING WV-REL-RAD-WIND WV-COS-WIND.                      
037700     COMPUTE WV-CX ROUNDED =                                              
037800         (-0.6 * WV-COS-WIND) + (0.8 * (WV-COS-WIND ** 2)).               
037900     COMPUTE WV-CY ROUNDED = 0.9 * WV-SIN-WIND.                           
038000     IF WV-CX < 0                                                         
038100         COMPUTE WV-CX ROUNDED = WV-CX * -1                               
038200     END-IF.                                                              
038300     IF WV-CY < 0                                                         
038400         COMPUTE WV-CY ROUNDED = WV-CY * -1                               
038500     END-IF.                                                              
038600     COMPUTE WV-FX ROUNDED =                                              
038700         0.5 * WV-RHO-AIR * (WV-WIND-SPEED-MS ** 2)                       
038800             * WV-FRONT-AREA * WV-CX.                                     
038900     COMPUTE WV-FY ROUNDED =                                              
039000         0.5 * WV-RHO-AIR * (WV-WIND-SPEED-MS ** 2)                       
039100             * WV-LAT-AREA * WV-CY.                                       
039200     COMPUTE WV-R-WIND ROUNDED = WV-FX + (0.1 * WV-FY).                   
039300 3099-WIND-RESIST-EXIT.                                                   
039400     EXIT.                                                                
039500*****************************************************************         
039600*    EMPIRICAL ADDED WAVE RESISTANCE.  USES ITS OWN RELATIVE     *        
039700*    ANGLE FROM THE WAVE DIRECTION - SEE MNT-0201 IN THE LOG.    *        
039800*****************************************************************         
039900 4000-WAVE-RESIST.                                                        
040000     IF NOT WV-WEATHER-GIVEN                                              
040100         MOVE ZERO TO WV-R-WAVE                                           
040200         GO TO 4099-WAVE-RESIST-EXIT                                      
040300     END-IF.                                                              
040400     COMPUTE WV-REL-ANG-WAVE ROUNDED =                                    
040500         (WV-WAVE-DIR-DEG - WV-HEADING-DEG) + 180.                        
040600     IF WV-REL-ANG-WAVE < 0                                               
040700         ADD 360 TO WV-REL-ANG-WAVE                                       
040800     END-IF.                                                              
040900     IF WV-REL-ANG-WAVE >= 360                                            
041000         SUBTRACT 360 FROM WV-REL-ANG-WAVE                                
041100     END-IF.                                                              
041200     SUBTRACT 180 FROM WV-REL-ANG-WAVE.                                   
041300     IF WV-REL-ANG-WAVE < 0                                               
041400         COMPUTE WV-REL-ANG-WAVE ROUNDED =                                
041500             WV-REL-ANG-WAVE * -1                                         
041600     END-IF.                                                              
041700     COMPUTE WV-REL-RAD-WAVE ROUNDED =                                    
041800         WV-REL-ANG-WAVE * WV-DEG-TO-RAD.                                 
041900     CALL 'MKCOS' USING WV-REL-RAD-WAVE WV-COS-WAVE.                      
042000     COMPUTE WV-DIR-FACTOR ROUNDED =                                      
042100         (1 + WV-COS-WAVE) / 2.                                           
042200     COMPUTE WV-R-WAVE ROUNDED =                                          
042300         WV-DIR-FACTOR * 4.5 * WV-RHO-SW * WV-GRAV                        
042400              * VS-BEAM * (WV-WAVE-HT-M ** 2)                             
042500              * (1 + WV-FROUDE).                                          
042600 4099-WAVE-RESIST-EXIT.                                                   
042700     EXIT.                                                                
042800*****************************************************************         
042900*    TOTAL RESISTANCE, TOW/BRAKE POWER, MCR CAP AND SFOC CURVE.  *        
043000*****************************************************************         
043100 5000-POWER-AND-SFOC.                                                     
043200     COMPUTE WV-R-TOTAL ROUNDED =                                         
043300         (WV-R-CALM * WV-CAL-CALM)                                        
043400             + (WV-R-WIND * WV-CAL-WIND)                                  
043500             + (WV-R-WAVE * WV-CAL-WAVE).                                 
043600     COMPUTE WV-TOW-POWER-KW ROUNDED =                                    
043700         (WV-R-TOTAL * WV-SPEED-MS) / 1000.                               
043800     COMPUTE WV-BRAKE-POWER-KW ROUNDED =                                  
043900         WV-TOW-POWER-KW /                                                
044000         (WV-PROP-EFF * WV-HULL-EFF * WV-ROT-EFF).                        
044100     IF WV-BRAKE-POWER-KW > VS-MCR-KW                                     
044200         MOVE VS-MCR-KW TO WV-BRAKE-POWER-KW                              
044300     END-IF.                                                              
044400     COMPUTE WV-LOAD-FRACTION ROUNDED =                                   
044500         WV-BRAKE-POWER-KW / VS-MCR-KW.                                   
044600     IF WV-LOAD-FRACTION < 0.15                                           
044700         MOVE 0.15 TO WV-LOAD-FRACTION                                    
044800     END-IF.                                                              
044900     IF WV-LOAD-FRACTION > 1.0                                            
045000         MOVE 1.0 TO WV-LOAD-FRACTION                                     
045100     END-IF.                                                              
045200     IF WV-LOAD-FRACTION < 0.75                                           
045300         COMPUTE WV-SFOC ROUNDED =                                        
045400             VS-SFOC-MCR *                                                
045500             (1 + (0.15 * (0.75 - WV-LOAD-FRACTION)))                     
045600     ELSE                                                                 
045700         COMPUTE WV-SFOC ROUNDED =                                        
045800             VS-SFOC-MCR *                                                
045900             (1 + (0.05 * (WV-LOAD-FRACTION - 0.75)))                     
046000     END-IF.                                                              
046100 5099-POWER-AND-SFOC-EXIT.                                                
046200     EXIT.                                                                
046300*****************************************************************         
046400*    TIME AND FUEL FOR THE LEG, ROUNDED TO 4 DECIMAL PLACES.     *        
046500*****************************************************************         
046600 6000-FUEL-FROM-POWER.                                                    
046700     COMPUTE WV-TIME-HRS ROUNDED =                                        
046800         WV-SAVE-DISTANCE / WV-SWEEP-SPEED.                               
046900     COMPUTE WV-FUEL-GRAMS ROUNDED =                                      
047000         WV-BRAKE-POWER-KW * WV-SFOC * WV-TIME-HRS.                       
047100     COMPUTE FC-FUEL-MT ROUNDED =                                         
047200         WV-FUEL-GRAMS / 1000000.                                         
047300     MOVE WV-BRAKE-POWER-KW TO FC-POWER-KW.                               
047400     MOVE WV-TIME-HRS TO FC-TIME-HRS.                                     
047500     MOVE WV-R-CALM TO FC-R-CALM-KN.                                      
047600     MOVE WV-R-WIND TO FC-R-WIND-KN.                                      
047700     MOVE WV-R-WAVE TO FC-R-WAVE-KN.                                      
047800     MOVE WV-R-TOTAL TO FC-R-TOTAL-KN.                                    
047900 6099-FUEL-FROM-POWER-EXIT.                                               
048000     EXIT.                                                                
048100*****************************************************************         
048200*    SWEEP 20 SPEEDS FROM (SERVICE SPEED - 3) TO (SERVICE        *        
048300*    SPEED + 2) AT ONE NAUTICAL MILE AND KEEP THE LOWEST FUEL    *        
048400*    PER MILE.  LOOP CONTROLLED BY GO TO, NOT INLINE PERFORM.    *        
048500*****************************************************************         
048600 7000-OPTIMAL-SPEED-SEARCH.                                               
048700     COMPUTE WV-SWEEP-LOW ROUNDED = WV-SPEED-KTS - 3.                     
048800     COMPUTE WV-SWEEP-STEP ROUNDED = 5 / 19.                              
048900     MOVE 1 TO WV-DISTANCE-NM.                                            
049000     MOVE 1 TO WV-SAVE-DISTANCE.                                          
049100     MOVE 'N' TO WV-BEST-SWITCH.                                          
049200     MOVE 0 TO WV-SWEEP-CTR.                                              
049300 7010-SWEEP-LOOP.                                                         
049400     ADD 1 TO WV-SWEEP-CTR.                                               
049500     IF WV-SWEEP-CTR > WV-SWEEP-LIMIT                                     
049600         GO TO 7099-OPTIMAL-SPEED-EXIT                                    
049700     END-IF.                                                              
049800     COMPUTE WV-SWEEP-SPEED ROUNDED =                                     
049900         WV-SWEEP-LOW +                                                   
050000         ((WV-SWEEP-CTR - 1) * WV-SWEEP-STEP).                            
050100     MOVE WV-SWEEP-SPEED TO WV-SPEED-KTS.                                 
050200     PERFORM 2000-CALM-WATER-RESIST                                       
050300         THRU 2099-CALM-WATER-EXIT.                                       
050400     PERFORM 3000-WIND-RESIST                                             
050500         THRU 3099-WIND-RESIST-EXIT.                                      
050600     PERFORM 4000-WAVE-RESIST                                             
050700         THRU 4099-WAVE-RESIST-EXIT.                                      
050800     PERFORM 5000-POWER-AND-SFOC                                          
050900         THRU 5099-POWER-AND-SFOC-EXIT.                                   
051000     PERFORM 6000-FUEL-FROM-POWER                                         
051100         THRU 6099-FUEL-FROM-POWER-EXIT.                                  
051200     COMPUTE WV-FUEL-PER-NM ROUNDED = FC-FUEL-MT / 1.                     
051300     IF NOT WV-BEST-SO-FAR-SET                                            
051400         MOVE WV-FUEL-PER-NM TO WV-BEST-FUEL-PER-NM                       
051500         MOVE WV-SWEEP-SPEED TO WV-SAVE-SPEED                             
051600         MOVE 'Y' TO WV-BEST-SWITCH                                       
051700     ELSE                                                                 
051800         IF WV-FUEL-PER-NM < WV-BEST-FUEL-PER-NM                          
051900             MOVE WV-FUEL-PER-NM TO WV-BEST-FUEL-PER-NM                   
052000             MOVE WV-SWEEP-SPEED TO WV-SAVE-SPEED                         
052100         END-IF                                                           
052200     END-IF.                                                              
052300     GO TO 7010-SWEEP-LOOP.                                               
052400 7099-OPTIMAL-SPEED-EXIT.                                                 
052500     MOVE WV-SAVE-SPEED TO WV-BEST-SPEED-KTS.                             
052600     MOVE WV-SAVE-SPEED TO WV-SWEEP-SPEED.                                
052700     MOVE WV-SAVE-SPEED TO WV-SPEED-KTS.                                  
052800     PERFORM 2000-CALM-WATER-RESIST                                       
052900         THRU 2099-CALM-WATER-EXIT.                                       
053000     PERFORM 3000-WIND-RESIST                                             
053100         THRU 3099-WIND-RESIST-EXIT.                                      
053200     PERFORM 4000-WAVE-RESIST                                             
053300         THRU 4099-WAVE-RESIST-EXIT.                                      
053400     PERFORM 5000-POWER-AND-SFOC                                          
053500         THRU 5099-POWER-AND-SFOC-EXIT.                                   
053600     PERFORM 6000-FUEL-FROM-POWER                                         
053700         THRU 6099-FUEL-FROM-POWER-EXIT.                                  
053800     EXIT.                                                                
