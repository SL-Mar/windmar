000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMVALID.                                                     
000300 AUTHOR. L T SANTOS.                                                      
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 03/1990.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800*****************************************************************         
000900*                                                               *         
001000*A    ABSTRACT..                                                *         
001100*  WMVALID IS THE COMMON RANGE/CONSISTENCY EDIT ELEMENT FOR THE *         
001200*  FLEET PERFORMANCE SYSTEM.  ONE OF SEVERAL EDIT FUNCTIONS IS  *         
001300*  SELECTED BY WV-FUNCTION-CODE ON EACH CALL - SPEED, DISTANCE, *         
001400*  POSITION, WEATHER, OR VESSEL SPECIFICATION.  EVERY CALLER    *         
001500*  (WMVESSEL, WMCIIRPT, WMCPRPT, WMCALRPT) EDITS ITS INPUT      *         
001600*  THROUGH THIS ELEMENT BEFORE COMPUTING SO THE LIMITS ARE      *         
001700*  MAINTAINED IN ONE PLACE.                                     *         
001800*                                                                *        
001900*P    ENTRY PARAMETERS..                                        *         
002000*     WV-FUNCTION-CODE   SEE COPY WMVALFNC FOR THE CODE LIST    *         
002100*     WV-EDIT-VALUES     UP TO FOUR NUMERIC ARGUMENTS           *         
002200*     WV-RESULT-AREA     RETURN CODE, FIELD NAME, MESSAGE       *         
002300*                                                                *        
002400*E    ERRORS DETECTED BY THIS ELEMENT..                         *         
002500*     WV-RETURN-CODE  '0' PASSED, '4' FAILED ONE OR MORE EDITS  *         
002600*                                                                *        
002700*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *         
002800*     NONE.                                                     *         
002900*                                                                *        
003000*U    USER CONSTANTS AND TABLES REFERENCED..                    *         
003100*     WV-LIMIT-TABLE   -  LOW/HIGH PAIRS FOR EACH EDITED FIELD  *         
003200*                                                                *        
003300*****************************************************************         
003400*                    C H A N G E   L O G                        *         
003500*****************************************************************         
003600*    DATE     BY    TICKET   DESCRIPTION                        *         
003700*  --------  ----  --------  ---------------------------------- *         
003800*  03/12/90  LTS   INIT-010  ORIGINAL CODING - SPEED/DISTANCE    *        
003900*                            AND POSITION EDITS ONLY.            *        
004000*  08/22/91  LTS   MNT-0155  ADDED WEATHER RANGE EDIT FOR THE    *        
004100*                            NEW RESISTANCE MODEL RELEASE.       *        
004200*  05/03/94  RJK   MNT-0261  ADDED VESSEL SPECIFICATION EDIT     *        
004300*                            GROUP AND THE LADEN/BALLAST DRAFT   *        
004400*                            CROSS-CHECK.                        *        
004500*  02/14/96  DMH   MNT-0303  MESSAGE TEXT NOW CARRIES THE        *        
004600*                            OFFENDING VALUE, NOT JUST THE       *        
004700*                            FIELD NAME, PER AUDIT FINDING.      *        
004800*  12/01/98  LTS   Y2K-0044  YEAR 2000 REVIEW - NO 2-DIGIT YEAR  *        
004900*                            FIELDS PRESENT IN THIS ELEMENT.     *        
005000*                            CERTIFIED Y2K COMPLIANT.            *        
005100*  07/19/00  DMH   MNT-0357  MINOR - RENAMED WORKING FIELDS TO   *        
005200*                            MATCH REVISED SHOP NAMING STANDARD. *        
005300*  06/11/04  RJK   MNT-0415  TIGHTENED SPEED UPPER LIMIT FROM 30 *        
005400*                            TO 25 KTS PER FLEET OPS MEMO 04-19. *        
005500*  06/12/07  RJK   MNT-0460  MOVED WV-TRACE-SWITCH-ON, WV-LOADED-*        
005600*                            SWITCH AND WV-SUBSCRIPT OUT TO      *        
005700*                            77-LEVEL ITEMS PER SHOP STANDARDS   *        
005800*                            SWEEP.                              *        
005900*  09/14/07  RJK   MNT-0462  3-EDIT-DISTANCE, 4-EDIT-POSITION AND*        
006000*                            5-EDIT-WEATHER WERE MOVING A STATIC *        
006100*                            MESSAGE WITH NO OFFENDING VALUE -   *        
006200*                            ONLY 2-EDIT-SPEED AND 6-EDIT-VESSEL-*        
006300*                            SPEC DID.  STRINGED THE BAD VALUE   *        
006400*                            INTO ALL FIVE EDITS' MESSAGES.      *        
006500*****************************************************************         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER. IBM-370.                                                
006900 OBJECT-COMPUTER. IBM-370.                                                
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS NUMERIC-DIGITS IS '0' THRU '9'                                 
007300     UPSI-0 ON WV-TRACE-SWITCH-ON.                                        
007400 DATA DIVISION.                                                           
007500 WORKING-STORAGE SECTION.                                                 
007600 77  WV-TRACE-SWITCH-ON      PIC X(01) VALUE 'N'.                         
007700 77  WV-LOADED-SWITCH        PIC X(01) VALUE 'N'.                         
007800     88  WV-TABLE-LOADED     VALUE 'Y'.                                   
007900 77  WV-SUBSCRIPT            PIC S9(4) COMP.                              
008000 01  FILLER PIC X(32)                                                     
008100     VALUE 'WMVALID  WORKING STORAGE BEGINS'.                             
008200*****************************************************************         
008300*    FUNCTION CODES ACCEPTED BY THIS ELEMENT                              
008400*****************************************************************         
008500 01  WV-FUNCTION-LITERALS.                                                
008600     05  WV-FN-SPEED         PIC X(02) VALUE 'SP'.                        
008700     05  WV-FN-DISTANCE      PIC X(02) VALUE 'DI'.                        
008800     05  WV-FN-POSITION      PIC X(02) VALUE 'PO'.                        
008900     05  WV-FN-WEATHER       PIC X(02) VALUE 'WE'.                        
009000     05  WV-FN-VESSEL-SPEC   PIC X(02) VALUE 'VS'.                        
009100 01  WV-WORK-AREA.                                                        
009200     05  WV-EDIT-COUNT       PIC S9(4) COMP VALUE ZERO.                   
009300     05  WV-FAIL-COUNT       PIC S9(4) COMP VALUE ZERO.                   
009400     05  FILLER              PIC X(10).                                   
009500*****************************************************************         
009600*    VESSEL-SPEC LIMIT TABLE (LOW, HIGH BY FIELD ID)                      
009700*****************************************************************         
009800 01  WV-LIMIT-TABLE.                                                      
009900     05  WV-LIMIT-ROW OCCURS 8 TIMES                                      
010000                 INDEXED BY WV-LIM-IX.                                    
010100         10  WV-LIM-FIELD-ID  PIC X(10).                                  
010200         10  WV-LIM-LOW       PIC S9(6)V9(2) COMP-3.                      
010300         10  WV-LIM-HIGH      PIC S9(6)V9(2) COMP-3.                      
010400 01  WV-LIMIT-TABLE-CHARS REDEFINES WV-LIMIT-TABLE                        
010500                          PIC X(144).                                     
010600 01  WV-LIMIT-DEBUG-VIEW REDEFINES WV-LIMIT-TABLE.                        
010700     05  WV-LIMIT-DEBUG-ROW OCCURS 8 TIMES                                
010800                     PIC X(18).                                           
010900 01  WV-DRAFT-CROSS-CHECK.                                                
011000     05  WV-DRAFT-LADEN-COPY   PIC S9(2)V9(2) COMP-3.                     
011100     05  WV-DRAFT-BALLAST-COPY PIC S9(2)V9(2) COMP-3.                     
011200 01  WV-DRAFT-CHECK-BYTES REDEFINES WV-DRAFT-CROSS-CHECK                  
011300                           PIC X(06).                                     
011400 01  FILLER PIC X(32)                                                     
011500     VALUE 'WMVALID  WORKING STORAGE ENDS  '.                             
011600 LINKAGE SECTION.                                                         
011700 01  WV-FUNCTION-CODE            PIC X(02).                               
011800 01  WV-EDIT-VALUES.                                                      
011900     05  WV-VALUE-1              PIC S9(6)V9(4) COMP-3.                   
012000     05  WV-VALUE-2              PIC S9(6)V9(4) COMP-3.                   
012100     05  WV-VALUE-3              PIC S9(6)V9(4) COMP-3.                   
012200     05  WV-VALUE-4              PIC S9(6)V9(4) COMP-3.                   
012300 01  WV-RESULT-AREA.                                                      
012400     05  WV-RETURN-CODE          PIC X(01).                               
012500         88  WV-EDIT-PASSED          VALUE '0'.                           
012600         88  WV-EDIT-FAILED          VALUE '4'.                           
012700     05  WV-FIELD-NAME           PIC X(15).                               
012800     05  WV-MESSAGE-TEXT         PIC X(60).                               
012900*****************************************************************         
013000*                        MAINLINE LOGIC                          *        
013100*****************************************************************         
013200 PROCEDURE DIVISION USING WV-FUNCTION-CODE                                
013300                           WV-EDIT-VALUES                                 
013400                           WV-RESULT-AREA.                                
013500 0-CONTROL-PROCESS.                                                       
013600     PERFORM 1-INITIALIZATION                                             
013700         THRU 199-INITIALIZATION-EXIT.                                    
013800     IF WV-FUNCTION-CODE = WV-FN-SPEED                                    
013900         PERFORM 2-EDIT-SPEED THRU 299-EDIT-SPEED-EXIT                    
014000     ELSE                                                                 
014100         IF WV-FUNCTION-CODE = WV-FN-DISTANCE                             
014200             PERFORM 3-EDIT-DISTANCE THRU 399-EDIT-DISTANCE-EXIT          
014300         ELSE                                                             
014400             IF WV-FUNCTION-CODE = WV-FN-POSITION                         
014500                 PERFORM 4-EDIT-POSITION                                  
014600                     THRU 499-EDIT-POSITION-EXIT                          
014700             ELSE                                                         
014800                 IF WV-FUNCTION-CODE = WV-FN-WEATHER                      
014900                     PERFORM 5-EDIT-WEATHER                               
015000                         THRU 599-EDIT-WEATHER-EXIT                       
015100                 ELSE                                                     
015200                     IF WV-FUNCTION-CODE = WV-FN-VESSEL-SPEC              
015300                         PERFORM 6-EDIT-VESSEL-SPEC                       
015400                             THRU 699-EDIT-VESSEL-SPEC-EXIT               
015500                     ELSE                                                 
015600                         MOVE '4' TO WV-RETURN-CODE                       
015700                         MOVE 'FUNCTION-CODE' TO WV-FIELD-NAME            
015800                         MOVE 'UNKNOWN VALIDATION FUNCTION CODE'          
015900                             TO WV-MESSAGE-TEXT                           
016000                     END-IF                                               
016100                 END-IF                                                   
016200             END-IF                                                       
016300         END-IF                                                           
016400     END-IF.                                                              
016500     GOBACK.                                                              
016600*****************************************************************         
016700*                         INITIALIZATION                         *        
016800*****************************************************************         
016900 1-INITIALIZATION.                                                        
017000     MOVE '0' TO WV-RETURN-CODE.                                          
017100     MOVE SPACE TO WV-FIELD-NAME.                                         
017200     MOVE SPACE TO WV-MESSAGE-TEXT.                                       
017300     IF NOT WV-TABLE-LOADED                                               
017400         PERFORM 15-LOAD-LIMIT-TABLE                                      
017500             THRU 1599-LOAD-LIMIT-TABLE-EXIT                              
017600         SET WV-TABLE-LOADED TO TRUE                                      
017700     END-IF.                                                              
017800 199-INITIALIZATION-EXIT.                                                 
017900     EXIT.                                                                
018000*****************************************************************         
018100*         LOAD THE VESSEL-SPEC LIMIT TABLE (ONE TIME)            *        
018200*****************************************************************         
018300 15-LOAD-LIMIT-TABLE.                                                     
018400     SET WV-LIM-IX TO 1.                                                  
018500     MOVE 'DWT       '  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
018600     MOVE 1000           TO WV-LIM-LOW  (WV-LIM-IX).                      
018700     MOVE 500000         TO WV-LIM-HIGH (WV-LIM-IX).                      
018800     SET WV-LIM-IX TO 2.                                                  
018900     MOVE 'LOA       '  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
019000     MOVE 50             TO WV-LIM-LOW  (WV-LIM-IX).                      
019100     MOVE 400            TO WV-LIM-HIGH (WV-LIM-IX).                      
019200     SET WV-LIM-IX TO 3.                                                  
019300     MOVE 'BEAM      '  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
019400     MOVE 10             TO WV-LIM-LOW  (WV-LIM-IX).                      
019500     MOVE 80             TO WV-LIM-HIGH (WV-LIM-IX).                      
019600     SET WV-LIM-IX TO 4.                                                  
019700     MOVE 'DRAFT-LADEN'  TO WV-LIM-FIELD-ID (WV-LIM-IX).                  
019800     MOVE 3              TO WV-LIM-LOW  (WV-LIM-IX).                      
019900     MOVE 25             TO WV-LIM-HIGH (WV-LIM-IX).                      
020000     SET WV-LIM-IX TO 5.                                                  
020100     MOVE 'DRAFT-BALL'  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
020200     MOVE 2              TO WV-LIM-LOW  (WV-LIM-IX).                      
020300     MOVE 20             TO WV-LIM-HIGH (WV-LIM-IX).                      
020400     SET WV-LIM-IX TO 6.                                                  
020500     MOVE 'MCR-KW    '  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
020600     MOVE 1000           TO WV-LIM-LOW  (WV-LIM-IX).                      
020700     MOVE 100000         TO WV-LIM-HIGH (WV-LIM-IX).                      
020800     SET WV-LIM-IX TO 7.                                                  
020900     MOVE 'SFOC      '  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
021000     MOVE 100            TO WV-LIM-LOW  (WV-LIM-IX).                      
021100     MOVE 250            TO WV-LIM-HIGH (WV-LIM-IX).                      
021200     SET WV-LIM-IX TO 8.                                                  
021300     MOVE 'SVC-SPEED '  TO WV-LIM-FIELD-ID (WV-LIM-IX).                   
021400     MOVE 8              TO WV-LIM-LOW  (WV-LIM-IX).                      
021500     MOVE 25             TO WV-LIM-HIGH (WV-LIM-IX).                      
021600 1599-LOAD-LIMIT-TABLE-EXIT.                                              
021700     EXIT.                                                                
021800*****************************************************************         
021900*                    EDIT SPEED - VALUE-1                        *        
022000*****************************************************************         
022100 2-EDIT-SPEED.                                                            
022200     MOVE 'SPEED-KTS' TO WV-FIELD-NAME.                                   
022300     IF WV-VALUE-1 NOT GREATER THAN ZERO                                  
022400         MOVE '4' TO WV-RETURN-CODE                                       
022500         STRING 'SPEED MUST BE GREATER THAN ZERO, GOT '                   
022600             DELIMITED BY SIZE                                            
022700             WV-VALUE-1 DELIMITED BY SIZE                                 
022800             INTO WV-MESSAGE-TEXT                                         
022900     ELSE                                                                 
023000         IF WV-VALUE-1 > 25                                               
023100             MOVE '4' TO WV-RETURN-CODE                                   
023200             STRING 'SPEED EXCEEDS 25 KTS, GOT '                          
023300                 DELIMITED BY SIZE                                        
023400                 WV-VALUE-1 DELIMITED BY SIZE                             
023500                 INTO WV-MESSAGE-TEXT                                     
023600         END-IF                                                           
023700     END-IF.                                                              
023800 299-EDIT-SPEED-EXIT.                                                     
023900     EXIT.                                                                
024000*****************************************************************         
024100*                  EDIT DISTANCE - VALUE-1                       *        
024200*****************************************************************         
024300 3-EDIT-DISTANCE.                                                         
024400     MOVE 'DIST-NM' TO WV-FIELD-NAME.                                     
024500     IF WV-VALUE-1 < ZERO                                                 
024600         MOVE '4' TO WV-RETURN-CODE                                       
024700         STRING 'DISTANCE MUST NOT BE NEGATIVE, GOT '                     
024800             DELIMITED BY SIZE                                            
024900             WV-VALUE-1 DELIMITED BY SIZE                                 
025000             INTO WV-MESSAGE-TEXT                                         
025100     ELSE                                                                 
025200         IF WV-VALUE-1 > 20000                                            
025300             MOVE '4' TO WV-RETURN-CODE                                   
025400             STRING 'DISTANCE EXCEEDS 20000 NM, GOT '                     
025500                 DELIMITED BY SIZE                                        
025600                 WV-VALUE-1 DELIMITED BY SIZE                             
025700                 INTO WV-MESSAGE-TEXT                                     
025800         END-IF                                                           
025900     END-IF.                                                              
026000 399-EDIT-DISTANCE-EXIT.                                                  
026100     EXIT.                                                                
026200*****************************************************************         
026300*        EDIT POSITION - VALUE-1 LAT, VALUE-2 LON                *        
026400*****************************************************************         
026500 4-EDIT-POSITION.                                                         
026600     IF WV-VALUE-1 < -90 OR WV-VALUE-1 > 90                               
026700         MOVE '4' TO WV-RETURN-CODE                                       
026800         MOVE 'LATITUDE' TO WV-FIELD-NAME                                 
026900         STRING 'LATITUDE OUT OF RANGE -90 TO 90, GOT '                   
027000             DELIMITED BY SIZE                                            
027100             WV-VALUE-1 DELIMITED BY SIZE                                 
027200             INTO WV-MESSAGE-TEXT                                         
027300     ELSE                                                                 
027400         IF WV-VALUE-2 < -180 OR WV-VALUE-2 > 180                         
027500             MOVE '4' TO WV-RETURN-CODE                                   
027600             MOVE 'LONGITUDE' TO WV-FIELD-NAME                            
027700             STRING 'LONGITUDE OUT OF RANGE -180 TO 180, GOT '            
027800                 DELIMITED BY SIZE                                        
027900                 WV-VALUE-2 DELIMITED BY SIZE                             
028000                 INTO WV-MESSAGE-TEXT                                     
028100         END-IF                                                           
028200     END-IF.                                                              
028300 499-EDIT-POSITION-EXIT.                                                  
028400     EXIT.                                                                
028500*****************************************************************         
028600*    EDIT WEATHER - VALUE-1 WIND M/S, VALUE-2 WAVE HT M          *        
028700*****************************************************************         
028800 5-EDIT-WEATHER.                                                          
028900     IF WV-VALUE-1 < ZERO OR WV-VALUE-1 > 50                              
029000         MOVE '4' TO WV-RETURN-CODE                                       
029100         MOVE 'WIND-SPEED' TO WV-FIELD-NAME                               
029200         STRING 'WIND SPEED OUT OF RANGE 0 TO 50 M/S, GOT '               
029300             DELIMITED BY SIZE                                            
029400             WV-VALUE-1 DELIMITED BY SIZE                                 
029500             INTO WV-MESSAGE-TEXT                                         
029600     ELSE                                                                 
029700         IF WV-VALUE-2 < ZERO OR WV-VALUE-2 > 20                          
029800             MOVE '4' TO WV-RETURN-CODE                                   
029900             MOVE 'WAVE-HEIGHT' TO WV-FIELD-NAME                          
030000             STRING 'WAVE HEIGHT OUT OF RANGE 0 TO 20 M, GOT '            
030100                 DELIMITED BY SIZE                                        
030200                 WV-VALUE-2 DELIMITED BY SIZE                             
030300                 INTO WV-MESSAGE-TEXT                                     
030400         END-IF                                                           
030500     END-IF.                                                              
030600 599-EDIT-WEATHER-EXIT.                                                   
030700     EXIT.                                                                
030800*****************************************************************         
030900*  EDIT VESSEL SPEC - VALUE-1 FIELD-ID INDEX, VALUE-2 THE VALUE  *        
031000*      VALUE-3 = LADEN DRAFT, VALUE-4 = BALLAST DRAFT (FOR THE   *        
031100*      CROSS-CHECK, FIELD-ID INDEX 4 ONLY)                       *        
031200*****************************************************************         
031300 6-EDIT-VESSEL-SPEC.                                                      
031400     MOVE WV-VALUE-1 TO WV-SUBSCRIPT.                                     
031500     SET WV-LIM-IX TO WV-SUBSCRIPT.                                       
031600     MOVE WV-LIM-FIELD-ID (WV-LIM-IX) TO WV-FIELD-NAME.                   
031700     IF WV-VALUE-2 < WV-LIM-LOW (WV-LIM-IX) OR                            
031800             WV-VALUE-2 > WV-LIM-HIGH (WV-LIM-IX)                         
031900         MOVE '4' TO WV-RETURN-CODE                                       
032000         STRING WV-LIM-FIELD-ID (WV-LIM-IX) DELIMITED BY SPACE            
032100             ' OUT OF RANGE, GOT ' DELIMITED BY SIZE                      
032200             WV-VALUE-2 DELIMITED BY SIZE                                 
032300             INTO WV-MESSAGE-TEXT                                         
032400     END-IF.                                                              
032500     IF WV-SUBSCRIPT = 4 AND WV-EDIT-PASSED                               
032600         MOVE WV-VALUE-3 TO WV-DRAFT-LADEN-COPY                           
032700         MOVE WV-VALUE-4 TO WV-DRAFT-BALLAST-COPY                         
032800         IF WV-DRAFT-LADEN-COPY < WV-DRAFT-BALLAST-COPY                   
032900             MOVE '4' TO WV-RETURN-CODE                                   
033000             MOVE 'DRAFT-LADEN' TO WV-FIELD-NAME                          
033100             MOVE 'LADEN DRAFT MUST NOT BE LESS THAN BALLAST'             
033200                 TO WV-MESSAGE-TEXT                                       
033300         END-IF                                                           
033400     END-IF.                                                              
033500 699-EDIT-VESSEL-SPEC-EXIT.                                               
033600     EXIT.                                                                
