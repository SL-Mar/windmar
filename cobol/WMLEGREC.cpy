000100*****************************************************************         
000200*    WMLEGREC  -  VOYAGE LEG INPUT RECORD  (FILE VOYLEGS)                 
000300*    ONE ENTRY PER VOYAGE LEG, IN LEG-INDEX ORDER.  RECORD                
000400*    LENGTH 40.  LINE SEQUENTIAL.  USED BY THE CHARTER-PARTY              
000500*    WEATHER-CLAUSE PASS (WMCPRPT) FOR GOOD-WEATHER DAY COUNTS            
000600*    AND WARRANTED SPEED/CONSUMPTION VERIFICATION.                        
000700*****************************************************************         
000800 01  VOYAGE-LEG-RECORD.                                                   
000900     05  LEG-INDEX                PIC 9(03).                              
001000     05  LEG-WIND-KTS             PIC 9(03)V9(01).                        
001100     05  LEG-WAVE-M               PIC 9(02)V9(02).                        
001200     05  LEG-CURR-MS              PIC 9(01)V9(02).                        
001300     05  LEG-TIME-HRS             PIC 9(03)V9(02).                        
001400     05  LEG-DIST-NM              PIC 9(04)V9(01).                        
001500     05  LEG-SOG-KTS              PIC 9(02)V9(02).                        
001600     05  LEG-FUEL-MT              PIC 9(03)V9(02).                        
001700     05  FILLER                   PIC X(07).                              
