000100*****************************************************************         
000200*    WMCIIRES  -  CII-ENGINE RESULT AREA                                  
000300*    RETURNED BY WMCIICOR FOR ONE VESSEL-YEAR RATING, ONE                 
000400*    THRESHOLDS-TABLE ROW, OR ONE PROJECTION STEP - THE CALLING           
000500*    PROGRAM SETS WC-FUNCTION TO SAY WHICH.  SEE WMCIICOR                 
000600*    COPY WMCIIFNC FOR THE FUNCTION CODES.                                
000700*****************************************************************         
000800 01  CII-RESULT.                                                          
000900     05  CII-YEAR                 PIC 9(04).                              
001000     05  CII-RATING               PIC X(01).                              
001100     05  CII-STATUS               PIC X(13).                              
001200     05  CII-ATTAINED             PIC 9(03)V9(04).                        
001300     05  CII-REQUIRED             PIC 9(03)V9(04).                        
001400     05  CII-BOUNDARIES.                                                  
001500         10  CII-A-UPPER          PIC 9(03)V9(04).                        
001600         10  CII-B-UPPER          PIC 9(03)V9(04).                        
001700         10  CII-C-UPPER          PIC 9(03)V9(04).                        
001800         10  CII-D-UPPER          PIC 9(03)V9(04).                        
001900     05  CII-REDUCTION-FCT        PIC 9(02)V9(02).                        
002000     05  CII-CO2-MT               PIC 9(07)V9(02).                        
002100     05  CII-CAPACITY             PIC 9(06).                              
002200     05  CII-MARGIN-DOWN          PIC 9(03)V9(04).                        
002300     05  CII-MARGIN-UP            PIC 9(03)V9(04).                        
002400     05  FILLER                   PIC X(06).                              
