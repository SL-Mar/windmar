000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WMCIIRPT.                                                    
000300 AUTHOR. L T SORENSEN.                                                    
000400 INSTALLATION. WINDMAR MARINE PERFORMANCE GROUP.                          
000500 DATE-WRITTEN. 05/1994.                                                   
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - FLEET TECHNICAL DIVISION USE ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*A    ABSTRACT..                                                 *        
001100*  WMCIIRPT IS THE FLEET CII BATCH.  IT READS THE FLEET-VESSEL   *        
001200*  FILE (FLEETIN), CONTROL-BREAKS ON VESSEL NAME AND YEAR TO SUM *        
001300*  CO2 ACROSS A VESSEL-YEAR'S FUEL-TYPE ROWS, AND CALLS WMCIICOR *        
001400*  TO RATE EACH VESSEL-YEAR.  IT THEN RUNS THREE DEMONSTRATION   *        
001500*  SECTIONS AGAINST THE FLEET REFERENCE HULL (COPYBOOK WMVESSPC) *        
001600*  THE 2019-2035 REQUIRED-CII THRESHOLDS TABLE, A MULTI-YEAR     *        
001700*  PROJECTION WITH RECOMMENDATION, AND A SPEED SWEEP THAT CALLS  *        
001800*  WMVESSEL FOR FUEL AT EACH SPEED POINT.  REPORT CIIRPT.        *        
001900*                                                                *        
002000*J    JCL..                                                      *        
002100*                                                                *        
002200* //WMCIIRPT EXEC PGM=WMCIIRPT                                   *        
002300* //STEPLIB  DD DISP=SHR,DSN=WMAR.PROD.LOADLIB                   *        
002400* //FLEETIN  DD DISP=SHR,DSN=WMAR.PROD.FLEETIN                   *        
002500* //CIIRPT   DD SYSOUT=*                                         *        
002600* //SYSOUT   DD SYSOUT=*                                         *        
002700* //*                                                            *        
002800*                                                                *        
002900*P    ENTRY PARAMETERS..                                         *        
003000*     NONE.                                                      *        
003100*                                                                *        
003200*E    ERRORS DETECTED BY THIS ELEMENT..                          *        
003300*     WC-RETURN-CODE '4' FROM WMCIICOR - TYPE NOT IN THE TABLE  *         
003400*     ROW SKIPPED AND FLAGGED ON THE REPORT.                     *        
003500*                                                                *        
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *        
003700*     WMCIICOR ---- CII RATING/THRESHOLDS/PROJECTION/REDUCTION   *        
003800*     WMVESSEL ---- VESSEL FUEL-CONSUMPTION MODEL                *        
003900*                                                                *        
004000*U    USER CONSTANTS AND TABLES REFERENCED..                     *        
004100*     WMCONFAC ---- CO2 FACTOR TABLE (THIS PROGRAM'S OWN COPY)   *        
004200*     WMVESSPC ---- FLEET REFERENCE HULL SPECIFICATION BLOCK     *        
004300*                                                                *        
004400******************************************************************        
004500*                    C H A N G E   L O G                         *        
004600******************************************************************        
004700*    DATE     BY    TICKET   DESCRIPTION                         *        
004800*  --------  ----  --------  --------------------------------    *        
004900*  05/09/94  LTS   INIT-061  ORIGINAL CODING - FLEET BATCH AND   *        
005000*                            THRESHOLDS TABLE SECTION ONLY.      *        
005100*  01/17/95  LTS   MNT-0091  ADDED PROJECTION SECTION AND FIRST- *        
005200*                            D/FIRST-E YEAR TRACKING.            *        
005300*  06/03/96  DMH   MNT-0163  ADDED SPEED-SWEEP SECTION CALLING   *        
005400*                            WMVESSEL FOR THE REFERENCE HULL.    *        
005500*  02/14/97  DMH   MNT-0189  RATING COUNT TOTALS ADDED TO FLEET  *        
005600*                            BATCH SUMMARY LINE PER OPS REQUEST. *        
005700*  12/01/98  LTS   Y2K-0059  YEAR 2000 REVIEW - FV-YEAR AND ALL  *        
005800*                            REPORT YEAR FIELDS ARE 4-DIGIT.     *        
005900*                            CERTIFIED Y2K COMPLIANT.            *        
006000*  03/03/03  RJK   MNT-0399  REDUCTION-FACTOR TABLE EXTENDED TO  *        
006100*                            2035 IN WMCIICOR - NO CHANGE HERE.  *        
006200*  09/28/04  RJK   MNT-0421  CORRECTED CO2 LOOKUP DEFAULT - AN   *        
006300*                            UNRECOGNISED FUEL CODE NOW FLAGS    *        
006400*                            ROW INSTEAD OF DEFAULTING TO HFO.   *        
006500*  06/12/07  RJK   MNT-0458  CO2-FUEL-CODE TABLE HERE WAS ALSO   *        
006600*                            UPPERCASE - RECASED TO LOWERCASE TO *        
006700*                            MATCH WMCIICOR'S MNT-0458 FIX AND   *        
006800*                            FLEETIN'S ACTUAL FUEL CODES.        *        
006900*  06/12/07  RJK   MNT-0460  MOVED WS-EOF-SWITCH AND WS-REF-     *        
007000*                            CAPTURED-SWITCH OUT TO 77-LEVEL     *        
007100*                            ITEMS PER SHOP STANDARDS SWEEP.     *        
007200*  09/14/07  RJK   MNT-0461  WMVESSEL FUNCTION 'OS' (OPTIMAL-    *        
007300*                            SPEED SEARCH) WAS NEVER CALLED FROM *        
007400*                            ANYWHERE IN THE SUITE.  ADDED A NEW *        
007500*                            7-OPTIMAL-SPEED-DEMO SECTION TO     *        
007600*                            EXERCISE IT FOR THE REFERENCE HULL  *        
007700*                            AND PRINT THE SPEED IT RETURNS.     *        
007800******************************************************************        
007900 ENVIRONMENT DIVISION.                                                    
008000 CONFIGURATION SECTION.                                                   
008100 SOURCE-COMPUTER. IBM-370.                                                
008200 OBJECT-COMPUTER. IBM-370.                                                
008300 SPECIAL-NAMES.                                                           
008400     C01 IS TOP-OF-FORM                                                   
008500     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                                
008600 INPUT-OUTPUT SECTION.                                                    
008700 FILE-CONTROL.                                                            
008800     SELECT FLEETIN-FILE ASSIGN TO FLEETIN                                
008900         FILE STATUS IS WS-FLEETIN-STATUS.                                
009000     SELECT CIIRPT-FILE ASSIGN TO CIIRPT                                  
009100         FILE STATUS IS WS-CIIRPT-STATUS.                                 
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400 FD  FLEETIN-FILE                                                         
009500     RECORDING MODE IS F.                                                 
009600     COPY WMFLTREC.                                                       
009700 FD  CIIRPT-FILE                                                          
009800     RECORDING MODE IS F.                                                 
009900 01  CIIRPT-LINE                 PIC X(132).                              
010000 WORKING-STORAGE SECTION.                                                 
010100 77  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.                     
010200     88  WS-FLEETIN-EOF          VALUE 'Y'.                               
010300 77  WS-REF-CAPTURED-SWITCH      PIC X(01) VALUE 'N'.                     
010400     88  WS-REF-CAPTURED         VALUE 'Y'.                               
010500 01  FILLER PIC X(32)                                                     
010600     VALUE 'WMCIIRPT WORKING STORAGE BEGINS'.                             
010700******************************************************************        
010800*    FILE STATUS AND CONTROL SWITCHES                                     
010900******************************************************************        
011000 01  WS-FILE-STATUS-AREA.                                                 
011100     05  WS-FLEETIN-STATUS       PIC X(02).                               
011200     05  WS-CIIRPT-STATUS        PIC X(02).                               
011300     05  FILLER                  PIC X(04).                               
011400******************************************************************        
011500*    CO2 FACTOR TABLE - THIS PROGRAM'S OWN COPY OF WMCONFAC (THE *        
011600*    TYPE AND REDUCTION TABLES ARE NOT NEEDED HERE - THOSE LIVE  *        
011700*    ONLY IN WMCIICOR).                                          *        
011800******************************************************************        
011900     COPY WMCONFAC.                                                       
012000******************************************************************        
012100*    FLEET REFERENCE HULL - USED FOR THE THRESHOLDS, PROJECTION  *        
012200*    AND SPEED-SWEEP DEMONSTRATION SECTIONS.                              
012300******************************************************************        
012400     COPY WMVESSPC.                                                       
012500******************************************************************        
012600*    CONTROL-BREAK SAVE AREA AND CO2 ACCUMULATOR                          
012700******************************************************************        
012800 01  WS-SAVE-VESSEL-KEY.                                                  
012900     05  WS-SAVE-NAME             PIC X(20).                              
013000     05  WS-SAVE-TYPE             PIC X(16).                              
013100     05  WS-SAVE-DWT              PIC 9(06).                              
013200     05  WS-SAVE-GT               PIC 9(06).                              
013300     05  WS-SAVE-YEAR             PIC 9(04).                              
013400     05  WS-SAVE-DIST             PIC 9(06)       COMP-3.                 
013500     05  FILLER                   PIC X(04).                              
013600 01  WS-SAVE-KEY-BYTES REDEFINES WS-SAVE-VESSEL-KEY                       
013700                       PIC X(60).                                         
013800 01  WS-CO2-WORK.                                                         
013900     05  WS-CO2-ACCUM             PIC S9(07)V9(02) COMP-3.                
014000     05  WS-CO2-FACTOR            PIC S9(01)V9(03) COMP-3.                
014100     05  WS-CO2-EXTEND            PIC S9(07)V9(02) COMP-3.                
014200     05  FILLER                   PIC X(08).                              
014300******************************************************************        
014400*    REFERENCE-VESSEL SAVE AREA FOR THE DEMONSTRATION SECTIONS            
014500******************************************************************        
014600 01  WS-REF-VESSEL.                                                       
014700     05  WS-REF-NAME              PIC X(20).                              
014800     05  WS-REF-TYPE              PIC X(16).                              
014900     05  WS-REF-DWT               PIC 9(06).                              
015000     05  WS-REF-GT                PIC 9(06).                              
015100     05  WS-REF-BASE-YEAR         PIC 9(04).                              
015200     05  WS-REF-DIST              PIC 9(06)       COMP-3.                 
015300     05  WS-REF-CO2               PIC S9(07)V9(02) COMP-3.                
015400     05  FILLER                   PIC X(04).                              
015500 01  WS-REF-VESSEL-BYTES REDEFINES WS-REF-VESSEL                          
015600                         PIC X(64).                                       
015700******************************************************************        
015800*    RATING COUNT TOTALS FOR THE FLEET BATCH SUMMARY LINE                 
015900******************************************************************        
016000 01  WS-RATING-TOTALS.                                                    
016100     05  WS-CNT-A                PIC S9(05)      COMP-3.                  
016200     05  WS-CNT-B                PIC S9(05)      COMP-3.                  
016300     05  WS-CNT-C                PIC S9(05)      COMP-3.                  
016400     05  WS-CNT-D                PIC S9(05)      COMP-3.                  
016500     05  WS-CNT-E                PIC S9(05)      COMP-3.                  
016600     05  WS-CNT-ERR              PIC S9(05)      COMP-3.                  
016700     05  WS-CNT-TOTAL            PIC S9(05)      COMP-3.                  
016800     05  FILLER                  PIC X(06).                               
016900******************************************************************        
017000*    PROJECTION SECTION WORK AREA                                         
017100******************************************************************        
017200 01  WS-PROJ-WORK.                                                        
017300     05  WS-PROJ-YEAR             PIC 9(04).                              
017400     05  WS-PROJ-END-YEAR         PIC 9(04).                              
017500     05  WS-PROJ-IMPROVE-PCT      PIC 9(02)V9(02) COMP-3                  
017600                                   VALUE 1.00.                            
017700     05  WS-PROJ-FIRST-D-YEAR     PIC 9(04)       VALUE ZERO.             
017800     05  WS-PROJ-FIRST-E-YEAR     PIC 9(04)       VALUE ZERO.             
017900     05  WS-PROJ-FINAL-RATING     PIC X(01).                              
018000     05  FILLER                   PIC X(10).                              
018100 01  WS-PROJ-DEBUG-AREA REDEFINES WS-PROJ-WORK.                           
018200     05  WS-PROJ-DEBUG-BYTES      PIC X(30).                              
018300******************************************************************        
018400*    SPEED-SWEEP SECTION WORK AREA - MONTHLY ROUND TRIP OF 4000NM         
018500******************************************************************        
018600 01  WS-SWEEP-WORK.                                                       
018700     05  WS-SWEEP-SPEED           PIC 9(02)V9(01) COMP-3.                 
018800     05  WS-SWEEP-MIN-SPEED       PIC 9(02)V9(01) COMP-3.                 
018900     05  WS-SWEEP-MAX-SPEED       PIC 9(02)V9(01) COMP-3.                 
019000     05  WS-SWEEP-STEP            PIC 9V9(01)     COMP-3                  
019100                                   VALUE 1.0.                             
019200     05  WS-SWEEP-VOYAGE-NM       PIC 9(05)V9(02) COMP-3                  
019300                                   VALUE 04000.00.                        
019400     05  WS-SWEEP-VOYAGES-YR      PIC 9(03)       COMP-3                  
019500                                   VALUE 012.                             
019600     05  WS-SWEEP-ANNUAL-FUEL     PIC S9(07)V9(02) COMP-3.                
019700     05  WS-SWEEP-ANNUAL-DIST     PIC 9(06)       COMP-3.                 
019800     05  WS-SWEEP-BEST-SPEED      PIC 9(02)V9(01) COMP-3.                 
019900     05  WS-SWEEP-BEST-RATING     PIC X(01)       VALUE 'E'.              
020000     05  FILLER                   PIC X(08).                              
020100 01  WC-LINK-AREA.                                                        
020200     05  WC-FUNCTION-CODE         PIC X(02).                              
020300     05  WC-VESSEL-TYPE           PIC X(16).                              
020400     05  WC-DWT                   PIC 9(06).                              
020500     05  WC-GT                    PIC 9(06).                              
020600     05  WC-YEAR                  PIC 9(04).                              
020700     05  WC-CO2-MT                PIC 9(07)V9(02) COMP-3.                 
020800     05  WC-DISTANCE-NM           PIC 9(08)V9(01) COMP-3.                 
020900     05  WC-PROJECTION-AREA.                                              
021000         10  WC-BASE-YEAR         PIC 9(04).                              
021100         10  WC-IMPROVEMENT-PCT   PIC 9(02)V9(02) COMP-3.                 
021200         10  FILLER               PIC X(04).                              
021300     05  WC-REDUCTION-AREA.                                               
021400         10  WC-TARGET-RATING     PIC X(01).                              
021500         10  WC-TARGET-YEAR       PIC 9(04).                              
021600         10  FILLER               PIC X(04).                              
021700     05  WC-REQUIRED-REDUCTION-PCT PIC S9(03)V9(02) COMP-3.               
021800     05  WC-RETURN-CODE           PIC X(01).                              
021900     05  FILLER                   PIC X(04).                              
022000     COPY WMCIIRES.                                                       
022100 01  WV-LINK-AREA.                                                        
022200     05  WV-FUNCTION-CODE         PIC X(02).                              
022300     05  WV-SPEED-KTS             PIC 9(02)V9(01) COMP-3.                 
022400     05  WV-LADEN-SWITCH          PIC X(01)       VALUE 'Y'.              
022500     05  WV-WEATHER-AREA.                                                 
022600         10  WV-WEATHER-PRESENT   PIC X(01)       VALUE 'N'.              
022700         10  WV-WIND-SPEED-MS     PIC 9(02)V9(01) COMP-3.                 
022800         10  WV-WIND-DIR-DEG      PIC 9(03)V9(01) COMP-3.                 
022900         10  WV-WAVE-HT-M         PIC 9(02)V9(01) COMP-3.                 
023000         10  WV-WAVE-DIR-DEG      PIC 9(03)V9(01) COMP-3.                 
023100         10  WV-HEADING-DEG       PIC 9(03)V9(01) COMP-3.                 
023200     05  WV-DISTANCE-NM           PIC 9(05)V9(02) COMP-3.                 
023300     05  WV-CAL-FACTORS.                                                  
023400         10  WV-CAL-CALM          PIC 9V9(02)     COMP-3 VALUE 1.0        
023500         10  WV-CAL-WIND          PIC 9V9(02)     COMP-3 VALUE 1.0        
023600         10  WV-CAL-WAVE          PIC 9V9(02)     COMP-3 VALUE 1.0        
023700     COPY WMFUELCR.                                                       
023800     05  WV-BEST-SPEED-KTS        PIC 9(02)V9(01) COMP-3.                 
023900     05  FILLER                   PIC X(04).                              
024000******************************************************************        
024100*    PRINT LINE LAYOUTS                                                   
024200******************************************************************        
024300 01  WS-HEAD-LINE-1.                                                      
024400     05  FILLER                   PIC X(20)                               
024500         VALUE 'WINDMAR CII ENGINE  '.                                    
024600     05  FILLER                   PIC X(40)                               
024700         VALUE 'FLEET CARBON INTENSITY INDICATOR REPORT'.                 
024800     05  FILLER                   PIC X(72) VALUE SPACES.                 
024900 01  WS-HEAD-LINE-2.                                                      
025000     05  FILLER                   PIC X(20)                               
025100         VALUE 'VESSEL              '.                                    
025200     05  FILLER                   PIC X(06) VALUE 'YEAR  '.               
025300     05  FILLER                   PIC X(08) VALUE 'CO2-MT  '.             
025400     05  FILLER                   PIC X(10) VALUE 'DIST-NM   '.           
025500     05  FILLER                   PIC X(10) VALUE 'ATTAINED  '.           
025600     05  FILLER                   PIC X(10) VALUE 'REQUIRED  '.           
025700     05  FILLER                   PIC X(08) VALUE 'RATING  '.             
025800     05  FILLER                   PIC X(15) VALUE 'STATUS                 
025900     05  FILLER                   PIC X(45) VALUE SPACES.                 
026000 01  WS-DETAIL-LINE.                                                      
026100     05  DL-NAME                  PIC X(20).                              
026200     05  DL-YEAR                  PIC 9(04).                              
026300     05  FILLER                   PIC X(02) VALUE SPACES.                 
026400     05  DL-CO2                   PIC ZZZ,ZZ9.99.                         
026500     05  FILLER                   PIC X(02) VALUE SPACES.                 
026600     05  DL-DIST                  PIC ZZZ,ZZ9.                            
026700     05  FILLER                   PIC X(03) VALUE SPACES.                 
026800     05  DL-ATTAINED              PIC ZZ9.9999.                           
026900     05  FILLER                   PIC X(02) VALUE SPACES.                 
027000     05  DL-REQUIRED              PIC ZZ9.9999.                           
027100     05  FILLER                   PIC X(04) VALUE SPACES.                 
027200     05  DL-RATING                PIC X(01).                              
027300     05  FILLER                   PIC X(07) VALUE SPACES.                 
027400     05  DL-STATUS                PIC X(13).                              
027500     05  FILLER                   PIC X(43) VALUE SPACES.                 
027600 01  WS-SUMMARY-LINE.                                                     
027700     05  FILLER                   PIC X(20)                               
027800         VALUE 'FLEET TOTALS  A='.                                        
027900     05  SL-CNT-A                 PIC ZZ9.                                
028000     05  FILLER                   PIC X(04) VALUE '  B='.                 
028100     05  SL-CNT-B                 PIC ZZ9.                                
028200     05  FILLER                   PIC X(04) VALUE '  C='.                 
028300     05  SL-CNT-C                 PIC ZZ9.                                
028400     05  FILLER                   PIC X(04) VALUE '  D='.                 
028500     05  SL-CNT-D                 PIC ZZ9.                                
028600     05  FILLER                   PIC X(04) VALUE '  E='.                 
028700     05  SL-CNT-E                 PIC ZZ9.                                
028800     05  FILLER                   PIC X(06) VALUE '  ERR='.               
028900     05  SL-CNT-ERR               PIC ZZ9.                                
029000     05  FILLER                   PIC X(60) VALUE SPACES.                 
029100 01  WS-THRESH-HEAD-LINE.                                                 
029200     05  FILLER                   PIC X(66)                               
029300         VALUE 'REQUIRED CII THRESHOLDS - REFERENCE HULL'.                
029400     05  FILLER                   PIC X(66) VALUE SPACES.                 
029500 01  WS-THRESH-LINE.                                                      
029600     05  TL-YEAR                  PIC 9(04).                              
029700     05  FILLER                   PIC X(04) VALUE SPACES.                 
029800     05  TL-REQUIRED              PIC ZZ9.9999.                           
029900     05  FILLER                   PIC X(03) VALUE SPACES.                 
030000     05  TL-A-UPPER               PIC ZZ9.9999.                           
030100     05  FILLER                   PIC X(03) VALUE SPACES.                 
030200     05  TL-B-UPPER               PIC ZZ9.9999.                           
030300     05  FILLER                   PIC X(03) VALUE SPACES.                 
030400     05  TL-C-UPPER               PIC ZZ9.9999.                           
030500     05  FILLER                   PIC X(03) VALUE SPACES.                 
030600     05  TL-D-UPPER               PIC ZZ9.9999.                           
030700     05  FILLER                   PIC X(03) VALUE SPACES.                 
030800     05  TL-REDFACT               PIC Z9.99.                              
030900     05  FILLER                   PIC X(75) VALUE SPACES.                 
031000 01  WS-PROJ-HEAD-LINE.                                                   
031100     05  FILLER                   PIC X(66)                               
031200         VALUE 'PROJECTION - REFERENCE HULL'.                             
031300     05  FILLER                   PIC X(66) VALUE SPACES.                 
031400 01  WS-PROJ-LINE.                                                        
031500     05  PL-YEAR                  PIC 9(04).                              
031600     05  FILLER                   PIC X(04) VALUE SPACES.                 
031700     05  PL-CO2                   PIC ZZZ,ZZ9.99.                         
031800     05  FILLER                   PIC X(04) VALUE SPACES.                 
031900     05  PL-ATTAINED              PIC ZZ9.9999.                           
032000     05  FILLER                   PIC X(04) VALUE SPACES.                 
032100     05  PL-RATING                PIC X(01).                              
032200     05  FILLER                   PIC X(101) VALUE SPACES.                
032300 01  WS-PROJ-RECOMMEND-LINE.                                              
032400     05  PR-TEXT                  PIC X(60).                              
032500     05  FILLER                   PIC X(72) VALUE SPACES.                 
032600 01  WS-SWEEP-HEAD-LINE.                                                  
032700     05  FILLER                   PIC X(66)                               
032800         VALUE 'SPEED SWEEP - REFERENCE HULL'.                            
032900     05  FILLER                   PIC X(66) VALUE SPACES.                 
033000 01  WS-SWEEP-LINE.                                                       
033100     05  SW-SPEED                 PIC Z9.9.                               
033200     05  FILLER                   PIC X(04) VALUE SPACES.                 
033300     05  SW-FUEL                  PIC ZZZ,ZZ9.99.                         
033400     05  FILLER                   PIC X(04) VALUE SPACES.                 
033500     05  SW-ATTAINED              PIC ZZ9.9999.                           
033600     05  FILLER                   PIC X(04) VALUE SPACES.                 
033700     05  SW-RATING                PIC X(01).                              
033800     05  FILLER                   PIC X(107) VALUE SPACES.                
033900 01  WS-SWEEP-BEST-LINE.                                                  
034000     05  FILLER                   PIC X(24)                               
034100         VALUE 'OPTIMAL SPEED (KTS) IS  '.                                
034200     05  SB-SPEED                 PIC Z9.9.                               
034300     05  FILLER                   PIC X(104) VALUE SPACES.                
034400 01  WS-OPTSPEED-HEAD-LINE.                                               
034500     05  FILLER                   PIC X(66)                               
034600         VALUE 'VESSEL-MODEL OPTIMAL-SPEED SEARCH - REFERENCE HULL'.      
034700     05  FILLER                   PIC X(66) VALUE SPACES.                 
034800 01  WS-OPTSPEED-LINE.                                                    
034900     05  FILLER                   PIC X(30)                               
035000         VALUE 'MIN-FUEL-PER-NM SPEED (KTS) IS'.                          
035100     05  OS-SPEED                 PIC Z9.9.                               
035200     05  FILLER                   PIC X(98) VALUE SPACES.                 
035300 01  FILLER PIC X(32)                                                     
035400     VALUE 'WMCIIRPT WORKING STORAGE ENDS  '.                             
035500 PROCEDURE DIVISION.                                                      
035600******************************************************************        
035700*                        MAINLINE LOGIC                          *        
035800******************************************************************        
035900 0-CONTROL-PROCESS.                                                       
036000     PERFORM 1-INITIALIZATION                                             
036100         THRU 199-INITIALIZATION-EXIT.                                    
036200     PERFORM 2-FLEET-BATCH                                                
036300         THRU 299-FLEET-BATCH-EXIT.                                       
036400     PERFORM 4-THRESHOLDS-TABLE                                           
036500         THRU 499-THRESHOLDS-TABLE-EXIT.                                  
036600     PERFORM 5-PROJECTION                                                 
036700         THRU 599-PROJECTION-EXIT.                                        
036800     PERFORM 6-SPEED-SWEEP                                                
036900         THRU 699-SPEED-SWEEP-EXIT.                                       
037000     PERFORM 7-OPTIMAL-SPEED-DEMO                                         
037100         THRU 799-OPTIMAL-SPEED-DEMO-EXIT.                                
037200     PERFORM 9-CLOSE-FILES                                                
037300         THRU 999-CLOSE-FILES-EXIT.                                       
037400     GOBACK.                                                              
037500******************************************************************        
037600*                         INITIALIZATION                         *        
037700******************************************************************        
037800 1-INITIALIZATION.                                                        
037900     PERFORM 15-LOAD-CO2-FACTORS                                          
038000         THRU 1599-LOAD-CO2-FACTORS-EXIT.                                 
038100     INITIALIZE WS-RATING-TOTALS.                                         
038200     OPEN INPUT FLEETIN-FILE.                                             
038300     OPEN OUTPUT CIIRPT-FILE.                                             
038400     WRITE CIIRPT-LINE FROM WS-HEAD-LINE-1.                               
038500     WRITE CIIRPT-LINE FROM WS-HEAD-LINE-2.                               
038600     PERFORM 21-READ-FLEET-RECORD                                         
038700         THRU 2199-READ-FLEET-RECORD-EXIT.                                
038800 199-INITIALIZATION-EXIT.                                                 
038900     EXIT.                                                                
039000******************************************************************        
039100*    CO2 FACTORS - THIS PROGRAM'S OWN COPY OF THE WMCONFAC TABLE *        
039200******************************************************************        
039300 15-LOAD-CO2-FACTORS.                                                     
039400     MOVE 'hfo'          TO CO2-FUEL-CODE (1).                            
039500     MOVE 3.114          TO CO2-FACTOR-VAL (1).                           
039600     MOVE 'lfo'          TO CO2-FUEL-CODE (2).                            
039700     MOVE 3.151          TO CO2-FACTOR-VAL (2).                           
039800     MOVE 'vlsfo'        TO CO2-FUEL-CODE (3).                            
039900     MOVE 3.151          TO CO2-FACTOR-VAL (3).                           
040000     MOVE 'mdo'          TO CO2-FUEL-CODE (4).                            
040100     MOVE 3.206          TO CO2-FACTOR-VAL (4).                           
040200     MOVE 'mgo'          TO CO2-FUEL-CODE (5).                            
040300     MOVE 3.206          TO CO2-FACTOR-VAL (5).                           
040400     MOVE 'lng'          TO CO2-FUEL-CODE (6).                            
040500     MOVE 2.750          TO CO2-FACTOR-VAL (6).                           
040600     MOVE 'lpg-propane'  TO CO2-FUEL-CODE (7).                            
040700     MOVE 3.000          TO CO2-FACTOR-VAL (7).                           
040800     MOVE 'lpg-butane'   TO CO2-FUEL-CODE (8).                            
040900     MOVE 3.030          TO CO2-FACTOR-VAL (8).                           
041000     MOVE 'methanol'     TO CO2-FUEL-CODE (9).                            
041100     MOVE 1.375          TO CO2-FACTOR-VAL (9).                           
041200     MOVE 'ethanol'      TO CO2-FUEL-CODE (10).                           
041300     MOVE 1.913          TO CO2-FACTOR-VAL (10).                          
041400 1599-LOAD-CO2-FACTORS-EXIT.                                              
041500     EXIT.                                                                
041600******************************************************************        
041700*                        FLEET BATCH SECTION                     *        
041800******************************************************************        
041900 2-FLEET-BATCH.                                                           
042000     PERFORM 25-PROCESS-VESSEL-YEAR                                       
042100         THRU 2599-PROCESS-VESSEL-YEAR-EXIT                               
042200         UNTIL WS-FLEETIN-EOF.                                            
042300     MOVE WS-CNT-A   TO SL-CNT-A.                                         
042400     MOVE WS-CNT-B   TO SL-CNT-B.                                         
042500     MOVE WS-CNT-C   TO SL-CNT-C.                                         
042600     MOVE WS-CNT-D   TO SL-CNT-D.                                         
042700     MOVE WS-CNT-E   TO SL-CNT-E.                                         
042800     MOVE WS-CNT-ERR TO SL-CNT-ERR.                                       
042900     WRITE CIIRPT-LINE FROM WS-SUMMARY-LINE.                              
043000 299-FLEET-BATCH-EXIT.                                                    
043100     EXIT.                                                                
043200******************************************************************        
043300*    READ ONE FLEETIN RECORD, SET THE EOF SWITCH AT END OF FILE  *        
043400******************************************************************        
043500 21-READ-FLEET-RECORD.                                                    
043600     READ FLEETIN-FILE                                                    
043700         AT END                                                           
043800             SET WS-FLEETIN-EOF TO TRUE                                   
043900     END-READ.                                                            
044000 2199-READ-FLEET-RECORD-EXIT.                                             
044100     EXIT.                                                                
044200******************************************************************        
044300*    SUM CO2 ACROSS ALL FUEL ROWS FOR ONE VESSEL/YEAR, RATE IT   *        
044400*    AND WRITE THE DETAIL LINE.                                  *        
044500******************************************************************        
044600 25-PROCESS-VESSEL-YEAR.                                                  
044700     MOVE FV-NAME     TO WS-SAVE-NAME.                                    
044800     MOVE FV-TYPE     TO WS-SAVE-TYPE.                                    
044900     MOVE FV-DWT      TO WS-SAVE-DWT.                                     
045000     MOVE FV-GT       TO WS-SAVE-GT.                                      
045100     MOVE FV-YEAR     TO WS-SAVE-YEAR.                                    
045200     MOVE FV-DIST-NM  TO WS-SAVE-DIST.                                    
045300     MOVE ZERO TO WS-CO2-ACCUM.                                           
045400     PERFORM 26-ACCUM-FUEL-ROW                                            
045500         THRU 2699-ACCUM-FUEL-ROW-EXIT.                                   
045600     PERFORM 28-CAPTURE-REFERENCE-VESSEL                                  
045700         THRU 2899-CAPTURE-REFERENCE-VESSEL-EXIT.                         
045800     PERFORM 29-RATE-VESSEL-YEAR                                          
045900         THRU 2999-RATE-VESSEL-YEAR-EXIT.                                 
046000 2599-PROCESS-VESSEL-YEAR-EXIT.                                           
046100     EXIT.                                                                
046200******************************************************************        
046300*    ADD ONE FUEL ROW'S CO2 TO THE ACCUMULATOR, THEN READ AHEAD  *        
046400*    LOOP WHILE THE NEXT ROW IS STILL THE SAME VESSEL/YEAR.      *        
046500******************************************************************        
046600 26-ACCUM-FUEL-ROW.                                                       
046700     PERFORM 27-LOOKUP-CO2-FACTOR                                         
046800         THRU 2799-LOOKUP-CO2-FACTOR-EXIT.                                
046900     COMPUTE WS-CO2-EXTEND ROUNDED =                                      
047000         FV-FUEL-MT * WS-CO2-FACTOR.                                      
047100     ADD WS-CO2-EXTEND TO WS-CO2-ACCUM.                                   
047200     PERFORM 21-READ-FLEET-RECORD                                         
047300         THRU 2199-READ-FLEET-RECORD-EXIT.                                
047400     IF WS-FLEETIN-EOF                                                    
047500         GO TO 2699-ACCUM-FUEL-ROW-EXIT                                   
047600     END-IF.                                                              
047700     IF FV-NAME NOT = WS-SAVE-NAME                                        
047800         GO TO 2699-ACCUM-FUEL-ROW-EXIT                                   
047900     END-IF.                                                              
048000     IF FV-YEAR NOT = WS-SAVE-YEAR                                        
048100         GO TO 2699-ACCUM-FUEL-ROW-EXIT                                   
048200     END-IF.                                                              
048300     GO TO 26-ACCUM-FUEL-ROW.                                             
048400 2699-ACCUM-FUEL-ROW-EXIT.                                                
048500     EXIT.                                                                
048600******************************************************************        
048700*    LOOK UP THE CO2 FACTOR FOR ONE FUEL ROW.  AN UNRECOGNISED   *        
048800*    CODE ADDS NOTHING - THE ROW STILL COUNTS BUT UNDER-STATES   *        
048900*    THE VESSEL'S CO2, SO THIS IS FLAGGED VIA DISPLAY FOR REVIEW *        
049000******************************************************************        
049100 27-LOOKUP-CO2-FACTOR.                                                    
049200     MOVE ZERO TO WS-CO2-FACTOR.                                          
049300     SET CO2-IX TO 1.                                                     
049400 271-LOOKUP-CO2-LOOP.                                                     
049500     IF CO2-IX > 10                                                       
049600         DISPLAY 'WMCIIRPT - UNKNOWN FUEL TYPE ' FV-FUEL-TYPE             
049700             ' ON VESSEL ' FV-NAME                                        
049800         GO TO 2799-LOOKUP-CO2-FACTOR-EXIT                                
049900     END-IF.                                                              
050000     IF CO2-FUEL-CODE (CO2-IX) = FV-FUEL-TYPE                             
050100         MOVE CO2-FACTOR-VAL (CO2-IX) TO WS-CO2-FACTOR                    
050200         GO TO 2799-LOOKUP-CO2-FACTOR-EXIT                                
050300     END-IF.                                                              
050400     SET CO2-IX UP BY 1.                                                  
050500     GO TO 271-LOOKUP-CO2-LOOP.                                           
050600 2799-LOOKUP-CO2-FACTOR-EXIT.                                             
050700     EXIT.                                                                
050800******************************************************************        
050900*    THE FIRST VESSEL/YEAR READ BECOMES THE FLEET REFERENCE FOR  *        
051000*    THE THRESHOLDS, PROJECTION AND SPEED-SWEEP SECTIONS BELOW.  *        
051100******************************************************************        
051200 28-CAPTURE-REFERENCE-VESSEL.                                             
051300     IF WS-REF-CAPTURED                                                   
051400         GO TO 2899-CAPTURE-REFERENCE-VESSEL-EXIT                         
051500     END-IF.                                                              
051600     MOVE WS-SAVE-NAME      TO WS-REF-NAME.                               
051700     MOVE WS-SAVE-TYPE      TO WS-REF-TYPE.                               
051800     MOVE WS-SAVE-DWT       TO WS-REF-DWT.                                
051900     MOVE WS-SAVE-GT        TO WS-REF-GT.                                 
052000     MOVE WS-SAVE-YEAR      TO WS-REF-BASE-YEAR.                          
052100     MOVE WS-SAVE-DIST      TO WS-REF-DIST.                               
052200     MOVE WS-CO2-ACCUM      TO WS-REF-CO2.                                
052300     SET WS-REF-CAPTURED    TO TRUE.                                      
052400 2899-CAPTURE-REFERENCE-VESSEL-EXIT.                                      
052500     EXIT.                                                                
052600******************************************************************        
052700*    RATE ONE VESSEL-YEAR AND WRITE ITS DETAIL LINE.             *        
052800******************************************************************        
052900 29-RATE-VESSEL-YEAR.                                                     
053000     MOVE 'SR'              TO WC-FUNCTION-CODE.                          
053100     MOVE WS-SAVE-TYPE      TO WC-VESSEL-TYPE.                            
053200     MOVE WS-SAVE-DWT       TO WC-DWT.                                    
053300     MOVE WS-SAVE-GT        TO WC-GT.                                     
053400     MOVE WS-SAVE-YEAR      TO WC-YEAR.                                   
053500     MOVE WS-CO2-ACCUM      TO WC-CO2-MT.                                 
053600     MOVE WS-SAVE-DIST      TO WC-DISTANCE-NM.                            
053700     CALL 'WMCIICOR' USING WC-FUNCTION-CODE                               
053800                            WC-VESSEL-TYPE                                
053900                            WC-DWT                                        
054000                            WC-GT                                         
054100                            WC-YEAR                                       
054200                            WC-CO2-MT                                     
054300                            WC-DISTANCE-NM                                
054400                            WC-PROJECTION-AREA                            
054500                            WC-REDUCTION-AREA                             
054600                            WC-REQUIRED-REDUCTION-PCT                     
054700                            WC-RETURN-CODE                                
054800                            CII-RESULT.                                   
054900     ADD 1 TO WS-CNT-TOTAL.                                               
055000     IF WC-RETURN-CODE = '4'                                              
055100         ADD 1 TO WS-CNT-ERR                                              
055200         DISPLAY 'WMCIIRPT - UNKNOWN VESSEL TYPE ' WS-SAVE-TYPE           
055300             ' ON VESSEL ' WS-SAVE-NAME                                   
055400         GO TO 2999-RATE-VESSEL-YEAR-EXIT                                 
055500     END-IF.                                                              
055600     EVALUATE CII-RATING                                                  
055700         WHEN 'A'  ADD 1 TO WS-CNT-A                                      
055800         WHEN 'B'  ADD 1 TO WS-CNT-B                                      
055900         WHEN 'C'  ADD 1 TO WS-CNT-C                                      
056000         WHEN 'D'  ADD 1 TO WS-CNT-D                                      
056100         WHEN OTHER ADD 1 TO WS-CNT-E                                     
056200     END-EVALUATE.                                                        
056300     MOVE WS-SAVE-NAME  TO DL-NAME.                                       
056400     MOVE WS-SAVE-YEAR  TO DL-YEAR.                                       
056500     MOVE WS-CO2-ACCUM  TO DL-CO2.                                        
056600     MOVE WS-SAVE-DIST  TO DL-DIST.                                       
056700     MOVE CII-ATTAINED  TO DL-ATTAINED.                                   
056800     MOVE CII-REQUIRED  TO DL-REQUIRED.                                   
056900     MOVE CII-RATING    TO DL-RATING.                                     
057000     MOVE CII-STATUS    TO DL-STATUS.                                     
057100     WRITE CIIRPT-LINE FROM WS-DETAIL-LINE.                               
057200 2999-RATE-VESSEL-YEAR-EXIT.                                              
057300     EXIT.                                                                
057400******************************************************************        
057500*                THRESHOLDS TABLE SECTION (2019-2035)            *        
057600******************************************************************        
057700 4-THRESHOLDS-TABLE.                                                      
057800     WRITE CIIRPT-LINE FROM WS-THRESH-HEAD-LINE.                          
057900     MOVE 2019 TO WC-YEAR.                                                
058000 41-THRESHOLDS-LOOP.                                                      
058100     IF WC-YEAR > 2035                                                    
058200         GO TO 499-THRESHOLDS-TABLE-EXIT                                  
058300     END-IF.                                                              
058400     MOVE 'TR'          TO WC-FUNCTION-CODE.                              
058500     MOVE WS-REF-TYPE   TO WC-VESSEL-TYPE.                                
058600     MOVE WS-REF-DWT    TO WC-DWT.                                        
058700     MOVE WS-REF-GT     TO WC-GT.                                         
058800     CALL 'WMCIICOR' USING WC-FUNCTION-CODE                               
058900                            WC-VESSEL-TYPE                                
059000                            WC-DWT                                        
059100                            WC-GT                                         
059200                            WC-YEAR                                       
059300                            WC-CO2-MT                                     
059400                            WC-DISTANCE-NM                                
059500                            WC-PROJECTION-AREA                            
059600                            WC-REDUCTION-AREA                             
059700                            WC-REQUIRED-REDUCTION-PCT                     
059800                            WC-RETURN-CODE                                
059900                            CII-RESULT.                                   
060000     MOVE WC-YEAR        TO TL-YEAR.                                      
060100     MOVE CII-REQUIRED   TO TL-REQUIRED.                                  
060200     MOVE CII-A-UPPER    TO TL-A-UPPER.                                   
060300     MOVE CII-B-UPPER    TO TL-B-UPPER.                                   
060400     MOVE CII-C-UPPER    TO TL-C-UPPER.                                   
060500     MOVE CII-D-UPPER    TO TL-D-UPPER.                                   
060600     MOVE CII-REDUCTION-FCT TO TL-REDFACT.                                
060700     WRITE CIIRPT-LINE FROM WS-THRESH-LINE.                               
060800     ADD 1 TO WC-YEAR.                                                    
060900     GO TO 41-THRESHOLDS-LOOP.                                            
061000 499-THRESHOLDS-TABLE-EXIT.                                               
061100     EXIT.                                                                
061200******************************************************************        
061300*    PROJECTION SECTION - REFERENCE HULL'S FUEL/CO2 IMPROVED     *        
061400*    WS-PROJ-IMPROVE-PCT PER YEAR OVER A 10-YEAR HORIZON.        *        
061500******************************************************************        
061600 5-PROJECTION.                                                            
061700     WRITE CIIRPT-LINE FROM WS-PROJ-HEAD-LINE.                            
061800     MOVE WS-REF-BASE-YEAR TO WS-PROJ-YEAR.                               
061900     COMPUTE WS-PROJ-END-YEAR = WS-REF-BASE-YEAR + 10.                    
062000     MOVE ZERO TO WS-PROJ-FIRST-D-YEAR.                                   
062100     MOVE ZERO TO WS-PROJ-FIRST-E-YEAR.                                   
062200 51-PROJECTION-LOOP.                                                      
062300     IF WS-PROJ-YEAR > WS-PROJ-END-YEAR                                   
062400         GO TO 59-PROJECTION-RECOMMEND                                    
062500     END-IF.                                                              
062600     MOVE 'PS'             TO WC-FUNCTION-CODE.                           
062700     MOVE WS-REF-TYPE      TO WC-VESSEL-TYPE.                             
062800     MOVE WS-REF-DWT       TO WC-DWT.                                     
062900     MOVE WS-REF-GT        TO WC-GT.                                      
063000     MOVE WS-PROJ-YEAR     TO WC-YEAR.                                    
063100     MOVE WS-REF-CO2       TO WC-CO2-MT.                                  
063200     MOVE WS-REF-DIST      TO WC-DISTANCE-NM.                             
063300     MOVE WS-REF-BASE-YEAR TO WC-BASE-YEAR.                               
063400     MOVE WS-PROJ-IMPROVE-PCT TO WC-IMPROVEMENT-PCT.                      
063500     CALL 'WMCIICOR' USING WC-FUNCTION-CODE                               
063600                            WC-VESSEL-TYPE                                
063700                            WC-DWT                                        
063800                            WC-GT                                         
063900                            WC-YEAR                                       
064000                            WC-CO2-MT                                     
064100                            WC-DISTANCE-NM                                
064200                            WC-PROJECTION-AREA                            
064300                            WC-REDUCTION-AREA                             
064400                            WC-REQUIRED-REDUCTION-PCT                     
064500                            WC-RETURN-CODE                                
064600                            CII-RESULT.                                   
064700     MOVE WS-PROJ-YEAR   TO PL-YEAR.                                      
064800     MOVE CII-CO2-MT     TO PL-CO2.                                       
064900     MOVE CII-ATTAINED   TO PL-ATTAINED.                                  
065000     MOVE CII-RATING     TO PL-RATING.                                    
065100     WRITE CIIRPT-LINE FROM WS-PROJ-LINE.                                 
065200     MOVE CII-RATING TO WS-PROJ-FINAL-RATING.                             
065300     IF CII-RATING = 'D' AND WS-PROJ-FIRST-D-YEAR = ZERO                  
065400         MOVE WS-PROJ-YEAR TO WS-PROJ-FIRST-D-YEAR                        
065500     END-IF.                                                              
065600     IF CII-RATING = 'E' AND WS-PROJ-FIRST-E-YEAR = ZERO                  
065700         MOVE WS-PROJ-YEAR TO WS-PROJ-FIRST-E-YEAR                        
065800     END-IF.                                                              
065900     ADD 1 TO WS-PROJ-YEAR.                                               
066000     GO TO 51-PROJECTION-LOOP.                                            
066100******************************************************************        
066200*    RECOMMENDATION LINE PER THE FINAL YEAR'S RATING.            *        
066300******************************************************************        
066400 59-PROJECTION-RECOMMEND.                                                 
066500     EVALUATE WS-PROJ-FINAL-RATING                                        
066600         WHEN 'D'                                                         
066700             STRING 'ACTION REQUIRED: RATING DEGRADES TO '                
066800                     WS-PROJ-FINAL-RATING ' BY '                          
066900                     WS-PROJ-END-YEAR                                     
067000                 DELIMITED BY SIZE INTO PR-TEXT                           
067100         WHEN 'E'                                                         
067200             STRING 'ACTION REQUIRED: RATING DEGRADES TO '                
067300                     WS-PROJ-FINAL-RATING ' BY '                          
067400                     WS-PROJ-END-YEAR                                     
067500                 DELIMITED BY SIZE INTO PR-TEXT                           
067600         WHEN 'C'                                                         
067700             MOVE 'BORDERLINE: RATING REACHES C' TO PR-TEXT               
067800         WHEN OTHER                                                       
067900             STRING 'ON TRACK: RATING REMAINS '                           
068000                     WS-PROJ-FINAL-RATING ' THROUGH '                     
068100                     WS-PROJ-END-YEAR                                     
068200                 DELIMITED BY SIZE INTO PR-TEXT                           
068300     END-EVALUATE.                                                        
068400     WRITE CIIRPT-LINE FROM WS-PROJ-RECOMMEND-LINE.                       
068500 599-PROJECTION-EXIT.                                                     
068600     EXIT.                                                                
068700******************************************************************        
068800*    SPEED-SWEEP SECTION - CALLS WMVESSEL FOR A MONTHLY 4000NM   *        
068900*    ROUND TRIP AT EACH SPEED, THEN RATES THE ANNUAL RESULT.     *        
069000******************************************************************        
069100 6-SPEED-SWEEP.                                                           
069200     WRITE CIIRPT-LINE FROM WS-SWEEP-HEAD-LINE.                           
069300     COMPUTE WS-SWEEP-MIN-SPEED = VS-SVC-SPD-LADEN - 2.                   
069400     COMPUTE WS-SWEEP-MAX-SPEED = VS-SVC-SPD-LADEN + 2.                   
069500     MOVE WS-SWEEP-MIN-SPEED TO WS-SWEEP-SPEED.                           
069600     MOVE 'E' TO WS-SWEEP-BEST-RATING.                                    
069700 61-SPEED-SWEEP-LOOP.                                                     
069800     IF WS-SWEEP-SPEED > WS-SWEEP-MAX-SPEED                               
069900         GO TO 69-SPEED-SWEEP-REPORT-BEST                                 
070000     END-IF.                                                              
070100     MOVE 'FC'            TO WV-FUNCTION-CODE.                            
070200     MOVE WS-SWEEP-SPEED  TO WV-SPEED-KTS.                                
070300     MOVE 'Y'             TO WV-LADEN-SWITCH.                             
070400     MOVE 'N'             TO WV-WEATHER-PRESENT.                          
070500     MOVE WS-SWEEP-VOYAGE-NM TO WV-DISTANCE-NM.                           
070600     CALL 'WMVESSEL' USING WV-FUNCTION-CODE                               
070700                            WV-SPEED-KTS                                  
070800                            WV-LADEN-SWITCH                               
070900                            WV-WEATHER-AREA                               
071000                            WV-DISTANCE-NM                                
071100                            WV-CAL-FACTORS                                
071200                            FUEL-CALC-RESULT                              
071300                            WV-BEST-SPEED-KTS.                            
071400     COMPUTE WS-SWEEP-ANNUAL-FUEL ROUNDED =                               
071500         FC-FUEL-MT * WS-SWEEP-VOYAGES-YR.                                
071600     COMPUTE WS-SWEEP-ANNUAL-DIST =                                       
071700         WS-SWEEP-VOYAGE-NM * WS-SWEEP-VOYAGES-YR.                        
071800     MOVE 'SR'             TO WC-FUNCTION-CODE.                           
071900     MOVE WS-REF-TYPE      TO WC-VESSEL-TYPE.                             
072000     MOVE WS-REF-DWT       TO WC-DWT.                                     
072100     MOVE WS-REF-GT        TO WC-GT.                                      
072200     MOVE WS-REF-BASE-YEAR TO WC-YEAR.                                    
072300     MOVE WS-SWEEP-ANNUAL-FUEL TO WC-CO2-MT.                              
072400     MOVE WS-SWEEP-ANNUAL-DIST TO WC-DISTANCE-NM.                         
072500     CALL 'WMCIICOR' USING WC-FUNCTION-CODE                               
072600                            WC-VESSEL-TYPE                                
072700                            WC-DWT                                        
072800                            WC-GT                                         
072900                            WC-YEAR                                       
073000                            WC-CO2-MT                                     
073100                            WC-DISTANCE-NM                                
073200                            WC-PROJECTION-AREA                            
073300                            WC-REDUCTION-AREA                             
073400                            WC-REQUIRED-REDUCTION-PCT                     
073500                            WC-RETURN-CODE                                
073600                            CII-RESULT.                                   
073700     MOVE WS-SWEEP-SPEED  TO SW-SPEED.                                    
073800     MOVE WS-SWEEP-ANNUAL-FUEL TO SW-FUEL.                                
073900     MOVE CII-ATTAINED    TO SW-ATTAINED.                                 
074000     MOVE CII-RATING      TO SW-RATING.                                   
074100     WRITE CIIRPT-LINE FROM WS-SWEEP-LINE.                                
074200     IF CII-RATING < WS-SWEEP-BEST-RATING                                 
074300         MOVE CII-RATING     TO WS-SWEEP-BEST-RATING                      
074400         MOVE WS-SWEEP-SPEED TO WS-SWEEP-BEST-SPEED                       
074500     END-IF.                                                              
074600     ADD WS-SWEEP-STEP TO WS-SWEEP-SPEED.                                 
074700     GO TO 61-SPEED-SWEEP-LOOP.                                           
074800 69-SPEED-SWEEP-REPORT-BEST.                                              
074900     MOVE WS-SWEEP-BEST-SPEED TO SB-SPEED.                                
075000     WRITE CIIRPT-LINE FROM WS-SWEEP-BEST-LINE.                           
075100 699-SPEED-SWEEP-EXIT.                                                    
075200     EXIT.                                                                
075300******************************************************************        
075400*                 VESSEL-MODEL OPTIMAL-SPEED DEMONSTRATION       *        
075500*  09/14/07  RJK  MNT-0461  VESSEL-MODEL FUNCTION 'OS' WAS NEVER *        
075600*                 INVOKED ANYWHERE IN THE SUITE.  THIS PARAGRAPH *        
075700*                 CALLS IT ONCE FOR THE REFERENCE HULL AND PRINTS*        
075800*                 THE MIN-FUEL-PER-NM SPEED IT RETURNS.          *        
075900******************************************************************        
076000 7-OPTIMAL-SPEED-DEMO.                                                    
076100     WRITE CIIRPT-LINE FROM WS-OPTSPEED-HEAD-LINE.                        
076200     MOVE 'OS'             TO WV-FUNCTION-CODE.                           
076300     MOVE VS-SVC-SPD-LADEN TO WV-SPEED-KTS.                               
076400     MOVE 'Y'              TO WV-LADEN-SWITCH.                            
076500     MOVE 'N'              TO WV-WEATHER-PRESENT.                         
076600     MOVE WS-SWEEP-VOYAGE-NM TO WV-DISTANCE-NM.                           
076700     CALL 'WMVESSEL' USING WV-FUNCTION-CODE                               
076800                            WV-SPEED-KTS                                  
076900                            WV-LADEN-SWITCH                               
077000                            WV-WEATHER-AREA                               
077100                            WV-DISTANCE-NM                                
077200                            WV-CAL-FACTORS                                
077300                            FUEL-CALC-RESULT                              
077400                            WV-BEST-SPEED-KTS.                            
077500     MOVE WV-BEST-SPEED-KTS TO OS-SPEED.                                  
077600     WRITE CIIRPT-LINE FROM WS-OPTSPEED-LINE.                             
077700 799-OPTIMAL-SPEED-DEMO-EXIT.                                             
077800     EXIT.                                                                
077900******************************************************************        
078000*                          CLOSE ALL FILES                       *        
078100******************************************************************        
078200 9-CLOSE-FILES.                                                           
078300     CLOSE FLEETIN-FILE.                                                  
078400     CLOSE CIIRPT-FILE.                                                   
078500 999-CLOSE-FILES-EXIT.                                                    
078600     EXIT.                                                                
