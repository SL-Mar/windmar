000100*****************************************************************         
000200*    WMCONFAC  -  CII AND WEATHER CONSTANT TABLES                         
000300*    FUEL CO2 FACTORS, REFERENCE-LINE/RATING-BAND CONSTANTS BY            
000400*    VESSEL TYPE, IMO REDUCTION FACTORS BY YEAR, AND THE                  
000500*    BEAUFORT WIND-FORCE SCALE.  TABLES ARE DECLARED HERE BUT             
000600*    LOADED BY A SERIES OF MOVE STATEMENTS IN THE CALLING                 
000700*    PROGRAM'S 0100-INIT-TABLES PARAGRAPH - SEE WMCIICOR AND              
000800*    WMCPRPT.  FIGURES PER MEPC.353(76) AND MEPC.338/354(2022)            
000900*    - DO NOT CHANGE WITHOUT CLASS SOCIETY SIGN-OFF.                      
001000*****************************************************************         
001100 01  CII-CONSTANT-TABLES.                                                 
001200     05  CO2-FACTOR-TABLE.                                                
001300         10  CO2-FACTOR-ROW OCCURS 10 TIMES                               
001400                     INDEXED BY CO2-IX.                                   
001500             15  CO2-FUEL-CODE        PIC X(12).                          
001600             15  CO2-FACTOR-VAL       PIC 9V9(03).                        
001700     05  CII-TYPE-TABLE.                                                  
001800         10  CII-TYPE-ROW OCCURS 6 TIMES                                  
001900                     INDEXED BY TYP-IX.                                   
002000             15  TYP-CODE             PIC X(16).                          
002100             15  TYP-CAPACITY-BASIS   PIC X(03).                          
002200             15  TYP-CAP-LIMIT        PIC 9(06).                          
002300             15  TYP-A-LOW            PIC 9(05)V9(03).                    
002400             15  TYP-A-HIGH           PIC 9(05)V9(03).                    
002500             15  TYP-DWT-BREAK        PIC 9(06).                          
002600             15  TYP-C-LOW            PIC 9V9(04).                        
002700             15  TYP-C-HIGH           PIC 9V9(04).                        
002800             15  TYP-D1-AB            PIC 9V9(03).                        
002900             15  TYP-D2-BC            PIC 9V9(03).                        
003000             15  TYP-D3-CD            PIC 9V9(03).                        
003100             15  TYP-D4-DE            PIC 9V9(03).                        
003200     05  REDUCTION-FACTOR-TABLE.                                          
003300         10  REDUCT-ROW OCCURS 17 TIMES                                   
003400                     INDEXED BY RED-IX.                                   
003500             15  RED-YEAR             PIC 9(04).                          
003600             15  RED-PERCENT          PIC 9(02).                          
003700     05  BEAUFORT-SCALE-TABLE.                                            
003800         10  BF-ROW OCCURS 13 TIMES                                       
003900                     INDEXED BY BF-IX.                                    
004000             15  BF-FORCE             PIC 9(02).                          
004100             15  BF-MIN-KTS           PIC 9(02).                          
004200             15  BF-MAX-KTS           PIC 9(02).                          
004300             15  BF-WAVE-M            PIC 9(02)V9(01).                    
004400             15  BF-DESC              PIC X(16).                          
004500     05  FILLER                       PIC X(20).                          
